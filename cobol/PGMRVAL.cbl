000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMRVAL.                                                     
000120 AUTHOR. J.C. LARRETA.                                                    
000130 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.                     
000140 DATE-WRITTEN. 22/09/1994.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000170*                                                                         
000180***************************************************************           
000190*   PGMRVAL - VALIDADOR ESTRUCTURAL DEL ARCHIVO DE REGLAS DEL  *          
000200*   MOTOR NOMINAL (PGMNDOC).  UTILITARIO STANDALONE QUE LEE    *          
000210*   EL MISMO ARCHIVO DE REGLAS, LO CARGA REGLA POR REGLA SIN   *          
000220*   ABORTAR POR PROBLEMAS, Y EMITE UN LISTADO CON LOS CONTEOS  *          
000230*   POR REGLA Y EL DETALLE DE ERRORES/AVISOS ENCONTRADOS.  NO  *          
000240*   TOCA ARCHIVOS DE DOCUMENTOS NI DE DISPOSICION - SOLO SIRVE *          
000250*   PARA VALIDAR UN LOTE DE REGLAS ANTES DE ENTRAR A PRODUCCION*          
000260***************************************************************           
000270*    HISTORIA DE MODIFICACIONES                                           
000280*    ==========================                                           
000290* 22/09/1994 JCL TKT-0389 VERSION INICIAL.  CAMPOS OBLIGATORIOS           
000300*                         (RULE-ID, VARIABLES, CRITERIOS,                 
000310*                         ACCIONES) Y CONTEO POR REGLA.                   
000320* 14/07/1996 MFE TKT-0430 AVISO DE VARIABLE DESTINO DE ACCION             
000330*                         NO DECLARADA EN NINGUN SCOPE.                   
000340* 19/02/1998 JCL TKT-0455 AVISO DE ORIGEN DE DERIVE NO                    
000350*                         DECLARADO.                                      
000360* 11/11/1998 SBE Y2K      REVISION Y2K - CAMPO DE FECHA DE                
000370*                         PROCESO A 4 DIGITOS DE ANIO.                    
000380* 25/01/1999 SBE Y2K      VERIFICACION FINAL Y2K - SIN NOVEDAD.           
000390* 30/05/2001 SBE TKT-0513 REGLA FORM_NAME OBLIGATORIA: TODA               
000400*                         REGLA DEBE TENER UN SET FORM_NAME.              
000410* 14/03/2004 RAL TKT-0602 LISTADO CON PAGINADO Y DETALLE DE               
000420*                         ERRORES/AVISOS POR SEPARADO.                    
000430* 09/10/2007 MFE TKT-0678 CODIGO DE RETORNO 0/4/8 SEGUN HAYA              
000440*                         ERRORES, SOLO AVISOS, O NINGUNO.                
000450* 21/11/2013 SBE TKT-0791 REVISION GENERAL - SIN CAMBIOS                  
000460*                         FUNCIONALES.                                    
000470*                                                                         
000480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000490 ENVIRONMENT DIVISION.                                                    
000500 CONFIGURATION SECTION.                                                   
000510 SPECIAL-NAMES.                                                           
000520     C01 IS TOP-OF-FORM.                                                  
000530                                                                          
000540 INPUT-OUTPUT SECTION.                                                    
000550 FILE-CONTROL.                                                            
000560     SELECT REGLAS   ASSIGN TO DDREGLAS                                   
000570     FILE STATUS IS FS-REGLAS.                                            
000580                                                                          
000590     SELECT LISTADO  ASSIGN TO DDLISTA                                    
000600     FILE STATUS IS FS-LISTADO.                                           
000610                                                                          
000620*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650                                                                          
000660 FD  REGLAS                                                               
000670     BLOCK CONTAINS 0 RECORDS                                             
000680     RECORDING MODE IS F.                                                 
000690 01  REG-ENTRA-REGLA      PIC X(250).                                     
000700                                                                          
000710 FD  LISTADO                                                              
000720     BLOCK CONTAINS 0 RECORDS                                             
000730     RECORDING MODE IS F.                                                 
000740 01  REG-SALE-LISTADO     PIC X(132).                                     
000750                                                                          
000760                                                                          
000770 WORKING-STORAGE SECTION.                                                 
000780*=======================*                                                 
000790                                                                          
000800*----------- ARCHIVOS -------------------------------------------         
000810 77  FS-REGLAS               PIC XX    VALUE SPACES.                      
000820 77  FS-LISTADO              PIC XX    VALUE SPACES.                      
000830                                                                          
000840*----------- COPYS DE LAYOUT -------------------------------------        
000850     COPY CPRULEDF.                                                       
000860     COPY CPRULTB.                                                        
000870                                                                          
000880*----------- CONTADORES GENERALES DE LA CORRIDA ------------------        
000890 77  WS-CNT-ERRORES           PIC 9(03) COMP VALUE ZERO.                  
000900 77  WS-CNT-AVISOS            PIC 9(03) COMP VALUE ZERO.                  
000910 77  WS-CNT-ERR-ANTES         PIC 9(03) COMP VALUE ZERO.                  
000920                                                                          
000930*----------- FECHA DE PROCESO (REDEFINE 1 DE 3) ------------------        
000940 01  WS-FECHA-PROCESO.                                                    
000950     03  WS-FEC-AA        PIC 99 VALUE ZEROS.                             
000960     03  WS-FEC-MM        PIC 99 VALUE ZEROS.                             
000970     03  WS-FEC-DD        PIC 99 VALUE ZEROS.                             
000980 01  WS-FECHA-ALT REDEFINES WS-FECHA-PROCESO.                             
000990     03  WS-FEC-NUM       PIC 9(6).                                       
001000                                                                          
001010*----------- CONTADORES DE SCOPE POR REGLA (REDEFINE 2 DE 3) -----        
001020 01  WS-SCOPE-TOTAL-GRUPO.                                                
001030     03  WS-CNT-GLOBALES  PIC 9(02) COMP VALUE ZERO.                      
001040     03  WS-CNT-LOCALES   PIC 9(02) COMP VALUE ZERO.                      
001050     03  WS-CNT-DERIVADAS PIC 9(02) COMP VALUE ZERO.                      
001060 01  WS-SCOPE-TOTAL-TBL REDEFINES WS-SCOPE-TOTAL-GRUPO.                   
001070     03  WS-SCOPE-TOTAL-ITEM PIC 9(02) COMP                               
001080                              OCCURS 3 TIMES                              
001090                              INDEXED BY IX-SCOPETOT.                     
001100                                                                          
001110*----------- BUFFER DE RULE-ID PARA VALIDACION (REDEFINE 3/3) ----        
001120 01  WS-REGLA-ID-AREA.                                                    
001130     03  WS-REGLA-ID-VALOR PIC X(20) VALUE SPACES.                        
001140 01  WS-REGLA-ID-TBL REDEFINES WS-REGLA-ID-AREA.                          
001150     03  WS-REGLA-ID-CHAR  PIC X OCCURS 20 TIMES.                         
001160 77  WS-REGLA-ID-LARGO      PIC 9(02) COMP VALUE ZERO.                    
001170                                                                          
001180*----------- VARIABLES DE CHEQUEO DE VARIABLES DECLARADAS --------        
001190 77  WS-NOMBRE-CHEQUEAR       PIC X(30) VALUE SPACES.                     
001200 77  WS-VAR-DECLARADA         PIC X(01) VALUE 'N'.                        
001210     88  WS-VD-HALLADA                  VALUE 'Y'.                        
001220 77  WS-FORM-NAME-OK          PIC X(01) VALUE 'N'.                        
001230     88  WS-TIENE-FORM-NAME              VALUE 'Y'.                       
001240                                                                          
001250*----------- MENSAJE DE TRABAJO PARA 2900-AGREGAR-MENSAJE --------        
001260 77  WS-MSG-SEVERIDAD-TMP     PIC X(01) VALUE SPACE.                      
001270 77  WS-MSG-REGLA-TMP         PIC X(20) VALUE SPACES.                     
001280 77  WS-MSG-TEXTO-TMP         PIC X(60) VALUE SPACES.                     
001290                                                                          
001300*----------- TABLA DE ERRORES Y AVISOS ACUMULADOS ----------------        
001310 01  WS-TABLA-MENSAJES.                                                   
001320     03  MSG-CANTIDAD         PIC 9(03) COMP VALUE ZERO.                  
001330     03  MSG-ITEM OCCURS 200 TIMES INDEXED BY IX-MSG.                     
001340         05  MSG-SEVERIDAD     PIC X(01) VALUE SPACE.                     
001350             88  MSG-ES-ERROR              VALUE 'E'.                     
001360         05  MSG-REGLA-ID      PIC X(20) VALUE SPACES.                    
001370         05  MSG-TEXTO         PIC X(60) VALUE SPACES.                    
001380         05  FILLER            PIC X(04) VALUE SPACES.                    
001390     03  FILLER               PIC X(04) VALUE SPACES.                     
001400                                                                          
001410*----------- IMPRESION -------------------------------------------        
001420 77  WS-LINE                  PIC X(132) VALUE ALL '='.                   
001430 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE ZERO.                  
001440 77  WS-CUENTA-PAGINA         PIC 9(02) COMP VALUE 01.                    
001450                                                                          
001460 01  WS-TITULO-RPT.                                                       
001470     03  FILLER          PIC X(42) VALUE                                  
001480                    'NOMINAL RULE VALIDATOR - REPORTE REGLAS'.            
001490     03  FILLER          PIC X(90) VALUE SPACES.                          
001500                                                                          
001510 01  WS-SUBTIT-RPT.                                                       
001520     03  FILLER          PIC X(22) VALUE 'RULE ID'.                       
001530     03  FILLER          PIC X(10) VALUE 'CRIT'.                          
001540     03  FILLER          PIC X(10) VALUE 'ACC'.                           
001550     03  FILLER          PIC X(10) VALUE 'GLOB'.                          
001560     03  FILLER          PIC X(10) VALUE 'LOC'.                           
001570     03  FILLER          PIC X(10) VALUE 'DER'.                           
001580     03  FILLER          PIC X(10) VALUE 'STATUS'.                        
001590     03  FILLER          PIC X(50) VALUE SPACES.                          
001600                                                                          
001610 01  WS-DETALLE-RPT.                                                      
001620     03  WD-REGLA-ID      PIC X(22) VALUE SPACES.                         
001630     03  WD-CRIT          PIC ZZZ9  VALUE ZEROS.                          
001640     03  FILLER           PIC X(06) VALUE SPACES.                         
001650     03  WD-ACC           PIC ZZZ9  VALUE ZEROS.                          
001660     03  FILLER           PIC X(06) VALUE SPACES.                         
001670     03  WD-GLOB          PIC ZZZ9  VALUE ZEROS.                          
001680     03  FILLER           PIC X(06) VALUE SPACES.                         
001690     03  WD-LOC           PIC ZZZ9  VALUE ZEROS.                          
001700     03  FILLER           PIC X(06) VALUE SPACES.                         
001710     03  WD-DER           PIC ZZZ9  VALUE ZEROS.                          
001720     03  FILLER           PIC X(06) VALUE SPACES.                         
001730     03  WD-STATUS        PIC X(10) VALUE SPACES.                         
001740     03  FILLER           PIC X(50) VALUE SPACES.                         
001750                                                                          
001760 01  WS-MSGTIT-RPT.                                                       
001770     03  FILLER          PIC X(30) VALUE                                  
001780                          'DETALLE DE ERRORES Y AVISOS'.                  
001790     03  FILLER          PIC X(102) VALUE SPACES.                         
001800                                                                          
001810 01  WS-MSG-VACIO-RPT.                                                    
001820     03  FILLER          PIC X(32) VALUE                                  
001830                          'SIN ERRORES NI AVISOS - OK'.                   
001840     03  FILLER          PIC X(100) VALUE SPACES.                         
001850                                                                          
001860 01  WS-MSG-RPT.                                                          
001870     03  FILLER          PIC X(02) VALUE SPACES.                          
001880     03  WM-SEVERIDAD     PIC X(08) VALUE SPACES.                         
001890     03  WM-REGLA         PIC X(22) VALUE SPACES.                         
001900     03  WM-TEXTO         PIC X(90) VALUE SPACES.                         
001910     03  FILLER           PIC X(10) VALUE SPACES.                         
001920                                                                          
001930 01  WS-TOTALES-RPT.                                                      
001940     03  FILLER          PIC X(02) VALUE SPACES.                          
001950     03  FILLER          PIC X(09) VALUE 'REGLAS:  '.                     
001960     03  WT-REGLAS        PIC ZZZ9.                                       
001970     03  FILLER          PIC X(117) VALUE SPACES.                         
001980                                                                          
001990 01  WS-ERRORS-RPT.                                                       
002000     03  FILLER          PIC X(02) VALUE SPACES.                          
002010     03  FILLER          PIC X(09) VALUE 'ERRORS:  '.                     
002020     03  WT-ERRORES       PIC ZZZ9.                                       
002030     03  FILLER          PIC X(117) VALUE SPACES.                         
002040                                                                          
002050 01  WS-AVISOS-RPT.                                                       
002060     03  FILLER          PIC X(02) VALUE SPACES.                          
002070     03  FILLER          PIC X(09) VALUE 'AVISOS:  '.                     
002080     03  WT-AVISOS        PIC ZZZ9.                                       
002090     03  FILLER          PIC X(117) VALUE SPACES.                         
002100                                                                          
002110 01  WS-RESULT-RPT.                                                       
002120     03  FILLER          PIC X(02) VALUE SPACES.                          
002130     03  FILLER          PIC X(09) VALUE 'RESULT:  '.                     
002140     03  WT-RESULTADO     PIC X(22) VALUE SPACES.                         
002150     03  FILLER          PIC X(99) VALUE SPACES.                          
002160                                                                          
002170*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002180 PROCEDURE DIVISION.                                                      
002190                                                                          
002200 MAIN-PROGRAM-I.                                                          
002210                                                                          
002220     PERFORM 1000-INICIO-I        THRU 1000-INICIO-F.                     
002230     IF RETURN-CODE = ZERO                                                
002240        PERFORM 2000-VALIDAR-TODAS-I THRU 2000-VALIDAR-TODAS-F            
002250        PERFORM 8300-MENSAJES-I      THRU 8300-MENSAJES-F                 
002260        PERFORM 9999-FINAL-I         THRU 9999-FINAL-F                    
002270     END-IF.                                                              
002280                                                                          
002290 MAIN-PROGRAM-F. GOBACK.                                                  
002300                                                                          
002310*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002320*    APERTURA DE ARCHIVOS Y CARGA DEL ARCHIVO DE REGLAS                   
002330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002340 1000-INICIO-I.                                                           
002350                                                                          
002360     MOVE ZERO TO WS-CNT-ERRORES WS-CNT-AVISOS.                           
002370     ACCEPT WS-FEC-NUM FROM DATE.                                         
002380                                                                          
002390     OPEN INPUT  REGLAS                                                   
002400          OUTPUT LISTADO.                                                 
002410                                                                          
002420     IF FS-REGLAS NOT = '00'                                              
002430        DISPLAY 'PGMRVAL - ERROR APERTURA REGLAS ' FS-REGLAS              
002440        MOVE 9999 TO RETURN-CODE                                          
002450     END-IF.                                                              
002460                                                                          
002470     IF RETURN-CODE = ZERO                                                
002480        PERFORM 1100-CARGAR-REGLAS-I THRU 1100-CARGAR-REGLAS-F            
002490        IF TR-CANT-REGLAS = ZERO                                          
002500           DISPLAY 'PGMRVAL - NO HAY REGLAS PARA VALIDAR, ABORTA'         
002510           MOVE 9999 TO RETURN-CODE                                       
002520        END-IF                                                            
002530     END-IF.                                                              
002540                                                                          
002550     IF RETURN-CODE = ZERO                                                
002560        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F                  
002570     END-IF.                                                              
002580                                                                          
002590 1000-INICIO-F. EXIT.                                                     
002600                                                                          
002610*----------------------------------------------------------------         
002620*    CARGAR-REGLAS - IGUAL QUE EL RULE-PARSER DE PGMNDOC PERO             
002630*    LOS PROBLEMAS DE CARGA SE ACUMULAN EN LA TABLA DE MENSAJES           
002640*    EN VEZ DE ABORTAR LA CORRIDA                                         
002650*----------------------------------------------------------------         
002660 1100-CARGAR-REGLAS-I.                                                    
002670                                                                          
002680     MOVE ZERO TO TR-CANT-REGLAS.                                         
002690     MOVE SPACES TO FS-REGLAS.                                            
002700                                                                          
002710     PERFORM 1120-LEER-REGLA-I THRU 1120-LEER-REGLA-F                     
002720         UNTIL FS-REGLAS = '10'.                                          
002730                                                                          
002740 1100-CARGAR-REGLAS-F. EXIT.                                              
002750                                                                          
002760 1120-LEER-REGLA-I.                                                       
002770                                                                          
002780     READ REGLAS INTO WS-REG-REGLA                                        
002790        AT END MOVE '10' TO FS-REGLAS                                     
002800        NOT AT END PERFORM 1150-CARGAR-UNA-I                              
002810                              THRU 1150-CARGAR-UNA-F                      
002820     END-READ.                                                            
002830                                                                          
002840 1120-LEER-REGLA-F. EXIT.                                                 
002850                                                                          
002860 1150-CARGAR-UNA-I.                                                       
002870                                                                          
002880     EVALUATE RG-TIPO-REG                                                 
002890        WHEN 'RH'                                                         
002900           IF TR-CANT-REGLAS < 80                                         
002910              ADD 1 TO TR-CANT-REGLAS                                     
002920              SET IX-REGLA TO TR-CANT-REGLAS                              
002930              MOVE RG-REGLA-ID      TO TR-REGLA-ID (IX-REGLA)             
002940              MOVE RG-REGLA-DESC    TO TR-REGLA-DESC (IX-REGLA)           
002950              MOVE ZERO TO TR-CANT-VARDECL (IX-REGLA)                     
002960              MOVE ZERO TO TR-CANT-CRIT (IX-REGLA)                        
002970              MOVE ZERO TO TR-CANT-ACC (IX-REGLA)                         
002980           END-IF                                                         
002990        WHEN 'VD'                                                         
003000           SET IX-REGLA TO TR-CANT-REGLAS                                 
003010           IF TR-CANT-VARDECL (IX-REGLA) < 15                             
003020              ADD 1 TO TR-CANT-VARDECL (IX-REGLA)                         
003030              SET IX-VARDECL TO TR-CANT-VARDECL (IX-REGLA)                
003040              MOVE RG-VAR-SCOPE  TO TR-VD-SCOPE (IX-REGLA,                
003050                  IX-VARDECL)                                             
003060              MOVE RG-VAR-NOMBRE TO TR-VD-NOMBRE(IX-REGLA,                
003070                  IX-VARDECL)                                             
003080           END-IF                                                         
003090        WHEN 'CR'                                                         
003100           SET IX-REGLA TO TR-CANT-REGLAS                                 
003110           IF TR-CANT-CRIT (IX-REGLA) < 15                                
003120              ADD 1 TO TR-CANT-CRIT (IX-REGLA)                            
003130              SET IX-CRIT TO TR-CANT-CRIT (IX-REGLA)                      
003140              MOVE RG-CRIT-SEQ     TO TR-CR-SEQ    (IX-REGLA,             
003150                  IX-CRIT)                                                
003160              MOVE RG-CRIT-TIPO    TO TR-CR-TIPO   (IX-REGLA,             
003170                  IX-CRIT)                                                
003180              MOVE RG-CRIT-PADRE   TO TR-CR-PADRE  (IX-REGLA,             
003190                  IX-CRIT)                                                
003200              MOVE RG-CRIT-CASES   TO TR-CR-CASES  (IX-REGLA,             
003210                  IX-CRIT)                                                
003220              MOVE RG-CRIT-VALOR   TO TR-CR-VALOR  (IX-REGLA,             
003230                  IX-CRIT)                                                
003240              MOVE RG-CRIT-CAPTURA TO TR-CR-CAPTURA(IX-REGLA,             
003250                  IX-CRIT)                                                
003260              MOVE RG-CRIT-VARBLE  TO TR-CR-VARBLE (IX-REGLA,             
003270                  IX-CRIT)                                                
003280           END-IF                                                         
003290        WHEN 'AC'                                                         
003300           SET IX-REGLA TO TR-CANT-REGLAS                                 
003310           IF TR-CANT-ACC (IX-REGLA) < 15                                 
003320              ADD 1 TO TR-CANT-ACC (IX-REGLA)                             
003330              SET IX-ACC TO TR-CANT-ACC (IX-REGLA)                        
003340              MOVE RG-ACT-SEQ      TO TR-AC-SEQ      (IX-REGLA,           
003350                  IX-ACC)                                                 
003360              MOVE RG-ACT-TIPO     TO TR-AC-TIPO     (IX-REGLA,           
003370                  IX-ACC)                                                 
003380              MOVE RG-ACT-VARBLE   TO TR-AC-VARBLE   (IX-REGLA,           
003390                  IX-ACC)                                                 
003400              MOVE RG-ACT-VALOR    TO TR-AC-VALOR    (IX-REGLA,           
003410                  IX-ACC)                                                 
003420              MOVE RG-ACT-GRUPO    TO TR-AC-GRUPO    (IX-REGLA,           
003430                  IX-ACC)                                                 
003440              MOVE RG-ACT-DESDEVAR TO TR-AC-DESDEVAR (IX-REGLA,           
003450                  IX-ACC)                                                 
003460              MOVE RG-ACT-METODO   TO TR-AC-METODO   (IX-REGLA,           
003470                  IX-ACC)                                                 
003480              MOVE RG-ACT-ARG-INI  TO TR-AC-ARG-INI  (IX-REGLA,           
003490                  IX-ACC)                                                 
003500              MOVE RG-ACT-ARG-FIN  TO TR-AC-ARG-FIN  (IX-REGLA,           
003510                  IX-ACC)                                                 
003520              MOVE RG-ACT-ARG-IDX  TO TR-AC-ARG-IDX  (IX-REGLA,           
003530                  IX-ACC)                                                 
003540              MOVE RG-ACT-ARG-DELIM TO TR-AC-ARG-DELIM                    
003550                                            (IX-REGLA, IX-ACC)            
003560           END-IF                                                         
003570        WHEN OTHER                                                        
003580           MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                               
003590           MOVE RG-REGLA-ID TO WS-MSG-REGLA-TMP                           
003600           MOVE 'TIPO DE REGISTRO DESCONOCIDO EN EL ARCHIVO'              
003610                                          TO WS-MSG-TEXTO-TMP             
003620           PERFORM 2900-AGREGAR-MENSAJE-I THRU                            
003630                   2900-AGREGAR-MENSAJE-F                                 
003640     END-EVALUATE.                                                        
003650                                                                          
003660 1150-CARGAR-UNA-F. EXIT.                                                 
003670                                                                          
003680*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003690*    VALIDACION ESTRUCTURAL DE CADA REGLA CARGADA EN TABLA                
003700*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003710 2000-VALIDAR-TODAS-I.                                                    
003720                                                                          
003730     PERFORM 2010-VALIDAR-REGLA-I THRU 2010-VALIDAR-REGLA-F               
003740         VARYING IX-REGLA FROM 1 BY 1                                     
003750         UNTIL IX-REGLA > TR-CANT-REGLAS.                                 
003760                                                                          
003770 2000-VALIDAR-TODAS-F. EXIT.                                              
003780                                                                          
003790 2010-VALIDAR-REGLA-I.                                                    
003800                                                                          
003810     MOVE TR-REGLA-ID (IX-REGLA) TO WS-MSG-REGLA-TMP.                     
003820     MOVE WS-CNT-ERRORES TO WS-CNT-ERR-ANTES.                             
003830                                                                          
003840     PERFORM 2050-CONTAR-SCOPES-I THRU 2050-CONTAR-SCOPES-F.              
003850     PERFORM 2100-CHEQUEAR-OBLIGATORIOS-I THRU                            
003860             2100-CHEQUEAR-OBLIGATORIOS-F.                                
003870     PERFORM 2200-CHEQUEAR-VARIABLES-I THRU                               
003880             2200-CHEQUEAR-VARIABLES-F.                                   
003890     PERFORM 2300-CHEQUEAR-FORM-NAME-I THRU                               
003900             2300-CHEQUEAR-FORM-NAME-F.                                   
003910     PERFORM 8200-RENGLON-I THRU 8200-RENGLON-F.                          
003920                                                                          
003930 2010-VALIDAR-REGLA-F. EXIT.                                              
003940                                                                          
003950*----------------------------------------------------------------         
003960*    CONTAR-SCOPES - CUENTA CUANTAS VARIABLES DECLARADAS DE LA            
003970*    REGLA SON GLOBALES, LOCALES Y DERIVADAS (PARA EL LISTADO)            
003980*----------------------------------------------------------------         
003990 2050-CONTAR-SCOPES-I.                                                    
004000                                                                          
004010     PERFORM 2049-LIMPIAR-SCOPES-I THRU 2049-LIMPIAR-SCOPES-F             
004020         VARYING IX-SCOPETOT FROM 1 BY 1 UNTIL IX-SCOPETOT > 3.           
004030                                                                          
004040     PERFORM 2051-CONTAR-UNA-SCOPE-I THRU 2051-CONTAR-UNA-SCOPE-F         
004050         VARYING IX-VARDECL FROM 1 BY 1                                   
004060         UNTIL IX-VARDECL > TR-CANT-VARDECL (IX-REGLA).                   
004070                                                                          
004080 2050-CONTAR-SCOPES-F. EXIT.                                              
004090                                                                          
004100 2049-LIMPIAR-SCOPES-I.                                                   
004110                                                                          
004120     MOVE ZERO TO WS-SCOPE-TOTAL-ITEM (IX-SCOPETOT).                      
004130                                                                          
004140 2049-LIMPIAR-SCOPES-F. EXIT.                                             
004150                                                                          
004160 2051-CONTAR-UNA-SCOPE-I.                                                 
004170                                                                          
004180     EVALUATE TR-VD-SCOPE (IX-REGLA, IX-VARDECL)                          
004190        WHEN 'G' ADD 1 TO WS-CNT-GLOBALES                                 
004200        WHEN 'L' ADD 1 TO WS-CNT-LOCALES                                  
004210        WHEN 'D' ADD 1 TO WS-CNT-DERIVADAS                                
004220     END-EVALUATE.                                                        
004230                                                                          
004240 2051-CONTAR-UNA-SCOPE-F. EXIT.                                           
004250                                                                          
004260*----------------------------------------------------------------         
004270*    CHEQUEAR-OBLIGATORIOS - RULE-ID, VARIABLES, CRITERIOS Y              
004280*    ACCIONES SON OBLIGATORIOS; SU AUSENCIA ES ERROR                      
004290*----------------------------------------------------------------         
004300 2100-CHEQUEAR-OBLIGATORIOS-I.                                            
004310                                                                          
004320     MOVE TR-REGLA-ID (IX-REGLA) TO WS-REGLA-ID-VALOR.                    
004330     PERFORM 2905-NOOP-I THRU 2905-NOOP-F                                 
004340         VARYING WS-REGLA-ID-LARGO FROM 20 BY -1                          
004350         UNTIL WS-REGLA-ID-LARGO < 1                                      
004360            OR WS-REGLA-ID-CHAR (WS-REGLA-ID-LARGO) NOT = SPACE.          
004370                                                                          
004380     IF WS-REGLA-ID-LARGO < 1                                             
004390        MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                                  
004400        MOVE 'FALTA RULE-ID' TO WS-MSG-TEXTO-TMP                          
004410        PERFORM 2900-AGREGAR-MENSAJE-I THRU 2900-AGREGAR-MENSAJE-F        
004420     END-IF.                                                              
004430     IF TR-CANT-VARDECL (IX-REGLA) = ZERO                                 
004440        MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                                  
004450        MOVE 'NO TIENE VARIABLES DECLARADAS' TO WS-MSG-TEXTO-TMP          
004460        PERFORM 2900-AGREGAR-MENSAJE-I THRU 2900-AGREGAR-MENSAJE-F        
004470     END-IF.                                                              
004480     IF TR-CANT-CRIT (IX-REGLA) = ZERO                                    
004490        MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                                  
004500        MOVE 'NO TIENE CRITERIOS' TO WS-MSG-TEXTO-TMP                     
004510        PERFORM 2900-AGREGAR-MENSAJE-I THRU 2900-AGREGAR-MENSAJE-F        
004520     END-IF.                                                              
004530     IF TR-CANT-ACC (IX-REGLA) = ZERO                                     
004540        MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                                  
004550        MOVE 'NO TIENE ACCIONES' TO WS-MSG-TEXTO-TMP                      
004560        PERFORM 2900-AGREGAR-MENSAJE-I THRU 2900-AGREGAR-MENSAJE-F        
004570     END-IF.                                                              
004580                                                                          
004590 2100-CHEQUEAR-OBLIGATORIOS-F. EXIT.                                      
004600                                                                          
004610*----------------------------------------------------------------         
004620*    CHEQUEAR-VARIABLES - POR CADA ACCION: SU VARIABLE DESTINO            
004630*    (SI TIENE) DEBE ESTAR DECLARADA; SI ES DERIVE, SU ORIGEN             
004640*    TAMBIEN DEBE ESTAR DECLARADO.  AMBOS SON AVISO, NO ERROR             
004650*----------------------------------------------------------------         
004660 2200-CHEQUEAR-VARIABLES-I.                                               
004670                                                                          
004680     PERFORM 2210-CHEQUEAR-ACCION-I THRU 2210-CHEQUEAR-ACCION-F           
004690         VARYING IX-ACC FROM 1 BY 1                                       
004700         UNTIL IX-ACC > TR-CANT-ACC (IX-REGLA).                           
004710                                                                          
004720 2200-CHEQUEAR-VARIABLES-F. EXIT.                                         
004730                                                                          
004740 2210-CHEQUEAR-ACCION-I.                                                  
004750                                                                          
004760     IF TR-AC-VARBLE (IX-REGLA, IX-ACC) = SPACES                          
004770        IF TR-AC-TIPO (IX-REGLA, IX-ACC) NOT = 'EXTRACT'                  
004780           MOVE 'W' TO WS-MSG-SEVERIDAD-TMP                               
004790           MOVE 'ACCION SIN VARIABLE DESTINO' TO WS-MSG-TEXTO-TMP         
004800           PERFORM 2900-AGREGAR-MENSAJE-I THRU                            
004810                   2900-AGREGAR-MENSAJE-F                                 
004820        END-IF                                                            
004830     ELSE                                                                 
004840        MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO WS-NOMBRE-CHEQUEAR        
004850        PERFORM 2220-BUSCAR-DECLARADA-I THRU                              
004860                2220-BUSCAR-DECLARADA-F                                   
004870        IF NOT WS-VD-HALLADA                                              
004880           MOVE 'W' TO WS-MSG-SEVERIDAD-TMP                               
004890           MOVE SPACES TO WS-MSG-TEXTO-TMP                                
004900           STRING 'VAR DESTINO NO DECLARADA: ' DELIMITED BY SIZE          
004910                  WS-NOMBRE-CHEQUEAR           DELIMITED BY SPACE         
004920                  INTO WS-MSG-TEXTO-TMP                                   
004930           END-STRING                                                     
004940           PERFORM 2900-AGREGAR-MENSAJE-I THRU                            
004950                   2900-AGREGAR-MENSAJE-F                                 
004960        END-IF                                                            
004970     END-IF.                                                              
004980                                                                          
004990     IF TR-AC-TIPO (IX-REGLA, IX-ACC) = 'DERIVE'                          
005000        MOVE TR-AC-DESDEVAR (IX-REGLA, IX-ACC) TO                         
005010            WS-NOMBRE-CHEQUEAR                                            
005020        PERFORM 2220-BUSCAR-DECLARADA-I THRU                              
005030                2220-BUSCAR-DECLARADA-F                                   
005040        IF NOT WS-VD-HALLADA                                              
005050           MOVE 'W' TO WS-MSG-SEVERIDAD-TMP                               
005060           MOVE SPACES TO WS-MSG-TEXTO-TMP                                
005070           STRING 'ORIGEN DERIVE NO DECLARADO: ' DELIMITED BY SIZE        
005080                  WS-NOMBRE-CHEQUEAR             DELIMITED BY             
005090                      SPACE                                               
005100                  INTO WS-MSG-TEXTO-TMP                                   
005110           END-STRING                                                     
005120           PERFORM 2900-AGREGAR-MENSAJE-I THRU                            
005130                   2900-AGREGAR-MENSAJE-F                                 
005140        END-IF                                                            
005150     END-IF.                                                              
005160                                                                          
005170 2210-CHEQUEAR-ACCION-F. EXIT.                                            
005180                                                                          
005190*----------------------------------------------------------------         
005200*    BUSCAR-DECLARADA - WS-NOMBRE-CHEQUEAR APARECE ENTRE LAS              
005210*    VARIABLES DECLARADAS (VD) DE LA REGLA IX-REGLA ACTUAL                
005220*----------------------------------------------------------------         
005230 2220-BUSCAR-DECLARADA-I.                                                 
005240                                                                          
005250     MOVE 'N' TO WS-VAR-DECLARADA.                                        
005260     PERFORM 2221-COMPARAR-DECL-I THRU 2221-COMPARAR-DECL-F               
005270         VARYING IX-VARDECL FROM 1 BY 1                                   
005280         UNTIL IX-VARDECL > TR-CANT-VARDECL (IX-REGLA)                    
005290                  OR WS-VD-HALLADA.                                       
005300                                                                          
005310 2220-BUSCAR-DECLARADA-F. EXIT.                                           
005320                                                                          
005330 2221-COMPARAR-DECL-I.                                                    
005340                                                                          
005350     IF TR-VD-NOMBRE (IX-REGLA, IX-VARDECL) = WS-NOMBRE-CHEQUEAR          
005360        SET WS-VD-HALLADA TO TRUE                                         
005370     END-IF.                                                              
005380                                                                          
005390 2221-COMPARAR-DECL-F. EXIT.                                              
005400                                                                          
005410*----------------------------------------------------------------         
005420*    CHEQUEAR-FORM-NAME - TODA REGLA CLASIFICA UN TIPO DE FORM,           
005430*    POR LO TANTO DEBE TENER UN SET FORM_NAME; SU AUSENCIA ES             
005440*    ERROR (EL ARCHIVO DE DISPOSICION QUEDARIA SIN CLASIFICAR)            
005450*----------------------------------------------------------------         
005460 2300-CHEQUEAR-FORM-NAME-I.                                               
005470                                                                          
005480     MOVE 'N' TO WS-FORM-NAME-OK.                                         
005490     PERFORM 2310-BUSCAR-SET-FORM-I THRU 2310-BUSCAR-SET-FORM-F           
005500         VARYING IX-ACC FROM 1 BY 1                                       
005510         UNTIL IX-ACC > TR-CANT-ACC (IX-REGLA)                            
005520                  OR WS-TIENE-FORM-NAME.                                  
005530                                                                          
005540     IF NOT WS-TIENE-FORM-NAME                                            
005550        MOVE 'E' TO WS-MSG-SEVERIDAD-TMP                                  
005560        MOVE 'FALTA SET FORM_NAME' TO WS-MSG-TEXTO-TMP                    
005570        PERFORM 2900-AGREGAR-MENSAJE-I THRU 2900-AGREGAR-MENSAJE-F        
005580     END-IF.                                                              
005590                                                                          
005600 2300-CHEQUEAR-FORM-NAME-F. EXIT.                                         
005610                                                                          
005620 2310-BUSCAR-SET-FORM-I.                                                  
005630                                                                          
005640     IF TR-AC-TIPO   (IX-REGLA, IX-ACC) = 'SET'                           
005650        AND TR-AC-VARBLE (IX-REGLA, IX-ACC) = 'FORM_NAME'                 
005660        SET WS-TIENE-FORM-NAME TO TRUE                                    
005670     END-IF.                                                              
005680                                                                          
005690 2310-BUSCAR-SET-FORM-F. EXIT.                                            
005700                                                                          
005710*----------------------------------------------------------------         
005720*    AGREGAR-MENSAJE - APILA UN ERROR/AVISO EN LA TABLA Y SUMA            
005730*    AL CONTADOR CORRESPONDIENTE (LLAMADO DESDE TODO EL PROGRAMA          
005740*    CON WS-MSG-SEVERIDAD-TMP/WS-MSG-REGLA-TMP/WS-MSG-TEXTO-TMP           
005750*    YA CARGADOS POR EL LLAMADOR)                                         
005760*----------------------------------------------------------------         
005770 2900-AGREGAR-MENSAJE-I.                                                  
005780                                                                          
005790     IF MSG-CANTIDAD < 200                                                
005800        ADD 1 TO MSG-CANTIDAD                                             
005810        SET IX-MSG TO MSG-CANTIDAD                                        
005820        MOVE WS-MSG-SEVERIDAD-TMP TO MSG-SEVERIDAD (IX-MSG)               
005830        MOVE WS-MSG-REGLA-TMP     TO MSG-REGLA-ID  (IX-MSG)               
005840        MOVE WS-MSG-TEXTO-TMP     TO MSG-TEXTO     (IX-MSG)               
005850     END-IF.                                                              
005860                                                                          
005870     IF WS-MSG-SEVERIDAD-TMP = 'E'                                        
005880        ADD 1 TO WS-CNT-ERRORES                                           
005890     ELSE                                                                 
005900        ADD 1 TO WS-CNT-AVISOS                                            
005910     END-IF.                                                              
005920                                                                          
005930 2900-AGREGAR-MENSAJE-F. EXIT.                                            
005940                                                                          
005950*----------------------------------------------------------------         
005960*    NOOP - CUERPO VACIO PARA EL BARRIDO DE WS-REGLA-ID-LARGO;            
005970*    TODA LA CONDICION DE PARADA VIAJA EN EL UNTIL DEL PERFORM            
005980*----------------------------------------------------------------         
005990 2905-NOOP-I.                                                             
006000                                                                          
006010     CONTINUE.                                                            
006020                                                                          
006030 2905-NOOP-F. EXIT.                                                       
006040                                                                          
006050*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006060*    LISTADO - ENCABEZADO, DETALLE POR REGLA Y MENSAJES                   
006070*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006080 8100-ENCABEZADO-I.                                                       
006090                                                                          
006100     WRITE REG-SALE-LISTADO FROM WS-TITULO-RPT  AFTER ADVANCING           
006110         C01.                                                             
006120     WRITE REG-SALE-LISTADO FROM WS-LINE        AFTER ADVANCING 1.        
006130     WRITE REG-SALE-LISTADO FROM WS-SUBTIT-RPT  AFTER ADVANCING 1.        
006140     WRITE REG-SALE-LISTADO FROM WS-LINE        AFTER ADVANCING 1.        
006150     MOVE 4 TO WS-CUENTA-LINEA.                                           
006160                                                                          
006170 8100-ENCABEZADO-F. EXIT.                                                 
006180                                                                          
006190 8200-RENGLON-I.                                                          
006200                                                                          
006210     IF WS-CUENTA-LINEA > 55                                              
006220        ADD 1 TO WS-CUENTA-PAGINA                                         
006230        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F                  
006240     END-IF.                                                              
006250                                                                          
006260     MOVE TR-REGLA-ID  (IX-REGLA) TO WD-REGLA-ID.                         
006270     MOVE TR-CANT-CRIT (IX-REGLA) TO WD-CRIT.                             
006280     MOVE TR-CANT-ACC  (IX-REGLA) TO WD-ACC.                              
006290     MOVE WS-CNT-GLOBALES          TO WD-GLOB.                            
006300     MOVE WS-CNT-LOCALES           TO WD-LOC.                             
006310     MOVE WS-CNT-DERIVADAS         TO WD-DER.                             
006320     IF WS-CNT-ERRORES > WS-CNT-ERR-ANTES                                 
006330        MOVE 'ERROR'  TO WD-STATUS                                        
006340     ELSE                                                                 
006350        MOVE 'OK'     TO WD-STATUS                                        
006360     END-IF.                                                              
006370                                                                          
006380     WRITE REG-SALE-LISTADO FROM WS-DETALLE-RPT AFTER ADVANCING 1.        
006390     ADD 1 TO WS-CUENTA-LINEA.                                            
006400                                                                          
006410 8200-RENGLON-F. EXIT.                                                    
006420                                                                          
006430 8300-MENSAJES-I.                                                         
006440                                                                          
006450     WRITE REG-SALE-LISTADO FROM WS-LINE      AFTER ADVANCING 2.          
006460     WRITE REG-SALE-LISTADO FROM WS-MSGTIT-RPT AFTER ADVANCING 1.         
006470     WRITE REG-SALE-LISTADO FROM WS-LINE      AFTER ADVANCING 1.          
006480                                                                          
006490     IF MSG-CANTIDAD = ZERO                                               
006500        WRITE REG-SALE-LISTADO FROM WS-MSG-VACIO-RPT                      
006510            AFTER ADVANCING 1                                             
006520     ELSE                                                                 
006530        PERFORM 8310-IMPRIMIR-MENSAJE-I THRU                              
006540                8310-IMPRIMIR-MENSAJE-F                                   
006550            VARYING IX-MSG FROM 1 BY 1 UNTIL IX-MSG > MSG-CANTIDAD        
006560     END-IF.                                                              
006570                                                                          
006580 8300-MENSAJES-F. EXIT.                                                   
006590                                                                          
006600 8310-IMPRIMIR-MENSAJE-I.                                                 
006610                                                                          
006620     IF MSG-ES-ERROR (IX-MSG)                                             
006630        MOVE 'ERROR:  ' TO WM-SEVERIDAD                                   
006640     ELSE                                                                 
006650        MOVE 'AVISO:  ' TO WM-SEVERIDAD                                   
006660     END-IF.                                                              
006670     MOVE MSG-REGLA-ID (IX-MSG) TO WM-REGLA.                              
006680     MOVE MSG-TEXTO    (IX-MSG) TO WM-TEXTO.                              
006690                                                                          
006700     WRITE REG-SALE-LISTADO FROM WS-MSG-RPT AFTER ADVANCING 1.            
006710                                                                          
006720 8310-IMPRIMIR-MENSAJE-F. EXIT.                                           
006730                                                                          
006740*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006750*    CIERRE - TOTALES, RESULTADO FINAL Y CODIGO DE RETORNO                
006760*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006770 9999-FINAL-I.                                                            
006780                                                                          
006790     MOVE TR-CANT-REGLAS  TO WT-REGLAS.                                   
006800     MOVE WS-CNT-ERRORES  TO WT-ERRORES.                                  
006810     MOVE WS-CNT-AVISOS   TO WT-AVISOS.                                   
006820                                                                          
006830     WRITE REG-SALE-LISTADO FROM WS-LINE        AFTER ADVANCING 2.        
006840     WRITE REG-SALE-LISTADO FROM WS-TOTALES-RPT AFTER ADVANCING 1.        
006850     WRITE REG-SALE-LISTADO FROM WS-ERRORS-RPT  AFTER ADVANCING 1.        
006860     WRITE REG-SALE-LISTADO FROM WS-AVISOS-RPT  AFTER ADVANCING 1.        
006870                                                                          
006880     IF WS-CNT-ERRORES > ZERO                                             
006890        MOVE 'VALIDACION FALLO'       TO WT-RESULTADO                     
006900        MOVE 8 TO RETURN-CODE                                             
006910     ELSE                                                                 
006920        IF WS-CNT-AVISOS > ZERO                                           
006930           MOVE 'VALIDACION OK (AVISOS)' TO WT-RESULTADO                  
006940           MOVE 4 TO RETURN-CODE                                          
006950        ELSE                                                              
006960           MOVE 'VALIDACION OK'        TO WT-RESULTADO                    
006970           MOVE ZERO TO RETURN-CODE                                       
006980        END-IF                                                            
006990     END-IF.                                                              
007000                                                                          
007010     WRITE REG-SALE-LISTADO FROM WS-RESULT-RPT AFTER ADVANCING 1.         
007020                                                                          
007030     CLOSE REGLAS LISTADO.                                                
007040                                                                          
007050 9999-FINAL-F. EXIT.                                                      
