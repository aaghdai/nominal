000100 *////////////////// (CPDOCIN) //////////////////////////////////         
000110 **************************************************                       
000120 *     LAYOUT ARCHIVO DE DOCUMENTOS (NOMINAL)     *                       
000130 *     KC02787.NOMINAL.DOCLOTE                    *                       
000140 *     LARGO REGISTRO = 2040 BYTES                *                       
000150 *     TEXTO YA EXTRAIDO (VIENE DE OCR EXTERNO)   *                       
000160 **************************************************                       
000170  01  WS-REG-DOCUM.                                                       
000180      03  DC-DOC-ID            PIC X(40)   VALUE SPACES.                  
000190      03  DC-DOC-TEXTO         PIC X(2000) VALUE SPACES.                  
000200 *////////////////////////////////////////////////////////////////        
