000100 *////////////////// (CPXVARS) //////////////////////////////////         
000110 **************************************************                       
000120 *     LAYOUT SALIDA VARIABLES EXTRAIDAS          *                       
000130 *     KC02787.NOMINAL.XVARS                      *                       
000140 *     UN REGISTRO POR VARIABLE POR DOCUMENTO     *                       
000150 *     LARGO REGISTRO = 171 BYTES                 *                       
000160 **************************************************                       
000170  01  WS-REG-XVARS.                                                       
000180      03  XV-DOC-ID            PIC X(40)  VALUE SPACES.                   
000190      03  XV-REGLA-ID          PIC X(20)  VALUE SPACES.                   
000200      03  XV-SCOPE             PIC X(01)  VALUE SPACES.                   
000210 *         G=GLOBAL L=LOCAL D=DERIVADA C=CAPTURADA-NO-DECLARADA           
000220      03  XV-NOMBRE            PIC X(30)  VALUE SPACES.                   
000230      03  XV-VALOR             PIC X(80)  VALUE SPACES.                   
000240 *////////////////////////////////////////////////////////////////        
