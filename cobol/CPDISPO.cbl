000100 *////////////////// (CPDISPO) //////////////////////////////////         
000110 **************************************************                       
000120 *     LAYOUT SALIDA DISPOSICION / RECHAZO        *                       
000130 *     KC02787.NOMINAL.DISPO  (Y .RECHAZO)        *                       
000140 *     LARGO REGISTRO = 229 BYTES                 *                       
000150 **************************************************                       
000160  01  WS-REG-DISPO.                                                       
000170      03  DS-DOC-ID            PIC X(40)  VALUE SPACES.                   
000180      03  DS-ESTADO            PIC X(09)  VALUE SPACES.                   
000190 *         MATCHED  UNMATCHED  ERROR                                      
000200      03  DS-REGLA-ID          PIC X(20)  VALUE SPACES.                   
000210      03  DS-NOMBRE-NUEVO      PIC X(80)  VALUE SPACES.                   
000220      03  DS-MENSAJE           PIC X(80)  VALUE SPACES.                   
000230 *////////////////////////////////////////////////////////////////        
