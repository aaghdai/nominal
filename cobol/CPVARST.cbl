000100 *////////////////// (CPVARST) //////////////////////////////////         
000110 **************************************************                       
000120 *     TABLAS DE TRABAJO DEL PROCESSOR (NOMINAL)  *                       
000130 *     JUEGO DE VARIABLES POR DOCUMENTO, GLOBALES *                       
000140 *     DE LOTE, RESULTADO DE CRITERIOS Y NOMBRES  *                       
000150 *     YA GENERADOS (ANTI-DUPLICADO)              *                       
000160 **************************************************                       
000170  01  WS-JUEGO-VARIABLES.                                                 
000180      03  VS-CANTIDAD          PIC 9(03) COMP VALUE ZERO.                 
000190      03  VS-ITEM OCCURS 60 TIMES INDEXED BY IX-VARSET.                   
000200          05  VS-NOMBRE         PIC X(30) VALUE SPACES.                   
000210          05  VS-VALOR          PIC X(80) VALUE SPACES.                   
000220          05  VS-PUESTA         PIC X(01) VALUE 'N'.                      
000230              88  VS-TIENE-VALOR           VALUE 'Y'.                     
000240          05  FILLER            PIC X(04) VALUE SPACES.                   
000250      03  FILLER               PIC X(04) VALUE SPACES.                    
000260 *                                                                        
000270  01  WS-TABLA-GLOBALES.                                                  
000280      03  GL-CANTIDAD          PIC 9(03) COMP VALUE ZERO.                 
000290      03  GL-ITEM OCCURS 60 TIMES INDEXED BY IX-GLOBAL.                   
000300          05  GL-NOMBRE         PIC X(30) VALUE SPACES.                   
000310          05  GL-VALOR          PIC X(80) VALUE SPACES.                   
000320          05  FILLER            PIC X(04) VALUE SPACES.                   
000330      03  FILLER               PIC X(04) VALUE SPACES.                    
000340 *                                                                        
000350  01  WS-TABLA-RESULT-CRIT.                                               
000360      03  CRR-ITEM OCCURS 15 TIMES INDEXED BY IX-CRITRES.                 
000370          05  CRR-RESULTADO     PIC X(01) VALUE 'N'.                      
000380              88  CRR-PASO                 VALUE 'Y'.                     
000390          05  CRR-ANULADA       PIC X(01) VALUE 'N'.                      
000400              88  CRR-ES-VOID               VALUE 'Y'.                    
000410          05  CRR-CAP-VALOR     PIC X(80) VALUE SPACES.                   
000420          05  CRR-TIENE-CAP     PIC X(01) VALUE 'N'.                      
000430              88  CRR-CAP-OK                VALUE 'Y'.                    
000440          05  FILLER            PIC X(04) VALUE SPACES.                   
000450      03  FILLER               PIC X(04) VALUE SPACES.                    
000460 *                                                                        
000470  01  WS-TABLA-NOMBRES-USADOS.                                            
000480      03  NU-CANTIDAD          PIC 9(04) COMP VALUE ZERO.                 
000490      03  NU-ITEM OCCURS 2000 TIMES INDEXED BY IX-NOMUSADO.               
000500          05  NU-NOMBRE         PIC X(80) VALUE SPACES.                   
000510      03  FILLER               PIC X(04) VALUE SPACES.                    
000520 *////////////////////////////////////////////////////////////////        
