000100 *////////////////// (CPRULTB) //////////////////////////////////         
000110 **************************************************                       
000120 *     TABLA DE REGLAS EN MEMORIA (NOMINAL)       *                       
000130 *     CARGADA POR RULE-PARSER DESDE REG-REGLA    *                       
000140 *     LIMITES: 80 REGLAS, 15 VD/CR/AC C/U        *                       
000150 **************************************************                       
000160  01  WS-TABLA-REGLAS.                                                    
000170      03  TR-CANT-REGLAS       PIC 9(03) COMP VALUE ZERO.                 
000180      03  TR-REGLA OCCURS 80 TIMES INDEXED BY IX-REGLA.                   
000190          05  TR-REGLA-ID      PIC X(20) VALUE SPACES.                    
000200          05  TR-REGLA-DESC    PIC X(60) VALUE SPACES.                    
000210          05  TR-CANT-VARDECL  PIC 9(03) COMP VALUE ZERO.                 
000220          05  TR-VARDECL OCCURS 15 TIMES INDEXED BY IX-VARDECL.           
000230              07  TR-VD-SCOPE   PIC X(01) VALUE SPACES.                   
000240              07  TR-VD-NOMBRE  PIC X(30) VALUE SPACES.                   
000250              07  FILLER        PIC X(04) VALUE SPACES.                   
000260          05  TR-CANT-CRIT     PIC 9(03) COMP VALUE ZERO.                 
000270          05  TR-CRIT OCCURS 15 TIMES INDEXED BY IX-CRIT.                 
000280              07  TR-CR-SEQ       PIC 9(03) VALUE ZERO.                   
000290              07  TR-CR-TIPO      PIC X(08) VALUE SPACES.                 
000300              07  TR-CR-PADRE     PIC 9(03) VALUE ZERO.                   
000310              07  TR-CR-CASES     PIC X(01) VALUE SPACES.                 
000320              07  TR-CR-VALOR     PIC X(80) VALUE SPACES.                 
000330              07  TR-CR-CAPTURA   PIC X(01) VALUE SPACES.                 
000340              07  TR-CR-VARBLE    PIC X(30) VALUE SPACES.                 
000350              07  FILLER          PIC X(04) VALUE SPACES.                 
000360          05  TR-CANT-ACC      PIC 9(03) COMP VALUE ZERO.                 
000370          05  TR-ACC OCCURS 15 TIMES INDEXED BY IX-ACC.                   
000380              07  TR-AC-SEQ       PIC 9(03) VALUE ZERO.                   
000390              07  TR-AC-TIPO      PIC X(13) VALUE SPACES.                 
000400              07  TR-AC-VARBLE    PIC X(30) VALUE SPACES.                 
000410              07  TR-AC-VALOR     PIC X(80) VALUE SPACES.                 
000420              07  TR-AC-GRUPO     PIC 9(02) VALUE ZERO.                   
000430              07  TR-AC-DESDEVAR  PIC X(30) VALUE SPACES.                 
000440              07  TR-AC-METODO    PIC X(10) VALUE SPACES.                 
000450              07  TR-AC-ARG-INI   PIC S9(4) VALUE ZERO.                   
000460              07  TR-AC-ARG-FIN   PIC S9(4) VALUE ZERO.                   
000470              07  TR-AC-ARG-IDX   PIC S9(3) VALUE ZERO.                   
000480              07  TR-AC-ARG-DELIM PIC X(10) VALUE SPACES.                 
000490              07  FILLER          PIC X(04) VALUE SPACES.                 
000500          05  FILLER           PIC X(08) VALUE SPACES.                    
000510 *////////////////////////////////////////////////////////////////        
