000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMNVAL.                                                     
000120 AUTHOR. M.F. ECHAGUE.                                                    
000130 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.                     
000140 DATE-WRITTEN. 03/11/1995.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000170*                                                                         
000180***************************************************************           
000190*   PGMNVAL - VALIDADOR DE NOMBRE DE PERSONA DEL MOTOR NOMINAL.*          
000200*   SUBRUTINA LLAMADA (CALL) POR EL DRIVER PGMNVALD O POR      *          
000210*   CUALQUIER OTRO PROGRAMA QUE NECESITE VALIDAR UN NOMBRE Y   *          
000220*   APELLIDO CANDIDATO CONTRA LOS DICCIONARIOS DE NOMBRES DE   *          
000230*   PILA Y APELLIDOS.  LOS DICCIONARIOS SE CARGAN UNA SOLA VEZ *          
000240*   POR CORRIDA (PRIMER CALL) Y QUEDAN RESIDENTES EN LA TABLA  *          
000250*   DE WORKING-STORAGE PARA LOS CALLS SIGUIENTES.              *          
000260***************************************************************           
000270*    HISTORIA DE MODIFICACIONES                                           
000280*    ==========================                                           
000290* 03/11/1995 MFE TKT-0441 VERSION INICIAL.  CARGA DE AMBOS                
000300*                         DICCIONARIOS POR BUSQUEDA BINARIA.              
000310* 17/06/1997 JCL TKT-0466 PUNTAJE POR NOMBRE/APELLIDO                     
000320*                         RECONOCIDO (0.50 C/U).                          
000330* 11/11/1998 SBE Y2K      REVISION Y2K - SIN CAMPOS DE FECHA              
000340*                         EN ESTE PROGRAMA.                               
000350* 25/01/1999 SBE Y2K      VERIFICACION FINAL Y2K - SIN NOVEDAD.           
000360* 08/08/2002 RAL TKT-0529 PUNTAJE DE NOMBRE DEL MEDIO (INICIAL            
000370*                         O NOMBRE COMPLETO RECONOCIDO).                  
000380* 19/04/2006 MFE TKT-0611 TOPE DE CONFIANZA A 1.00 Y VALIDO               
000390*                         SOLO SI ES ESTRICTAMENTE MAYOR A .50.           
000400* 21/11/2013 SBE TKT-0792 REVISION GENERAL - SIN CAMBIOS                  
000410*                         FUNCIONALES.                                    
000420*                                                                         
000430*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     UPSI-0 ON  STATUS IS WS-TRAZA-ACTIVA                                 
000480            OFF STATUS IS WS-TRAZA-INACTIVA.                              
000490                                                                          
000500 INPUT-OUTPUT SECTION.                                                    
000510 FILE-CONTROL.                                                            
000520     SELECT PRIMEROS  ASSIGN TO DDPRIMER                                  
000530     FILE STATUS IS FS-PRIMEROS.                                          
000540                                                                          
000550     SELECT APELLIDOS ASSIGN TO DDAPELLI                                  
000560     FILE STATUS IS FS-APELLIDOS.                                         
000570                                                                          
000580*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000590 DATA DIVISION.                                                           
000600 FILE SECTION.                                                            
000610                                                                          
000620 FD  PRIMEROS                                                             
000630     BLOCK CONTAINS 0 RECORDS                                             
000640     RECORDING MODE IS F.                                                 
000650 01  REG-ENTRA-PRIMERO    PIC X(30).                                      
000660                                                                          
000670 FD  APELLIDOS                                                            
000680     BLOCK CONTAINS 0 RECORDS                                             
000690     RECORDING MODE IS F.                                                 
000700 01  REG-ENTRA-APELLIDO   PIC X(30).                                      
000710                                                                          
000720                                                                          
000730 WORKING-STORAGE SECTION.                                                 
000740*=======================*                                                 
000750                                                                          
000760*----------- ARCHIVOS -------------------------------------------         
000770 77  FS-PRIMEROS             PIC XX    VALUE SPACES.                      
000780 77  FS-APELLIDOS            PIC XX    VALUE SPACES.                      
000790 77  WS-REG-PRIMERO          PIC X(30) VALUE SPACES.                      
000800 77  WS-REG-APELLIDO         PIC X(30) VALUE SPACES.                      
000810                                                                          
000820*----------- FLAG DE CARGA UNICA (RESIDE ENTRE CALLS) -----------         
000830 77  WS-TABLAS-CARGADAS      PIC X(01) VALUE 'N'.                         
000840     88  WS-YA-CARGO                    VALUE 'Y'.                        
000850                                                                          
000860*----------- TABLA DE NOMBRES DE PILA (DDPRIMER) -----------------        
000870 01  WS-TABLA-PRIMEROS.                                                   
000880     03  PN-CANTIDAD          PIC 9(05) COMP VALUE ZERO.                  
000890     03  PN-ITEM OCCURS 5000 TIMES INDEXED BY IX-PRIMERO.                 
000900         05  PN-NOMBRE         PIC X(30) VALUE SPACES.                    
000910     03  FILLER               PIC X(04) VALUE SPACES.                     
000920                                                                          
000930*----------- TABLA DE APELLIDOS (DDAPELLI) -----------------------        
000940 01  WS-TABLA-APELLIDOS.                                                  
000950     03  AP-CANTIDAD          PIC 9(05) COMP VALUE ZERO.                  
000960     03  AP-ITEM OCCURS 5000 TIMES INDEXED BY IX-APELLIDO.                
000970         05  AP-NOMBRE         PIC X(30) VALUE SPACES.                    
000980     03  FILLER               PIC X(04) VALUE SPACES.                     
000990                                                                          
001000*----------- ALFABETOS PARA MAYUSCULAS SIN FUNCIONES (1/3) -------        
001010 01  WS-ALFA-MINUSCULAS.                                                  
001020     03  FILLER PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.             
001030 01  WS-ALFA-MINUS-TBL REDEFINES WS-ALFA-MINUSCULAS.                      
001040     03  WS-AM-CHAR OCCURS 26 TIMES PIC X.                                
001050                                                                          
001060 01  WS-ALFA-MAYUSCULAS.                                                  
001070     03  FILLER PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.             
001080 01  WS-ALFA-MAYUS-TBL REDEFINES WS-ALFA-MAYUSCULAS.                      
001090     03  WS-AY-CHAR OCCURS 26 TIMES PIC X.                                
001100                                                                          
001110*----------- NOMBRE COMPLETO ENTRANTE, VISTO CHAR A CHAR (2/3) --         
001120 01  WS-NOMBRE-ENTRA-AREA.                                                
001130     03  WS-NOMBRE-ENTRA-VALOR PIC X(62) VALUE SPACES.                    
001140 01  WS-NOMBRE-ENTRA-TBL REDEFINES WS-NOMBRE-ENTRA-AREA.                  
001150     03  WS-NOMBRE-ENTRA-CHAR  PIC X OCCURS 62 TIMES.                     
001160 77  WS-NOMBRE-LARGO          PIC 9(02) COMP VALUE ZERO.                  
001170 77  WS-NOMBRE-PTR            PIC 9(03) COMP VALUE 1.                     
001180                                                                          
001190*----------- BUFFER DE BUSQUEDA / CONVERSION, CHAR A CHAR (3/3) -         
001200 01  WS-BUSQ-VALOR-AREA.                                                  
001210     03  WS-BUSQ-VALOR         PIC X(30) VALUE SPACES.                    
001220 01  WS-BUSQ-VALOR-TBL REDEFINES WS-BUSQ-VALOR-AREA.                      
001230     03  WS-BUSQ-VALOR-CHAR    PIC X OCCURS 30 TIMES.                     
001240                                                                          
001250*----------- TOKENS DEL NOMBRE (PARTES SEPARADAS POR ESPACIO) ---         
001260 01  WS-TOKENS-NOMBRE.                                                    
001270     03  TK-CANTIDAD          PIC 9(02) COMP VALUE ZERO.                  
001280     03  TK-ITEM OCCURS 10 TIMES INDEXED BY IX-TOKNOM.                    
001290         05  TK-VALOR          PIC X(30) VALUE SPACES.                    
001300         05  FILLER            PIC X(04) VALUE SPACES.                    
001310     03  FILLER               PIC X(04) VALUE SPACES.                     
001320                                                                          
001330*----------- VARIABLES DE BUSQUEDA BINARIA -----------------------        
001340 77  WS-IX-LO                PIC 9(05) COMP VALUE ZERO.                   
001350 77  WS-IX-HI                PIC 9(05) COMP VALUE ZERO.                   
001360 77  WS-IX-MID                PIC 9(05) COMP VALUE ZERO.                  
001370 77  WS-BUSQ-TABLA            PIC X(01) VALUE SPACE.                      
001380 77  WS-BUSQ-HALLADA          PIC X(01) VALUE 'N'.                        
001390     88  WS-BUSQ-OK                        VALUE 'Y'.                     
001400 77  IX-ALFA                  PIC 9(02) COMP VALUE ZERO.                  
001410 77  WS-GEN-I                 PIC 9(02) COMP VALUE ZERO.                  
001420                                                                          
001430*----------- ARMADO DEL RAZONAMIENTO (LK-NV-RAZON) ---------------        
001440 77  WS-RAZON-PTR             PIC 9(03) COMP VALUE 1.                     
001450 77  WS-RAZON-TMP             PIC X(60) VALUE SPACES.                     
001460 77  WS-MEDIO-ES-INICIAL      PIC X(01) VALUE 'N'.                        
001470                                                                          
001480*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
001490 LINKAGE SECTION.                                                         
001500     COPY CPNVRES.                                                        
001510                                                                          
001520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
001530 PROCEDURE DIVISION USING LK-NV-AREA.                                     
001540                                                                          
001550 MAIN-PROGRAM-I.                                                          
001560                                                                          
001570     PERFORM 1000-PRIMERA-VEZ-I THRU 1000-PRIMERA-VEZ-F.                  
001580     PERFORM 2000-VALIDAR-I     THRU 2000-VALIDAR-F.                      
001590                                                                          
001600 MAIN-PROGRAM-F. GOBACK.                                                  
001610                                                                          
001620*----------------------------------------------------------------         
001630*    PRIMERA-VEZ - CARGA AMBOS DICCIONARIOS SOLO EN EL PRIMER             
001640*    CALL DE LA CORRIDA; WS-TABLAS-CARGADAS QUEDA EN 'Y' Y LAS            
001650*    TABLAS RESIDEN PARA TODOS LOS CALLS SIGUIENTES                       
001660*----------------------------------------------------------------         
001670 1000-PRIMERA-VEZ-I.                                                      
001680                                                                          
001690     IF NOT WS-YA-CARGO                                                   
001700        IF WS-TRAZA-ACTIVA                                                
001710           DISPLAY 'PGMNVAL - CARGANDO DICCIONARIOS DE NOMBRES'           
001720        END-IF                                                            
001730        OPEN INPUT PRIMEROS APELLIDOS                                     
001740        IF FS-PRIMEROS NOT = '00' OR FS-APELLIDOS NOT = '00'              
001750           DISPLAY 'PGMNVAL - ERROR APERTURA DICCIONARIOS '               
001760               FS-PRIMEROS ' ' FS-APELLIDOS                               
001770        ELSE                                                              
001780           PERFORM 1010-CARGAR-PRIMEROS-I THRU                            
001790                   1010-CARGAR-PRIMEROS-F                                 
001800           PERFORM 1020-CARGAR-APELLIDOS-I THRU                           
001810                   1020-CARGAR-APELLIDOS-F                                
001820        END-IF                                                            
001830        CLOSE PRIMEROS APELLIDOS                                          
001840        SET WS-YA-CARGO TO TRUE                                           
001850     END-IF.                                                              
001860                                                                          
001870 1000-PRIMERA-VEZ-F. EXIT.                                                
001880                                                                          
001890 1010-CARGAR-PRIMEROS-I.                                                  
001900                                                                          
001910     MOVE SPACES TO FS-PRIMEROS.                                          
001920     PERFORM 1011-LEER-PRIMERO-I THRU 1011-LEER-PRIMERO-F                 
001930         UNTIL FS-PRIMEROS = '10'.                                        
001940                                                                          
001950 1010-CARGAR-PRIMEROS-F. EXIT.                                            
001960                                                                          
001970 1011-LEER-PRIMERO-I.                                                     
001980                                                                          
001990     READ PRIMEROS INTO WS-REG-PRIMERO                                    
002000        AT END MOVE '10' TO FS-PRIMEROS                                   
002010        NOT AT END                                                        
002020           IF PN-CANTIDAD < 5000                                          
002030              ADD 1 TO PN-CANTIDAD                                        
002040              SET IX-PRIMERO TO PN-CANTIDAD                               
002050              MOVE WS-REG-PRIMERO TO PN-NOMBRE (IX-PRIMERO)               
002060           END-IF                                                         
002070     END-READ.                                                            
002080                                                                          
002090 1011-LEER-PRIMERO-F. EXIT.                                               
002100                                                                          
002110 1020-CARGAR-APELLIDOS-I.                                                 
002120                                                                          
002130     MOVE SPACES TO FS-APELLIDOS.                                         
002140     PERFORM 1021-LEER-APELLIDO-I THRU 1021-LEER-APELLIDO-F               
002150         UNTIL FS-APELLIDOS = '10'.                                       
002160                                                                          
002170 1020-CARGAR-APELLIDOS-F. EXIT.                                           
002180                                                                          
002190 1021-LEER-APELLIDO-I.                                                    
002200                                                                          
002210     READ APELLIDOS INTO WS-REG-APELLIDO                                  
002220        AT END MOVE '10' TO FS-APELLIDOS                                  
002230        NOT AT END                                                        
002240           IF AP-CANTIDAD < 5000                                          
002250              ADD 1 TO AP-CANTIDAD                                        
002260              SET IX-APELLIDO TO AP-CANTIDAD                              
002270              MOVE WS-REG-APELLIDO TO AP-NOMBRE (IX-APELLIDO)             
002280           END-IF                                                         
002290     END-READ.                                                            
002300                                                                          
002310 1021-LEER-APELLIDO-F. EXIT.                                              
002320                                                                          
002330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002340*    VALIDAR - PUNTO DE ENTRADA DE NEGOCIO: SEPARA EL NOMBRE              
002350*    ENTRANTE EN PARTES Y CALCULA EL PUNTAJE DE CONFIANZA                 
002360*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002370 2000-VALIDAR-I.                                                          
002380                                                                          
002390     MOVE 'N' TO LK-NV-ES-VALIDO.                                         
002400     MOVE SPACES TO LK-NV-PRIMER-NOM LK-NV-APELLIDO LK-NV-RAZON.          
002410     MOVE ZERO   TO LK-NV-CONFIANZA.                                      
002420     MOVE LK-NV-NOMBRE-COMPL TO WS-NOMBRE-ENTRA-VALOR.                    
002430                                                                          
002440     PERFORM 2905-NOOP-I THRU 2905-NOOP-F                                 
002450         VARYING WS-NOMBRE-LARGO FROM 62 BY -1                            
002460         UNTIL WS-NOMBRE-LARGO < 1                                        
002470            OR WS-NOMBRE-ENTRA-CHAR (WS-NOMBRE-LARGO) NOT = SPACE.        
002480                                                                          
002490     PERFORM 2010-SEPARAR-TOKENS-I THRU 2010-SEPARAR-TOKENS-F.            
002500                                                                          
002510     IF TK-CANTIDAD < 2                                                   
002520        MOVE 1 TO WS-RAZON-PTR                                            
002530        MOVE 'Name must have at least 2 parts (first and last)'           
002540                                                TO WS-RAZON-TMP           
002550        PERFORM 2900-AGREGAR-RAZON-I THRU 2900-AGREGAR-RAZON-F            
002560     ELSE                                                                 
002570        PERFORM 2200-PUNTAJE-I THRU 2200-PUNTAJE-F                        
002580     END-IF.                                                              
002590                                                                          
002600 2000-VALIDAR-F. EXIT.                                                    
002610                                                                          
002620*----------------------------------------------------------------         
002630*    SEPARAR-TOKENS - PARTE WS-NOMBRE-ENTRA-VALOR EN TOKENS DE            
002640*    ESPACIOS, IGUAL QUE LA ACCION SPLIT DE PGMNDOC (UNSTRING             
002650*    CON POINTER, UN TOKEN POR VUELTA)                                    
002660*----------------------------------------------------------------         
002670 2010-SEPARAR-TOKENS-I.                                                   
002680                                                                          
002690     MOVE ZERO TO TK-CANTIDAD.                                            
002700     IF WS-NOMBRE-LARGO > ZERO                                            
002710        MOVE 1 TO WS-NOMBRE-PTR                                           
002720        PERFORM 2011-TOMAR-TOKEN-I THRU 2011-TOMAR-TOKEN-F                
002730            UNTIL WS-NOMBRE-PTR > WS-NOMBRE-LARGO                         
002740               OR TK-CANTIDAD > 9                                         
002750     END-IF.                                                              
002760                                                                          
002770 2010-SEPARAR-TOKENS-F. EXIT.                                             
002780                                                                          
002790 2011-TOMAR-TOKEN-I.                                                      
002800                                                                          
002810     MOVE SPACES TO WS-BUSQ-VALOR.                                        
002820     UNSTRING WS-NOMBRE-ENTRA-VALOR (1 : WS-NOMBRE-LARGO)                 
002830         DELIMITED BY ALL SPACE                                           
002840         INTO WS-BUSQ-VALOR                                               
002850         WITH POINTER WS-NOMBRE-PTR                                       
002860     END-UNSTRING.                                                        
002870     IF WS-BUSQ-VALOR NOT = SPACES                                        
002880        ADD 1 TO TK-CANTIDAD                                              
002890        SET IX-TOKNOM TO TK-CANTIDAD                                      
002900        MOVE WS-BUSQ-VALOR TO TK-VALOR (IX-TOKNOM)                        
002910     END-IF.                                                              
002920                                                                          
002930 2011-TOMAR-TOKEN-F. EXIT.                                                
002940                                                                          
002950*----------------------------------------------------------------         
002960*    PUNTAJE - PRIMER TOKEN = NOMBRE DE PILA, ULTIMO TOKEN =              
002970*    APELLIDO; SI HAY 3 TOKENS EL DEL MEDIO SUMA SI ES INICIAL            
002980*    O NOMBRE CONOCIDO.  CONFIANZA TOPEADA A 1.00, VALIDO SOLO            
002990*    SI ES ESTRICTAMENTE MAYOR A .50                                      
003000*----------------------------------------------------------------         
003010 2200-PUNTAJE-I.                                                          
003020                                                                          
003030     MOVE TK-VALOR (1)           TO LK-NV-PRIMER-NOM.                     
003040     MOVE TK-VALOR (TK-CANTIDAD) TO LK-NV-APELLIDO.                       
003050     MOVE 1 TO WS-RAZON-PTR.                                              
003060                                                                          
003070     PERFORM 2210-CHEQUEAR-PRIMERO-I THRU                                 
003080             2210-CHEQUEAR-PRIMERO-F.                                     
003090     PERFORM 2220-CHEQUEAR-APELLIDO-I THRU                                
003100             2220-CHEQUEAR-APELLIDO-F.                                    
003110     IF TK-CANTIDAD = 3                                                   
003120        PERFORM 2230-CHEQUEAR-MEDIO-I THRU 2230-CHEQUEAR-MEDIO-F          
003130     END-IF.                                                              
003140                                                                          
003150     IF LK-NV-CONFIANZA > 1                                               
003160        MOVE 1 TO LK-NV-CONFIANZA                                         
003170     END-IF.                                                              
003180     IF LK-NV-CONFIANZA > .50                                             
003190        MOVE 'Y' TO LK-NV-ES-VALIDO                                       
003200     ELSE                                                                 
003210        MOVE 'N' TO LK-NV-ES-VALIDO                                       
003220     END-IF.                                                              
003230                                                                          
003240 2200-PUNTAJE-F. EXIT.                                                    
003250                                                                          
003260 2210-CHEQUEAR-PRIMERO-I.                                                 
003270                                                                          
003280     MOVE TK-VALOR (1) TO WS-BUSQ-VALOR.                                  
003290     PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F.                    
003300     MOVE 'P' TO WS-BUSQ-TABLA.                                           
003310     PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F.                            
003320     IF WS-BUSQ-OK                                                        
003330        ADD .50 TO LK-NV-CONFIANZA                                        
003340        MOVE 'First name recognized' TO WS-RAZON-TMP                      
003350     ELSE                                                                 
003360        MOVE 'First name not in database' TO WS-RAZON-TMP                 
003370     END-IF.                                                              
003380     PERFORM 2900-AGREGAR-RAZON-I THRU 2900-AGREGAR-RAZON-F.              
003390                                                                          
003400 2210-CHEQUEAR-PRIMERO-F. EXIT.                                           
003410                                                                          
003420 2220-CHEQUEAR-APELLIDO-I.                                                
003430                                                                          
003440     MOVE TK-VALOR (TK-CANTIDAD) TO WS-BUSQ-VALOR.                        
003450     PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F.                    
003460     MOVE 'A' TO WS-BUSQ-TABLA.                                           
003470     PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F.                            
003480     IF WS-BUSQ-OK                                                        
003490        ADD .50 TO LK-NV-CONFIANZA                                        
003500        MOVE 'Last name recognized' TO WS-RAZON-TMP                       
003510     ELSE                                                                 
003520        MOVE 'Last name not in database' TO WS-RAZON-TMP                  
003530     END-IF.                                                              
003540     PERFORM 2900-AGREGAR-RAZON-I THRU 2900-AGREGAR-RAZON-F.              
003550                                                                          
003560 2220-CHEQUEAR-APELLIDO-F. EXIT.                                          
003570                                                                          
003580 2230-CHEQUEAR-MEDIO-I.                                                   
003590                                                                          
003600     MOVE TK-VALOR (2) TO WS-BUSQ-VALOR.                                  
003610     PERFORM 2905-NOOP-I THRU 2905-NOOP-F                                 
003620         VARYING WS-GEN-I FROM 30 BY -1                                   
003630         UNTIL WS-GEN-I < 1                                               
003640            OR WS-BUSQ-VALOR-CHAR (WS-GEN-I) NOT = SPACE.                 
003650                                                                          
003660     MOVE 'N' TO WS-MEDIO-ES-INICIAL.                                     
003670     IF WS-GEN-I = 1                                                      
003680        MOVE 'Y' TO WS-MEDIO-ES-INICIAL                                   
003690     END-IF.                                                              
003700     IF WS-GEN-I = 2 AND WS-BUSQ-VALOR-CHAR (2) = '.'                     
003710        MOVE 'Y' TO WS-MEDIO-ES-INICIAL                                   
003720     END-IF.                                                              
003730                                                                          
003740     IF WS-MEDIO-ES-INICIAL = 'Y'                                         
003750        ADD .10 TO LK-NV-CONFIANZA                                        
003760        MOVE 'Has middle initial' TO WS-RAZON-TMP                         
003770        PERFORM 2900-AGREGAR-RAZON-I THRU 2900-AGREGAR-RAZON-F            
003780     ELSE                                                                 
003790        PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F                  
003800        MOVE 'P' TO WS-BUSQ-TABLA                                         
003810        PERFORM 2100-BUSCAR-I THRU 2100-BUSCAR-F                          
003820        IF WS-BUSQ-OK                                                     
003830           ADD .10 TO LK-NV-CONFIANZA                                     
003840           MOVE 'Has middle name' TO WS-RAZON-TMP                         
003850           PERFORM 2900-AGREGAR-RAZON-I THRU                              
003860                   2900-AGREGAR-RAZON-F                                   
003870        END-IF                                                            
003880     END-IF.                                                              
003890                                                                          
003900 2230-CHEQUEAR-MEDIO-F. EXIT.                                             
003910                                                                          
003920*----------------------------------------------------------------         
003930*    BUSCAR - BUSQUEDA BINARIA DE WS-BUSQ-VALOR (YA EN                    
003940*    MAYUSCULAS) EN LA TABLA INDICADA POR WS-BUSQ-TABLA                   
003950*    ('P'=PRIMEROS 'A'=APELLIDOS); AMBAS TABLAS LLEGAN                    
003960*    ORDENADAS ASCENDENTE DESDE EL ARCHIVO DE ENTRADA                     
003970*----------------------------------------------------------------         
003980 2100-BUSCAR-I.                                                           
003990                                                                          
004000     MOVE 'N' TO WS-BUSQ-HALLADA.                                         
004010     MOVE 1 TO WS-IX-LO.                                                  
004020     IF WS-BUSQ-TABLA = 'P'                                               
004030        MOVE PN-CANTIDAD TO WS-IX-HI                                      
004040     ELSE                                                                 
004050        MOVE AP-CANTIDAD TO WS-IX-HI                                      
004060     END-IF.                                                              
004070                                                                          
004080     PERFORM 2110-UN-PASO-I THRU 2110-UN-PASO-F                           
004090         UNTIL WS-IX-LO > WS-IX-HI OR WS-BUSQ-OK.                         
004100                                                                          
004110 2100-BUSCAR-F. EXIT.                                                     
004120                                                                          
004130 2110-UN-PASO-I.                                                          
004140                                                                          
004150     COMPUTE WS-IX-MID = (WS-IX-LO + WS-IX-HI) / 2.                       
004160     IF WS-BUSQ-TABLA = 'P'                                               
004170        IF PN-NOMBRE (WS-IX-MID) = WS-BUSQ-VALOR                          
004180           SET WS-BUSQ-OK TO TRUE                                         
004190        ELSE                                                              
004200           IF PN-NOMBRE (WS-IX-MID) < WS-BUSQ-VALOR                       
004210              COMPUTE WS-IX-LO = WS-IX-MID + 1                            
004220           ELSE                                                           
004230              COMPUTE WS-IX-HI = WS-IX-MID - 1                            
004240           END-IF                                                         
004250        END-IF                                                            
004260     ELSE                                                                 
004270        IF AP-NOMBRE (WS-IX-MID) = WS-BUSQ-VALOR                          
004280           SET WS-BUSQ-OK TO TRUE                                         
004290        ELSE                                                              
004300           IF AP-NOMBRE (WS-IX-MID) < WS-BUSQ-VALOR                       
004310              COMPUTE WS-IX-LO = WS-IX-MID + 1                            
004320           ELSE                                                           
004330              COMPUTE WS-IX-HI = WS-IX-MID - 1                            
004340           END-IF                                                         
004350        END-IF                                                            
004360     END-IF.                                                              
004370                                                                          
004380 2110-UN-PASO-F. EXIT.                                                    
004390                                                                          
004400*----------------------------------------------------------------         
004410*    CONV-MAYUS - PASA WS-BUSQ-VALOR (30 BYTES) A MAYUSCULAS              
004420*    USANDO LAS TABLAS DE ALFABETO (SIN FUNCIONES INTRINSECAS)            
004430*----------------------------------------------------------------         
004440 2910-CONV-MAYUS-I.                                                       
004450                                                                          
004460     PERFORM 2911-CONV-MAYUS-UNO-I THRU 2911-CONV-MAYUS-UNO-F             
004470         VARYING WS-GEN-I FROM 1 BY 1 UNTIL WS-GEN-I > 30.                
004480                                                                          
004490 2910-CONV-MAYUS-F. EXIT.                                                 
004500                                                                          
004510 2911-CONV-MAYUS-UNO-I.                                                   
004520                                                                          
004530     PERFORM 2905-NOOP-I THRU 2905-NOOP-F                                 
004540         VARYING IX-ALFA FROM 1 BY 1                                      
004550         UNTIL IX-ALFA > 26 OR                                            
004560            WS-BUSQ-VALOR (WS-GEN-I : 1) = WS-AM-CHAR (IX-ALFA).          
004570     IF IX-ALFA <= 26                                                     
004580        MOVE WS-AY-CHAR (IX-ALFA) TO WS-BUSQ-VALOR (WS-GEN-I : 1)         
004590     END-IF.                                                              
004600                                                                          
004610 2911-CONV-MAYUS-UNO-F. EXIT.                                             
004620                                                                          
004630*----------------------------------------------------------------         
004640*    AGREGAR-RAZON - APILA WS-RAZON-TMP EN LK-NV-RAZON, CON               
004650*    '; ' COMO SEPARADOR A PARTIR DEL SEGUNDO MOTIVO                      
004660*----------------------------------------------------------------         
004670 2900-AGREGAR-RAZON-I.                                                    
004680                                                                          
004690     IF WS-RAZON-PTR > 1 AND WS-RAZON-PTR < 119                           
004700        STRING '; ' DELIMITED BY SIZE INTO LK-NV-RAZON                    
004710            WITH POINTER WS-RAZON-PTR                                     
004720        END-STRING                                                        
004730     END-IF.                                                              
004740     IF WS-RAZON-PTR < 120                                                
004750        STRING WS-RAZON-TMP DELIMITED BY SPACE INTO LK-NV-RAZON           
004760            WITH POINTER WS-RAZON-PTR                                     
004770        END-STRING                                                        
004780     END-IF.                                                              
004790                                                                          
004800 2900-AGREGAR-RAZON-F. EXIT.                                              
004810                                                                          
004820*----------------------------------------------------------------         
004830*    NOOP - CUERPO VACIO PARA BARRIDOS GENERICOS (LARGO DE                
004840*    CAMPO, POSICION EN ALFABETO); TODA LA CONDICION DE PARADA            
004850*    VIAJA EN EL UNTIL DEL PERFORM QUE LO INVOCA                          
004860*----------------------------------------------------------------         
004870 2905-NOOP-I.                                                             
004880                                                                          
004890     CONTINUE.                                                            
004900                                                                          
004910 2905-NOOP-F. EXIT.                                                       
