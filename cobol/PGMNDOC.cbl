000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMNDOC.                                                     
000120 AUTHOR. R. ALSINA.                                                       
000130 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.                     
000140 DATE-WRITTEN. 16/03/1987.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000170*                                                                         
000180***************************************************************           
000190*   PGMNDOC - MOTOR DE REGLAS NOMINAL - CLASIFICACION Y        *          
000200*   EXTRACCION DE VARIABLES SOBRE LOTE DE DOCUMENTOS (W-2,     *          
000210*   1099-MISC, ETC).  CARGA EL ARCHIVO DE REGLAS, Y PARA CADA  *          
000220*   DOCUMENTO DEL LOTE BUSCA LA PRIMER REGLA CUYOS CRITERIOS   *          
000230*   COINCIDAN, EJECUTA SUS ACCIONES PARA EXTRAER VARIABLES,    *          
000240*   GENERA EL NUEVO NOMBRE DE ARCHIVO Y GRABA DISPOSICION,     *          
000250*   VARIABLES EXTRAIDAS Y RESUMEN.  LOS NO COINCIDENTES Y LOS  *          
000260*   ERRONEOS SE DERIVAN AL ARCHIVO DE RECHAZO.                 *          
000270***************************************************************           
000280*    HISTORIA DE MODIFICACIONES                                           
000290*    ==========================                                           
000300* 16/03/1987 RAL -------- VERSION INICIAL. CARGA DE REGLAS Y              
000310*                         LOTE DE DOCUMENTOS, PRIMER REGLA QUE            
000320*                         COINCIDE GANA (FIRST-MATCH-WINS).               
000330* 02/11/1989 RAL TKT-0145 CRITERIO COMPUESTO ALL/ANY SOBRE                
000340*                         SUB-CRITERIOS POR PADRE.                        
000350* 14/07/1991 MFE TKT-0233 PATTERN CON UN GRUPO DE CAPTURA                 
000360*                         (TIPO SSN) Y REGEX-EXTRACT.                     
000370* 08/01/1993 MFE TKT-0310 ACCIONES DERIVE: SLICE/UPPER/LOWER              
000380*                         CON SUS DOS GUARDAS DE OMISION.                 
000390* 22/09/1994 JCL TKT-0388 CONSISTENCIA DE GLOBALES ENTRE                  
000400*                         DOCUMENTOS DEL MISMO LOTE.                      
000410* 19/02/1996 JCL TKT-0420 GENERADOR DE NOMBRE DE ARCHIVO DE               
000420*                         SALIDA CON SANITIZACION Y _N.                   
000430* 11/11/1998 SBE Y2K      REVISION Y2K - FECHA DE PROCESO A               
000440*                         4 DIGITOS DE ANIO.                              
000450* 25/01/1999 SBE Y2K      VERIFICACION FINAL Y2K - SIN NOVEDAD.           
000460* 30/05/2001 SBE TKT-0512 LISTADO RESUMEN CON TOTALES Y                   
000470*                         DETALLE POR DOCUMENTO.                          
000480* 14/03/2004 RAL TKT-0601 ARCHIVO DE RECHAZO SEPARADO DEL                 
000490*                         ARCHIVO DE DISPOSICION.                         
000500* 09/10/2007 MFE TKT-0677 TABLA DE NOMBRES YA USADOS PARA                 
000510*                         EVITAR DUPLICADOS (SUFIJO _N).                  
000520* 02/06/2010 JCL TKT-0733 CODIGO DE RETORNO SEGUN ERRORES Y               
000530*                         NO COINCIDENTES AL FINALIZAR.                   
000540* 21/11/2013 SBE TKT-0790 REVISION GENERAL - SIN CAMBIOS                  
000550*                         FUNCIONALES.                                    
000560*                                                                         
000570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM.                                                  
000620                                                                          
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT REGLAS   ASSIGN TO DDREGLAS                                   
000660     FILE STATUS IS FS-REGLAS.                                            
000670                                                                          
000680     SELECT ENTRADA  ASSIGN TO DDENTRA                                    
000690     FILE STATUS IS FS-ENTRADA.                                           
000700                                                                          
000710     SELECT DISPOSIC ASSIGN TO DDDISPO                                    
000720     FILE STATUS IS FS-DISPO.                                             
000730                                                                          
000740     SELECT XVARS    ASSIGN TO DDXVARS                                    
000750     FILE STATUS IS FS-XVARS.                                             
000760                                                                          
000770     SELECT RECHAZO  ASSIGN TO DDRECHAZ                                   
000780     FILE STATUS IS FS-RECHAZ.                                            
000790                                                                          
000800     SELECT LISTADO  ASSIGN TO DDLISTA                                    
000810     FILE STATUS IS FS-LISTADO.                                           
000820                                                                          
000830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000840 DATA DIVISION.                                                           
000850 FILE SECTION.                                                            
000860                                                                          
000870 FD  REGLAS                                                               
000880     BLOCK CONTAINS 0 RECORDS                                             
000890     RECORDING MODE IS F.                                                 
000900 01  REG-ENTRA-REGLA      PIC X(250).                                     
000910                                                                          
000920 FD  ENTRADA                                                              
000930     BLOCK CONTAINS 0 RECORDS                                             
000940     RECORDING MODE IS F.                                                 
000950 01  REG-ENTRA-DOC        PIC X(2040).                                    
000960                                                                          
000970 FD  DISPOSIC                                                             
000980     BLOCK CONTAINS 0 RECORDS                                             
000990     RECORDING MODE IS F.                                                 
001000 01  REG-SALE-DISPO       PIC X(229).                                     
001010                                                                          
001020 FD  XVARS                                                                
001030     BLOCK CONTAINS 0 RECORDS                                             
001040     RECORDING MODE IS F.                                                 
001050 01  REG-SALE-XVARS       PIC X(171).                                     
001060                                                                          
001070 FD  RECHAZO                                                              
001080     BLOCK CONTAINS 0 RECORDS                                             
001090     RECORDING MODE IS F.                                                 
001100 01  REG-SALE-RECHAZ      PIC X(229).                                     
001110                                                                          
001120 FD  LISTADO                                                              
001130     BLOCK CONTAINS 0 RECORDS                                             
001140     RECORDING MODE IS F.                                                 
001150 01  REG-SALE-LISTADO     PIC X(132).                                     
001160                                                                          
001170                                                                          
001180 WORKING-STORAGE SECTION.                                                 
001190*=======================*                                                 
001200                                                                          
001210*----------- ARCHIVOS -------------------------------------------         
001220 77  FS-REGLAS               PIC XX    VALUE SPACES.                      
001230 77  FS-ENTRADA               PIC XX   VALUE SPACES.                      
001240 77  FS-DISPO                 PIC XX   VALUE SPACES.                      
001250 77  FS-XVARS                 PIC XX   VALUE SPACES.                      
001260 77  FS-RECHAZ                PIC XX   VALUE SPACES.                      
001270 77  FS-LISTADO               PIC XX   VALUE SPACES.                      
001280                                                                          
001290 77  WS-STATUS-FIN            PIC X.                                      
001300     88  WS-FIN-LECTURA                   VALUE 'Y'.                      
001310     88  WS-NO-FIN-LECTURA                VALUE 'N'.                      
001320                                                                          
001330 77  WS-STATUS-REGLA          PIC X.                                      
001340     88  WS-REGLA-PASO                    VALUE 'Y'.                      
001350     88  WS-REGLA-NO-PASO                 VALUE 'N'.                      
001360                                                                          
001370 77  WS-STATUS-CRITERIOS      PIC X.                                      
001380     88  WS-CRITERIOS-OK                  VALUE 'Y'.                      
001390     88  WS-CRITERIOS-MAL                 VALUE 'N'.                      
001400                                                                          
001410 77  WS-STATUS-ENGLOBA        PIC X VALUE 'N'.                            
001420     88  WS-HAY-REGLA-GANADORA            VALUE 'Y'.                      
001430                                                                          
001440*----------- PARAMETRO DE LOTE (ENFORCE_GLOBAL) ------------------        
001450 77  WS-ENFORCE-GLOBAL        PIC X VALUE 'Y'.                            
001460     88  WS-EXIGIR-CONSISTENCIA           VALUE 'Y'.                      
001470                                                                          
001480*----------- COPYS DE LAYOUT -------------------------------------        
001490     COPY CPRULEDF.                                                       
001500     COPY CPDOCIN.                                                        
001510     COPY CPDISPO.                                                        
001520     COPY CPXVARS.                                                        
001530     COPY CPRULTB.                                                        
001540     COPY CPVARST.                                                        
001550                                                                          
001560*----------- INDICE DE REGLA GANADORA Y SUS DATOS ----------------        
001570 77  WS-REGLA-IX-GANA         PIC 9(03) COMP VALUE ZERO.                  
001580 77  WS-REGLA-ID-GANA         PIC X(20)      VALUE SPACES.                
001590 77  WS-REGLA-DESC-GANA       PIC X(60)      VALUE SPACES.                
001600                                                                          
001610*----------- CONTADORES DE LOTE (PIC 9(05) EN EL REPORTE) --------        
001620 77  WS-CNT-TOTAL             PIC 9(05) COMP VALUE ZERO.                  
001630 77  WS-CNT-MATCHED           PIC 9(05) COMP VALUE ZERO.                  
001640 77  WS-CNT-UNMATCHED         PIC 9(05) COMP VALUE ZERO.                  
001650 77  WS-CNT-ERRORS            PIC 9(05) COMP VALUE ZERO.                  
001660                                                                          
001670*----------- IMPRESION -------------------------------------------        
001680 77  WS-PIPE                  PIC XXX   VALUE ' | '.                      
001690 77  WS-LINE                  PIC X(132) VALUE ALL '='.                   
001700 77  WS-SEPARATE              PIC X(132) VALUE SPACES.                    
001710 77  WS-CUENTA-LINEA          PIC 9(02) COMP VALUE ZERO.                  
001720 77  WS-CUENTA-PAGINA         PIC 9(02) COMP VALUE 01.                    
001730                                                                          
001740 01  WS-TITULO-RPT.                                                       
001750     03  FILLER          PIC X(35) VALUE                                  
001760                          'NOMINAL DOCUMENT PROCESSING SUMMARY'.          
001770     03  FILLER          PIC X(97) VALUE SPACES.                          
001780                                                                          
001790 01  WS-SUBTIT-RPT.                                                       
001800     03  FILLER          PIC X(42) VALUE 'DOCUMENT ID'.                   
001810     03  FILLER          PIC X(10) VALUE 'STATUS'.                        
001820     03  FILLER          PIC X(22) VALUE 'RULE'.                          
001830     03  FILLER          PIC X(58) VALUE 'NEW NAME'.                      
001840                                                                          
001850 01  WS-DETALLE-RPT.                                                      
001860     03  WD-DOCID         PIC X(42) VALUE SPACES.                         
001870     03  WD-ESTADO        PIC X(10) VALUE SPACES.                         
001880     03  WD-REGLA         PIC X(22) VALUE SPACES.                         
001890     03  WD-NOMBRE        PIC X(58) VALUE SPACES.                         
001900                                                                          
001910 01  WS-TOTALES-RPT.                                                      
001920     03  FILLER          PIC X(2)  VALUE SPACES.                          
001930     03  FILLER          PIC X(9)  VALUE 'TOTAL:   '.                     
001940     03  WT-TOTAL-IMP     PIC ZZZZ9.                                      
001950     03  FILLER          PIC X(116) VALUE SPACES.                         
001960                                                                          
001970 01  WS-MATCH-RPT.                                                        
001980     03  FILLER          PIC X(2)  VALUE SPACES.                          
001990     03  FILLER          PIC X(9)  VALUE 'MATCHED: '.                     
002000     03  WT-MATCH-IMP     PIC ZZZZ9.                                      
002010     03  FILLER          PIC X(116) VALUE SPACES.                         
002020                                                                          
002030 01  WS-UNMAT-RPT.                                                        
002040     03  FILLER          PIC X(2)  VALUE SPACES.                          
002050     03  FILLER          PIC X(9)  VALUE 'UNMATCH: '.                     
002060     03  WT-UNMAT-IMP     PIC ZZZZ9.                                      
002070     03  FILLER          PIC X(116) VALUE SPACES.                         
002080                                                                          
002090 01  WS-ERROR-RPT.                                                        
002100     03  FILLER          PIC X(2)  VALUE SPACES.                          
002110     03  FILLER          PIC X(9)  VALUE 'ERRORS:  '.                     
002120     03  WT-ERROR-IMP     PIC ZZZZ9.                                      
002130     03  FILLER          PIC X(116) VALUE SPACES.                         
002140                                                                          
002150*----------- FECHA DE PROCESO (3 REDEFINES LOCALES 1 DE 3) -------        
002160 01  WS-FECHA-PROCESO.                                                    
002170     03  WS-FEC-AA        PIC 99 VALUE ZEROS.                             
002180     03  WS-FEC-MM        PIC 99 VALUE ZEROS.                             
002190     03  WS-FEC-DD        PIC 99 VALUE ZEROS.                             
002200 01  WS-FECHA-ALT REDEFINES WS-FECHA-PROCESO.                             
002210     03  WS-FEC-NUM       PIC 9(6).                                       
002220                                                                          
002230*----------- BUFFER CHAR-A-CHAR PARA SANITIZAR (2 DE 3) ----------        
002240 01  WS-SCRATCH-TEXTO.                                                    
002250     03  WS-SCRATCH-VALOR PIC X(80) VALUE SPACES.                         
002260 01  WS-SCRATCH-TEXTO-TBL REDEFINES WS-SCRATCH-TEXTO.                     
002270     03  WS-SCRATCH-CHAR  OCCURS 80 TIMES PIC X.                          
002280                                                                          
002290*----------- BUFFER DEL PATRON CHAR-A-CHAR (3 DE 3) --------------        
002300 01  WS-PATRON-TEXTO.                                                     
002310     03  WS-PATRON-VALOR  PIC X(80) VALUE SPACES.                         
002320 01  WS-PATRON-TEXTO-TBL REDEFINES WS-PATRON-TEXTO.                       
002330     03  WS-PATRON-CHAR   OCCURS 80 TIMES PIC X.                          
002340                                                                          
002350*----------- ALFABETOS PARA MAYUS/MINUS SIN FUNCIONES-------------        
002360 01  WS-ALFA-MINUSCULAS.                                                  
002370     03  FILLER PIC X(26) VALUE "abcdefghijklmnopqrstuvwxyz".             
002380 01  WS-ALFA-MINUS-TBL REDEFINES WS-ALFA-MINUSCULAS.                      
002390     03  WS-AM-CHAR OCCURS 26 TIMES PIC X.                                
002400                                                                          
002410 01  WS-ALFA-MAYUSCULAS.                                                  
002420     03  FILLER PIC X(26) VALUE "ABCDEFGHIJKLMNOPQRSTUVWXYZ".             
002430 01  WS-ALFA-MAYUS-TBL REDEFINES WS-ALFA-MAYUSCULAS.                      
002440     03  WS-AY-CHAR OCCURS 26 TIMES PIC X.                                
002450                                                                          
002460 01  WS-TABLA-DIGITOS.                                                    
002470     03  FILLER PIC X(10) VALUE "0123456789".                             
002480 01  WS-TABLA-DIGITOS-R REDEFINES WS-TABLA-DIGITOS.                       
002490     03  WS-DIG-CHAR OCCURS 10 TIMES PIC X.                               
002500                                                                          
002510*----------- TABLA DE TOKENS DEL PATRON (\b \d{n} LITERAL)--------        
002520 01  WS-TABLA-TOKENS.                                                     
002530     03  TK-CANTIDAD      PIC 9(03) COMP VALUE ZERO.                      
002540     03  TK-ITEM OCCURS 20 TIMES INDEXED BY IX-TOKEN.                     
002550         05  TK-TIPO       PIC X(08) VALUE SPACES.                        
002560         05  TK-LARGO      PIC 9(02) COMP VALUE ZERO.                     
002570         05  TK-CHAR       PIC X(01) VALUE SPACE.                         
002580         05  TK-CAPTURA    PIC X(01) VALUE 'N'.                           
002590         05  FILLER        PIC X(04) VALUE SPACES.                        
002600     03  FILLER           PIC X(04) VALUE SPACES.                         
002610                                                                          
002620*----------- VARIABLES GENERICAS DE SCAN / CONVERSION-------------        
002630 77  WS-GEN-BUFFER            PIC X(2000) VALUE SPACES.                   
002640 77  WS-GEN-HAYSTACK-SAVE     PIC X(2000) VALUE SPACES.                   
002650 77  WS-GEN-CAMPO80           PIC X(80)   VALUE SPACES.                   
002660 77  WS-GEN-PATRON            PIC X(80)   VALUE SPACES.                   
002670 77  WS-GEN-LARGOCALC         PIC 9(04) COMP VALUE ZERO.                  
002680 77  WS-GEN-NEEDLEN           PIC 9(04) COMP VALUE ZERO.                  
002690 77  WS-GEN-HAYLEN            PIC 9(04) COMP VALUE ZERO.                  
002700 77  WS-GEN-MAXPOS            PIC 9(04) COMP VALUE ZERO.                  
002710 77  WS-GEN-POS-HALLADA       PIC 9(04) COMP VALUE ZERO.                  
002720 77  WS-GEN-DESDE             PIC 9(04) COMP VALUE ZERO.                  
002730 77  WS-GEN-P                 PIC 9(04) COMP VALUE ZERO.                  
002740 77  WS-GEN-I                 PIC 9(04) COMP VALUE ZERO.                  
002750 77  WS-GEN-J                 PIC 9(04) COMP VALUE ZERO.                  
002760 77  WS-GEN-CONV-LARGO        PIC 9(04) COMP VALUE ZERO.                  
002770 77  WS-GEN-CAPLEN            PIC 9(04) COMP VALUE ZERO.                  
002780 77  WS-GEN-CHAR1             PIC X(01) VALUE SPACE.                      
002790 77  WS-GEN-ES-ALNUM          PIC X(01) VALUE 'N'.                        
002800 77  WS-GEN-ANTES-ALNUM       PIC X(01) VALUE 'N'.                        
002810 77  WS-GEN-DESPU-ALNUM       PIC X(01) VALUE 'N'.                        
002811 77  WS-NOMBRE-TIENE-ALNUM    PIC X(01) VALUE 'N'.                        
002812     88  WS-NOMBRE-ALNUM-OK            VALUE 'Y'.                         
002820 77  IX-ALFA                  PIC 9(02) COMP VALUE ZERO.                  
002830 77  IX-DIG                   PIC 9(02) COMP VALUE ZERO.                  
002840                                                                          
002850*----------- VARIABLES DEL MATCHEADOR DE PATRONES-----------------        
002860 77  WS-PAT-LARGO             PIC 9(04) COMP VALUE ZERO.                  
002870 77  WS-PAT-POS               PIC 9(04) COMP VALUE ZERO.                  
002880 77  WS-PAT-DIGITO-N          PIC 9(02) COMP VALUE ZERO.                  
002890 77  WS-EN-GRUPO              PIC X(01) VALUE 'N'.                        
002900 77  WS-CAP-TOK-INI           PIC 9(03) COMP VALUE ZERO.                  
002910 77  WS-CAP-TOK-FIN           PIC 9(03) COMP VALUE ZERO.                  
002920 77  WS-TRY-CURSOR            PIC 9(04) COMP VALUE ZERO.                  
002930 77  WS-TRY-OK                PIC X(01) VALUE 'N'.                        
002940     88  WS-TRY-PASO                    VALUE 'Y'.                        
002950 77  WS-PATRON-HALLADO        PIC X(01) VALUE 'N'.                        
002960     88  WS-PAT-OK-HALLADO               VALUE 'Y'.                       
002970 77  WS-PATRON-TIENE-CAPTURA  PIC X(01) VALUE 'N'.                        
002980 77  WS-PATRON-INICIO         PIC 9(04) COMP VALUE ZERO.                  
002990 77  WS-PATRON-FIN            PIC 9(04) COMP VALUE ZERO.                  
003000 77  WS-GRUPO1-INICIO         PIC 9(04) COMP VALUE ZERO.                  
003010 77  WS-GRUPO1-FIN            PIC 9(04) COMP VALUE ZERO.                  
003020                                                                          
003030*----------- VARIABLES DE BUSQUEDA/MANEJO DE VARSET---------------        
003040 77  WS-VAR-ENCONTRADA        PIC X(01) VALUE 'N'.                        
003050     88  WS-VAR-HALLADA                  VALUE 'Y'.                       
003060 77  WS-VAR-VALOR-HALLADO     PIC X(80) VALUE SPACES.                     
003070 77  WS-NOMBRE-BUSCADO        PIC X(30) VALUE SPACES.                     
003080 77  WS-COMP-SEQ              PIC 9(03)      VALUE ZERO.                  
003090 77  WS-COMP-CANT-HIJOS       PIC 9(03) COMP VALUE ZERO.                  
003100 77  WS-COMP-CANT-OK          PIC 9(03) COMP VALUE ZERO.                  
003110 77  WS-COMP-ENCONTRO-UNO     PIC X(01)      VALUE 'N'.                   
003111 77  WS-ANCESTRO-ACTUAL       PIC 9(03)      VALUE ZERO.                  
003112 77  WS-ANCESTRO-OK           PIC X(01)      VALUE 'Y'.                   
003113     88  WS-ANCESTRO-TODO-OK             VALUE 'Y'.                       
003114 77  WS-ANCESTRO-POS          PIC 9(03) COMP VALUE ZERO.                  
003115 77  WS-ANCESTRO-CNT          PIC 9(02) COMP VALUE ZERO.                  
003120                                                                          
003130*----------- VARIABLES DE EXTRACT/SPLIT Y SLICE-------------------        
003140 77  WS-TOKEN-IDX-REAL        PIC S9(04) COMP VALUE ZERO.                 
003150 77  WS-SLICE-INI             PIC S9(04) COMP VALUE ZERO.                 
003160 77  WS-SLICE-FIN             PIC S9(04) COMP VALUE ZERO.                 
003170 77  WS-SPLIT-FUENTE          PIC X(80) VALUE SPACES.                     
003180 77  WS-SPLIT-DELIM           PIC X(10) VALUE SPACES.                     
003190 77  WS-SPLIT-DELIMLEN        PIC 9(02) COMP VALUE ZERO.                  
003200 77  WS-SPLIT-TOKEN           PIC X(80) VALUE SPACES.                     
003210 77  WS-SPLIT-PTR             PIC 9(04) COMP VALUE ZERO.                  
003220 77  WS-SPLIT-LEN             PIC 9(04) COMP VALUE ZERO.                  
003230 77  WS-SPLIT-CANT            PIC 9(03) COMP VALUE ZERO.                  
003240 01  WS-SPLIT-TABLA.                                                      
003250     03  ST-TOKEN OCCURS 20 TIMES INDEXED BY IX-SPLIT PIC X(80).          
003260                                                                          
003270*----------- FILENAME GENERATOR-----------------------------------        
003280 77  WS-NOMBRE-GENERADO       PIC X(80) VALUE SPACES.                     
003290 77  WS-NOMBRE-SUFIJADO       PIC X(80) VALUE SPACES.                     
003300 77  WS-SUFIJO-N              PIC 9(04) COMP VALUE ZERO.                  
003310 77  WS-SUFIJO-EDIT           PIC ZZZ9       VALUE SPACES.                
003320 77  WS-PATRON-NOMBRE         PIC X(80) VALUE                             
003330     '{rule_id}_{LAST_NAME}_{TIN_LAST_FOUR}'.                             
003340 77  WS-NOMBRE-DUPLICADO      PIC X(01) VALUE 'N'.                        
003350     88  WS-NOMBRE-ES-DUP                 VALUE 'Y'.                      
003360                                                                          
003370*----------- MENSAJES DE DISPOSICION------------------------------        
003380 77  WS-MENSAJE-80            PIC X(80) VALUE SPACES.                     
003390                                                                          
003400*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003410 PROCEDURE DIVISION.                                                      
003420                                                                          
003430 MAIN-PROGRAM-I.                                                          
003440                                                                          
003450     PERFORM 1000-INICIO-I  THRU 1000-INICIO-F.                           
003460     PERFORM 2000-PROCESO-I THRU 2000-PROCESO-F                           
003470                            UNTIL WS-FIN-LECTURA.                         
003480     PERFORM 9999-FINAL-I   THRU 9999-FINAL-F.                            
003490                                                                          
003500 MAIN-PROGRAM-F. GOBACK.                                                  
003510                                                                          
003520*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003530*    APERTURA DE ARCHIVOS, CARGA DE REGLAS Y PRIMERA LECTURA              
003540*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003550 1000-INICIO-I.                                                           
003560                                                                          
003570     SET WS-NO-FIN-LECTURA TO TRUE.                                       
003580     MOVE ZERO TO WS-CNT-TOTAL WS-CNT-MATCHED                             
003590                  WS-CNT-UNMATCHED WS-CNT-ERRORS.                         
003600     ACCEPT WS-FEC-NUM FROM DATE.                                         
003610                                                                          
003620     OPEN INPUT  REGLAS                                                   
003630          INPUT  ENTRADA                                                  
003640          OUTPUT DISPOSIC                                                 
003650          OUTPUT XVARS                                                    
003660          OUTPUT RECHAZO                                                  
003670          OUTPUT LISTADO.                                                 
003680                                                                          
003690     IF FS-REGLAS NOT = '00'                                              
003700        DISPLAY 'PGMNDOC - ERROR APERTURA REGLAS ' FS-REGLAS              
003710        SET WS-FIN-LECTURA TO TRUE                                        
003720        MOVE 9999 TO RETURN-CODE                                          
003730     END-IF.                                                              
003740     IF FS-ENTRADA NOT = '00'                                             
003750        DISPLAY 'PGMNDOC - ERROR APERTURA ENTRADA ' FS-ENTRADA            
003760        SET WS-FIN-LECTURA TO TRUE                                        
003770        MOVE 9999 TO RETURN-CODE                                          
003780     END-IF.                                                              
003790                                                                          
003800     IF WS-NO-FIN-LECTURA                                                 
003810        PERFORM 1100-CARGAR-REGLAS-I THRU 1100-CARGAR-REGLAS-F            
003820        IF TR-CANT-REGLAS = ZERO                                          
003830           DISPLAY 'PGMNDOC - NO HAY REGLAS VALIDAS, ABORTA'              
003840           SET WS-FIN-LECTURA TO TRUE                                     
003850           MOVE 9999 TO RETURN-CODE                                       
003860        END-IF                                                            
003870     END-IF.                                                              
003880                                                                          
003890     IF WS-NO-FIN-LECTURA                                                 
003900        PERFORM 2100-LEER-DOC-I THRU 2100-LEER-DOC-F                      
003910     END-IF.                                                              
003920                                                                          
003930     PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F.                    
003940                                                                          
003950 1000-INICIO-F. EXIT.                                                     
003960                                                                          
003970*----------------------------------------------------------------         
003980*    RULE-PARSER - CARGA TODO EL ARCHIVO DE REGLAS EN LA TABLA            
003990*    WS-TABLA-REGLAS.  UN REGISTRO RH ABRE UNA REGLA NUEVA, LOS           
004000*    VD/CR/AC SIGUIENTES SE ACUMULAN SOBRE LA REGLA ABIERTA.              
004010*----------------------------------------------------------------         
004020 1100-CARGAR-REGLAS-I.                                                    
004030                                                                          
004040     MOVE ZERO TO TR-CANT-REGLAS.                                         
004050     MOVE SPACES TO FS-REGLAS.                                            
004060                                                                          
004070     PERFORM 1120-LEER-REGLA-I THRU 1120-LEER-REGLA-F                     
004080         UNTIL FS-REGLAS = '10'.                                          
004090                                                                          
004100 1100-CARGAR-REGLAS-F. EXIT.                                              
004110                                                                          
004120*----------------------------------------------------------------         
004130*    LEER-REGLA - UNA LECTURA DEL ARCHIVO DE REGLAS                       
004140*----------------------------------------------------------------         
004150 1120-LEER-REGLA-I.                                                       
004160                                                                          
004170     READ REGLAS INTO WS-REG-REGLA                                        
004180        AT END MOVE '10' TO FS-REGLAS                                     
004190        NOT AT END PERFORM 1150-CARGAR-UNA-I                              
004200                              THRU 1150-CARGAR-UNA-F                      
004210     END-READ.                                                            
004220                                                                          
004230 1120-LEER-REGLA-F. EXIT.                                                 
004240                                                                          
004250 1150-CARGAR-UNA-I.                                                       
004260                                                                          
004270     EVALUATE RG-TIPO-REG                                                 
004280        WHEN 'RH'                                                         
004290           IF TR-CANT-REGLAS < 80                                         
004300              ADD 1 TO TR-CANT-REGLAS                                     
004310              SET IX-REGLA TO TR-CANT-REGLAS                              
004320              MOVE RG-REGLA-ID      TO TR-REGLA-ID (IX-REGLA)             
004330              MOVE RG-REGLA-DESC    TO TR-REGLA-DESC (IX-REGLA)           
004340              MOVE ZERO TO TR-CANT-VARDECL (IX-REGLA)                     
004350              MOVE ZERO TO TR-CANT-CRIT (IX-REGLA)                        
004360              MOVE ZERO TO TR-CANT-ACC (IX-REGLA)                         
004370           END-IF                                                         
004380        WHEN 'VD'                                                         
004390           SET IX-REGLA TO TR-CANT-REGLAS                                 
004400           IF TR-CANT-VARDECL (IX-REGLA) < 15                             
004410              ADD 1 TO TR-CANT-VARDECL (IX-REGLA)                         
004420              SET IX-VARDECL TO TR-CANT-VARDECL (IX-REGLA)                
004430              MOVE RG-VAR-SCOPE  TO TR-VD-SCOPE (IX-REGLA,                
004440                  IX-VARDECL)                                             
004450              MOVE RG-VAR-NOMBRE TO TR-VD-NOMBRE(IX-REGLA,                
004460                  IX-VARDECL)                                             
004470           END-IF                                                         
004480        WHEN 'CR'                                                         
004490           SET IX-REGLA TO TR-CANT-REGLAS                                 
004500           IF TR-CANT-CRIT (IX-REGLA) < 15                                
004510              ADD 1 TO TR-CANT-CRIT (IX-REGLA)                            
004520              SET IX-CRIT TO TR-CANT-CRIT (IX-REGLA)                      
004530              MOVE RG-CRIT-SEQ     TO TR-CR-SEQ    (IX-REGLA,             
004540                  IX-CRIT)                                                
004550              MOVE RG-CRIT-TIPO    TO TR-CR-TIPO   (IX-REGLA,             
004560                  IX-CRIT)                                                
004570              MOVE RG-CRIT-PADRE   TO TR-CR-PADRE  (IX-REGLA,             
004580                  IX-CRIT)                                                
004590              MOVE RG-CRIT-CASES   TO TR-CR-CASES  (IX-REGLA,             
004600                  IX-CRIT)                                                
004610              MOVE RG-CRIT-VALOR   TO TR-CR-VALOR  (IX-REGLA,             
004620                  IX-CRIT)                                                
004630              MOVE RG-CRIT-CAPTURA TO TR-CR-CAPTURA(IX-REGLA,             
004640                  IX-CRIT)                                                
004650              MOVE RG-CRIT-VARBLE  TO TR-CR-VARBLE (IX-REGLA,             
004660                  IX-CRIT)                                                
004670           END-IF                                                         
004680        WHEN 'AC'                                                         
004690           SET IX-REGLA TO TR-CANT-REGLAS                                 
004700           IF TR-CANT-ACC (IX-REGLA) < 15                                 
004710              ADD 1 TO TR-CANT-ACC (IX-REGLA)                             
004720              SET IX-ACC TO TR-CANT-ACC (IX-REGLA)                        
004730              MOVE RG-ACT-SEQ      TO TR-AC-SEQ      (IX-REGLA,           
004740                  IX-ACC)                                                 
004750              MOVE RG-ACT-TIPO     TO TR-AC-TIPO     (IX-REGLA,           
004760                  IX-ACC)                                                 
004770              MOVE RG-ACT-VARBLE   TO TR-AC-VARBLE   (IX-REGLA,           
004780                  IX-ACC)                                                 
004790              MOVE RG-ACT-VALOR    TO TR-AC-VALOR    (IX-REGLA,           
004800                  IX-ACC)                                                 
004810              MOVE RG-ACT-GRUPO    TO TR-AC-GRUPO    (IX-REGLA,           
004820                  IX-ACC)                                                 
004830              MOVE RG-ACT-DESDEVAR TO TR-AC-DESDEVAR (IX-REGLA,           
004840                  IX-ACC)                                                 
004850              MOVE RG-ACT-METODO   TO TR-AC-METODO   (IX-REGLA,           
004860                  IX-ACC)                                                 
004870              MOVE RG-ACT-ARG-INI  TO TR-AC-ARG-INI  (IX-REGLA,           
004880                  IX-ACC)                                                 
004890              MOVE RG-ACT-ARG-FIN  TO TR-AC-ARG-FIN  (IX-REGLA,           
004900                  IX-ACC)                                                 
004910              MOVE RG-ACT-ARG-IDX  TO TR-AC-ARG-IDX  (IX-REGLA,           
004920                  IX-ACC)                                                 
004930              MOVE RG-ACT-ARG-DELIM TO TR-AC-ARG-DELIM                    
004940                                            (IX-REGLA, IX-ACC)            
004950           END-IF                                                         
004960        WHEN OTHER                                                        
004970           DISPLAY 'PGMNDOC - TIPO DE REGISTRO DESCONOCIDO '              
004980                    RG-TIPO-REG                                           
004990     END-EVALUATE.                                                        
005000                                                                          
005010 1150-CARGAR-UNA-F. EXIT.                                                 
005020                                                                          
005030*----------------------------------------------------------------         
005040*    LECTURA DEL SIGUIENTE DOCUMENTO (LECTURA ANTICIPADA)                 
005050*----------------------------------------------------------------         
005060 2100-LEER-DOC-I.                                                         
005070                                                                          
005080     READ ENTRADA INTO WS-REG-DOCUM                                       
005090        AT END     SET WS-FIN-LECTURA TO TRUE                             
005100        NOT AT END CONTINUE                                               
005110     END-READ.                                                            
005120                                                                          
005130 2100-LEER-DOC-F. EXIT.                                                   
005140                                                                          
005150*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
005160*    PROCESO PRINCIPAL - UN DOCUMENTO POR ITERACION DEL LOTE              
005170*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
005180 2000-PROCESO-I.                                                          
005190                                                                          
005200     ADD 1 TO WS-CNT-TOTAL.                                               
005210     MOVE SPACES TO WS-MENSAJE-80.                                        
005220                                                                          
005230     IF DC-DOC-ID = SPACES                                                
005240        MOVE 'Exception: malformed document (no doc-id)'                  
005250                                    TO WS-MENSAJE-80                      
005260        PERFORM 2295-ERROR-I THRU 2295-ERROR-F                            
005270     ELSE                                                                 
005280        IF DC-DOC-TEXTO = SPACES                                          
005290           PERFORM 2290-UNMATCHED-I THRU 2290-UNMATCHED-F                 
005300        ELSE                                                              
005310           PERFORM 2200-PROCESSOR-I THRU 2200-PROCESSOR-F                 
005320        END-IF                                                            
005330     END-IF.                                                              
005340                                                                          
005350     PERFORM 2100-LEER-DOC-I THRU 2100-LEER-DOC-F.                        
005360                                                                          
005370 2000-PROCESO-F. EXIT.                                                    
005380                                                                          
005390*----------------------------------------------------------------         
005400*    PROCESSOR - RECORRE LA TABLA DE REGLAS, PRIMER MATCH GANA            
005410*----------------------------------------------------------------         
005420 2200-PROCESSOR-I.                                                        
005430                                                                          
005440     SET WS-STATUS-ENGLOBA TO 'N'.                                        
005450     MOVE ZERO TO VS-CANTIDAD.                                            
005460     SET IX-REGLA TO 1.                                                   
005470                                                                          
005480     PERFORM 2300-RULE-APPLY-I THRU 2300-RULE-APPLY-F                     
005490         VARYING IX-REGLA FROM 1 BY 1                                     
005500         UNTIL IX-REGLA > TR-CANT-REGLAS                                  
005510            OR WS-HAY-REGLA-GANADORA.                                     
005520                                                                          
005530     IF WS-HAY-REGLA-GANADORA                                             
005540        PERFORM 2400-SEPARAR-SCOPE-I THRU 2400-SEPARAR-SCOPE-F            
005550        PERFORM 2600-GENERAR-NOMBRE-I THRU 2600-GENERAR-NOMBRE-F          
005560        MOVE 'MATCHED'      TO DS-ESTADO                                  
005570        MOVE WS-REGLA-ID-GANA TO DS-REGLA-ID                              
005580        MOVE WS-NOMBRE-SUFIJADO TO DS-NOMBRE-NUEVO                        
005590        MOVE SPACES TO DS-MENSAJE                                         
005600        PERFORM 2700-ESCRIBIR-DISPO-I THRU 2700-ESCRIBIR-DISPO-F          
005610        PERFORM 2750-ESCRIBIR-XVARS-I THRU 2750-ESCRIBIR-XVARS-F          
005620        ADD 1 TO WS-CNT-MATCHED                                           
005630        MOVE DC-DOC-ID          TO WD-DOCID                               
005640        MOVE 'MATCHED'          TO WD-ESTADO                              
005650        MOVE WS-REGLA-ID-GANA   TO WD-REGLA                               
005660        MOVE WS-NOMBRE-SUFIJADO TO WD-NOMBRE                              
005670        PERFORM 8200-RENGLON-I THRU 8200-RENGLON-F                        
005680     ELSE                                                                 
005690        PERFORM 2290-UNMATCHED-I THRU 2290-UNMATCHED-F                    
005700     END-IF.                                                              
005710                                                                          
005720 2200-PROCESSOR-F. EXIT.                                                  
005730                                                                          
005740*----------------------------------------------------------------         
005750*    DOCUMENTO SIN REGLA COINCIDENTE - VA A DISPOSICION Y RECHAZO         
005760*----------------------------------------------------------------         
005770 2290-UNMATCHED-I.                                                        
005780                                                                          
005790     ADD 1 TO WS-CNT-UNMATCHED.                                           
005800     MOVE 'UNMATCHED'  TO DS-ESTADO.                                      
005810     MOVE SPACES       TO DS-REGLA-ID.                                    
005820     MOVE SPACES       TO DS-NOMBRE-NUEVO.                                
005830     MOVE SPACES TO WS-MENSAJE-80.                                        
005831     STRING 'Unmatched: '                   DELIMITED BY SIZE             
005832            DC-DOC-ID                       DELIMITED BY SPACE            
005833            ' did not match any form rule.' DELIMITED BY SIZE             
005834            INTO WS-MENSAJE-80                                            
005835     END-STRING.                                                          
005836     MOVE WS-MENSAJE-80 TO DS-MENSAJE.                                    
005850     PERFORM 2700-ESCRIBIR-DISPO-I THRU 2700-ESCRIBIR-DISPO-F.            
005860     PERFORM 2800-ESCRIBIR-RECHAZ-I THRU 2800-ESCRIBIR-RECHAZ-F.          
005870     MOVE DC-DOC-ID   TO WD-DOCID.                                        
005880     MOVE 'UNMATCHED' TO WD-ESTADO.                                       
005890     MOVE SPACES      TO WD-REGLA.                                        
005900     MOVE SPACES      TO WD-NOMBRE.                                       
005910     PERFORM 8200-RENGLON-I THRU 8200-RENGLON-F.                          
005920                                                                          
005930 2290-UNMATCHED-F. EXIT.                                                  
005940                                                                          
005950*----------------------------------------------------------------         
005960*    DOCUMENTO MAL FORMADO - VA A DISPOSICION Y RECHAZO                   
005970*----------------------------------------------------------------         
005980 2295-ERROR-I.                                                            
005990                                                                          
006000     ADD 1 TO WS-CNT-ERRORS.                                              
006010     MOVE 'ERROR'      TO DS-ESTADO.                                      
006020     MOVE SPACES       TO DS-REGLA-ID.                                    
006030     MOVE SPACES       TO DS-NOMBRE-NUEVO.                                
006040     MOVE WS-MENSAJE-80 TO DS-MENSAJE.                                    
006050     PERFORM 2700-ESCRIBIR-DISPO-I THRU 2700-ESCRIBIR-DISPO-F.            
006060     PERFORM 2800-ESCRIBIR-RECHAZ-I THRU 2800-ESCRIBIR-RECHAZ-F.          
006070     MOVE DC-DOC-ID TO WD-DOCID.                                          
006080     MOVE 'ERROR'   TO WD-ESTADO.                                         
006090     MOVE SPACES    TO WD-REGLA.                                          
006100     MOVE SPACES    TO WD-NOMBRE.                                         
006110     PERFORM 8200-RENGLON-I THRU 8200-RENGLON-F.                          
006120                                                                          
006130 2295-ERROR-F. EXIT.                                                      
006140                                                                          
006150*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006160*    RULE-APPLY - INTENTA LA REGLA IX-REGLA SOBRE EL DOCUMENTO            
006170*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
006180 2300-RULE-APPLY-I.                                                       
006190                                                                          
006200     MOVE ZERO TO VS-CANTIDAD.                                            
006210     SET WS-REGLA-NO-PASO TO TRUE.                                        
006220                                                                          
006230     PERFORM 2310-EVAL-CRITERIOS-I THRU 2310-EVAL-CRITERIOS-F.            
006240                                                                          
006250     IF WS-CRITERIOS-OK                                                   
006260        PERFORM 2350-ACCIONES-FASE1-I THRU 2350-ACCIONES-FASE1-F          
006270        PERFORM 2380-ACCIONES-FASE2-I THRU 2380-ACCIONES-FASE2-F          
006280        SET WS-REGLA-PASO TO TRUE                                         
006290        SET WS-HAY-REGLA-GANADORA TO TRUE                                 
006300        SET WS-REGLA-IX-GANA TO IX-REGLA                                  
006310        MOVE TR-REGLA-ID   (IX-REGLA) TO WS-REGLA-ID-GANA                 
006320        MOVE TR-REGLA-DESC (IX-REGLA) TO WS-REGLA-DESC-GANA               
006330     END-IF.                                                              
006340                                                                          
006350 2300-RULE-APPLY-F. EXIT.                                                 
006360                                                                          
006370*----------------------------------------------------------------         
006380*    EVAL-CRITERIOS - EVALUA TODOS LOS CRITERIOS DE LA REGLA              
006390*    ACTUAL EN DOS PASADAS (HOJAS, LUEGO COMPUESTOS) Y LUEGO              
006400*    DECIDE APROBADO/RECHAZADO MIRANDO LOS DE PADRE = 0.                  
006410*----------------------------------------------------------------         
006420 2310-EVAL-CRITERIOS-I.                                                   
006430                                                                          
006440     PERFORM 2311-RESET-CRITRES-I THRU 2311-RESET-CRITRES-F               
006450         VARYING IX-CRITRES FROM 1 BY 1 UNTIL IX-CRITRES > 15.            
006460                                                                          
006470     PERFORM 2312-EVAL-HOJA-I THRU 2312-EVAL-HOJA-F                       
006480         VARYING IX-CRIT FROM 1 BY 1                                      
006490         UNTIL IX-CRIT > TR-CANT-CRIT (IX-REGLA).                         
006500                                                                          
006510     PERFORM 2313-FIXPOINT-I THRU 2313-FIXPOINT-F 3 TIMES.                
006520                                                                          
006530     SET WS-CRITERIOS-OK TO TRUE.                                         
006540     PERFORM 2319-CHECK-TOPLEVEL-I THRU 2319-CHECK-TOPLEVEL-F             
006550         VARYING IX-CRIT FROM 1 BY 1                                      
006560         UNTIL IX-CRIT > TR-CANT-CRIT (IX-REGLA).                         
006570                                                                          
006580     IF WS-CRITERIOS-OK                                                   
006590        PERFORM 2315-VOID-ANY-I THRU 2315-VOID-ANY-F                      
006600        PERFORM 2316-JUNTAR-CAPTURAS-I THRU 2316-JUNTAR-CAPTURAS-F        
006610     END-IF.                                                              
006620                                                                          
006630 2310-EVAL-CRITERIOS-F. EXIT.                                             
006640                                                                          
006650*----------------------------------------------------------------         
006660*    RESET-CRITRES - LIMPIA UNA CASILLA DE RESULTADO DE CRITERIO          
006670*----------------------------------------------------------------         
006680 2311-RESET-CRITRES-I.                                                    
006690                                                                          
006700     MOVE 'N' TO CRR-RESULTADO  (IX-CRITRES).                             
006710     MOVE 'N' TO CRR-ANULADA    (IX-CRITRES).                             
006720     MOVE 'N' TO CRR-TIENE-CAP  (IX-CRITRES).                             
006730     MOVE SPACES TO CRR-CAP-VALOR (IX-CRITRES).                           
006740                                                                          
006750 2311-RESET-CRITRES-F. EXIT.                                              
006760                                                                          
006770*----------------------------------------------------------------         
006780*    EVAL-HOJA - EVALUA UN CRITERIO HOJA (CONTAINS/PATTERN)               
006790*----------------------------------------------------------------         
006800 2312-EVAL-HOJA-I.                                                        
006810                                                                          
006820     EVALUATE TR-CR-TIPO (IX-REGLA, IX-CRIT)                              
006830        WHEN 'CONTAINS'                                                   
006840           PERFORM 2320-EVAL-CONTAINS-I THRU                              
006850               2320-EVAL-CONTAINS-F                                       
006860        WHEN 'PATTERN'                                                    
006870           MOVE TR-CR-VALOR (IX-REGLA, IX-CRIT) TO                        
006880               WS-PATRON-VALOR                                            
006890           PERFORM 2340-PATTERN-MATCH-I THRU                              
006900               2340-PATTERN-MATCH-F                                       
006910           SET IX-CRITRES TO IX-CRIT                                      
006920           IF WS-PAT-OK-HALLADO                                           
006930              SET CRR-PASO (IX-CRITRES) TO TRUE                           
006940              IF TR-CR-CAPTURA (IX-REGLA, IX-CRIT) = 'Y'                  
006950                 COMPUTE WS-GEN-CAPLEN =                                  
006960                         WS-PATRON-FIN - WS-PATRON-INICIO                 
006970                 MOVE DC-DOC-TEXTO (WS-PATRON-INICIO :                    
006980                                    WS-GEN-CAPLEN)                        
006990                                 TO CRR-CAP-VALOR (IX-CRITRES)            
007000                 SET CRR-CAP-OK (IX-CRITRES) TO TRUE                      
007010              END-IF                                                      
007020           END-IF                                                         
007030        WHEN OTHER                                                        
007040           CONTINUE                                                       
007050     END-EVALUATE.                                                        
007060                                                                          
007070 2312-EVAL-HOJA-F. EXIT.                                                  
007080                                                                          
007090*----------------------------------------------------------------         
007100*    FIXPOINT - UNA PASADA DE EVALUACION DE COMPUESTOS; SE                
007110*    REPITE 3 VECES PARA ACOMODAR COMPUESTOS ANIDADOS                     
007120*----------------------------------------------------------------         
007130 2313-FIXPOINT-I.                                                         
007140                                                                          
007150     PERFORM 2314-EVAL-COMPUESTO-UNO-I THRU                               
007160             2314-EVAL-COMPUESTO-UNO-F                                    
007170         VARYING IX-CRIT FROM 1 BY 1                                      
007180         UNTIL IX-CRIT > TR-CANT-CRIT (IX-REGLA).                         
007190                                                                          
007200 2313-FIXPOINT-F. EXIT.                                                   
007210                                                                          
007220 2314-EVAL-COMPUESTO-UNO-I.                                               
007230                                                                          
007240     IF TR-CR-TIPO (IX-REGLA, IX-CRIT) = 'ALL'                            
007250        OR TR-CR-TIPO (IX-REGLA, IX-CRIT) = 'ANY'                         
007260        PERFORM 2330-EVAL-COMPOSITE-I                                     
007270                           THRU 2330-EVAL-COMPOSITE-F                     
007280     END-IF.                                                              
007290                                                                          
007300 2314-EVAL-COMPUESTO-UNO-F. EXIT.                                         
007310                                                                          
007320*----------------------------------------------------------------         
007330*    CHECK-TOPLEVEL - UN CRITERIO DE PRIMER NIVEL (PADRE = 0)             
007340*    QUE NO PASO HACE FRACASAR TODA LA REGLA                              
007350*----------------------------------------------------------------         
007360 2319-CHECK-TOPLEVEL-I.                                                   
007370                                                                          
007380     IF TR-CR-PADRE (IX-REGLA, IX-CRIT) = ZERO                            
007390        SET IX-CRITRES TO IX-CRIT                                         
007400        IF NOT CRR-PASO (IX-CRITRES)                                      
007410           SET WS-CRITERIOS-MAL TO TRUE                                   
007420        END-IF                                                            
007430     END-IF.                                                              
007440                                                                          
007450 2319-CHECK-TOPLEVEL-F. EXIT.                                             
007460                                                                          
007470*----------------------------------------------------------------         
007480*    EVAL-CONTAINS - BUSQUEDA DE SUBCADENA, RESPETA CASE-SENS             
007490*----------------------------------------------------------------         
007500 2320-EVAL-CONTAINS-I.                                                    
007510                                                                          
007520     MOVE DC-DOC-TEXTO TO WS-GEN-BUFFER.                                  
007530     IF TR-CR-CASES (IX-REGLA, IX-CRIT) = 'N'                             
007540        MOVE 2000 TO WS-GEN-CONV-LARGO                                    
007550        PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F                  
007560     END-IF.                                                              
007570     MOVE WS-GEN-BUFFER TO WS-GEN-HAYSTACK-SAVE.                          
007580                                                                          
007590     MOVE SPACES TO WS-GEN-BUFFER.                                        
007600     MOVE TR-CR-VALOR (IX-REGLA, IX-CRIT) TO WS-GEN-BUFFER (1 :           
007610         80).                                                             
007620     IF TR-CR-CASES (IX-REGLA, IX-CRIT) = 'N'                             
007630        MOVE 80 TO WS-GEN-CONV-LARGO                                      
007640        PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F                  
007650     END-IF.                                                              
007660     MOVE WS-GEN-BUFFER (1 : 80) TO WS-GEN-PATRON.                        
007670     MOVE WS-GEN-BUFFER (1 : 80) TO WS-GEN-CAMPO80.                       
007680     PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F.                          
007690     MOVE WS-GEN-LARGOCALC TO WS-GEN-NEEDLEN.                             
007700                                                                          
007710     MOVE WS-GEN-HAYSTACK-SAVE TO WS-GEN-BUFFER.                          
007720     MOVE 2000 TO WS-GEN-HAYLEN.                                          
007730     MOVE 1    TO WS-GEN-DESDE.                                           
007740     PERFORM 2920-BUSCAR-SUBCAD-I THRU 2920-BUSCAR-SUBCAD-F.              
007750                                                                          
007760     SET IX-CRITRES TO IX-CRIT.                                           
007770     IF WS-GEN-POS-HALLADA > ZERO                                         
007780        SET CRR-PASO (IX-CRITRES) TO TRUE                                 
007790     END-IF.                                                              
007800                                                                          
007810 2320-EVAL-CONTAINS-F. EXIT.                                              
007820                                                                          
007830*----------------------------------------------------------------         
007840*    EVAL-COMPOSITE - ALL/ANY SOBRE SUS HIJOS (TR-CR-PADRE)               
007850*----------------------------------------------------------------         
007860 2330-EVAL-COMPOSITE-I.                                                   
007870                                                                          
007880     MOVE TR-CR-SEQ (IX-REGLA, IX-CRIT) TO WS-COMP-SEQ.                   
007890     MOVE ZERO TO WS-COMP-CANT-HIJOS.                                     
007900     MOVE ZERO TO WS-COMP-CANT-OK.                                        
007910                                                                          
007920     PERFORM 2331-CONTAR-HIJO-I THRU 2331-CONTAR-HIJO-F                   
007930         VARYING IX-CRITRES FROM 1 BY 1                                   
007940         UNTIL IX-CRITRES > TR-CANT-CRIT (IX-REGLA).                      
007950                                                                          
007960     SET IX-CRITRES TO IX-CRIT.                                           
007970     EVALUATE TR-CR-TIPO (IX-REGLA, IX-CRIT)                              
007980        WHEN 'ALL'                                                        
007990           IF WS-COMP-CANT-HIJOS > ZERO                                   
008000              AND WS-COMP-CANT-OK = WS-COMP-CANT-HIJOS                    
008010              SET CRR-PASO (IX-CRITRES) TO TRUE                           
008020           END-IF                                                         
008030        WHEN 'ANY'                                                        
008040           IF WS-COMP-CANT-OK > ZERO                                      
008050              SET CRR-PASO (IX-CRITRES) TO TRUE                           
008060           END-IF                                                         
008070     END-EVALUATE.                                                        
008080                                                                          
008090 2330-EVAL-COMPOSITE-F. EXIT.                                             
008100                                                                          
008110*----------------------------------------------------------------         
008120*    CONTAR-HIJO - CUENTA UN HIJO DE WS-COMP-SEQ Y SI PASO                
008130*----------------------------------------------------------------         
008140 2331-CONTAR-HIJO-I.                                                      
008150                                                                          
008160     IF TR-CR-PADRE (IX-REGLA, IX-CRITRES) = WS-COMP-SEQ                  
008170        ADD 1 TO WS-COMP-CANT-HIJOS                                       
008180        IF CRR-PASO (IX-CRITRES)                                          
008190           ADD 1 TO WS-COMP-CANT-OK                                       
008200        END-IF                                                            
008210     END-IF.                                                              
008220                                                                          
008230 2331-CONTAR-HIJO-F. EXIT.                                                
008240                                                                          
008250*----------------------------------------------------------------         
008260*    VOID-ANY - EN CADA ANY, SOLO LA PRIMER RAMA QUE PASA                 
008270*    CONSERVA SU CAPTURA; LAS DEMAS SE ANULAN (CRR-ANULADA)               
008280*----------------------------------------------------------------         
008290 2315-VOID-ANY-I.                                                         
008300                                                                          
008310     PERFORM 2315-VOID-UNO-I THRU 2315-VOID-UNO-F                         
008320         VARYING IX-CRIT FROM 1 BY 1                                      
008330         UNTIL IX-CRIT > TR-CANT-CRIT (IX-REGLA).                         
008340                                                                          
008350 2315-VOID-ANY-F. EXIT.                                                   
008360                                                                          
008370 2315-VOID-UNO-I.                                                         
008380                                                                          
008390     IF TR-CR-TIPO (IX-REGLA, IX-CRIT) = 'ANY'                            
008400        MOVE TR-CR-SEQ (IX-REGLA, IX-CRIT) TO WS-COMP-SEQ                 
008410        MOVE 'N' TO WS-COMP-ENCONTRO-UNO                                  
008420        PERFORM 2315-VOID-HIJO-I THRU 2315-VOID-HIJO-F                    
008430            VARYING IX-CRITRES FROM 1 BY 1                                
008440            UNTIL IX-CRITRES > TR-CANT-CRIT (IX-REGLA)                    
008450     END-IF.                                                              
008460                                                                          
008470 2315-VOID-UNO-F. EXIT.                                                   
008480                                                                          
008490 2315-VOID-HIJO-I.                                                        
008500                                                                          
008510     IF TR-CR-PADRE (IX-REGLA, IX-CRITRES) = WS-COMP-SEQ                  
008520        IF CRR-PASO (IX-CRITRES)                                          
008530           IF WS-COMP-ENCONTRO-UNO = 'Y'                                  
008540              SET CRR-ES-VOID (IX-CRITRES) TO TRUE                        
008550           ELSE                                                           
008560              MOVE 'Y' TO WS-COMP-ENCONTRO-UNO                            
008570           END-IF                                                         
008580        END-IF                                                            
008590     END-IF.                                                              
008600                                                                          
008610 2315-VOID-HIJO-F. EXIT.                                                  
008620                                                                          
008630*----------------------------------------------------------------         
008640*    JUNTAR-CAPTURAS - LAS CAPTURAS DE CRITERIOS APROBADOS Y NO           
008650*    ANULADOS ALIMENTAN EL JUEGO DE VARIABLES INICIAL                     
008660*----------------------------------------------------------------         
008670 2316-JUNTAR-CAPTURAS-I.                                                  
008680                                                                          
008690     PERFORM 2316-JUNTAR-UNA-I THRU 2316-JUNTAR-UNA-F                     
008700         VARYING IX-CRIT FROM 1 BY 1                                      
008710         UNTIL IX-CRIT > TR-CANT-CRIT (IX-REGLA).                         
008720                                                                          
008730 2316-JUNTAR-CAPTURAS-F. EXIT.                                            
008740                                                                          
008750 2316-JUNTAR-UNA-I.                                                       
008751                                                                          
008752     SET IX-CRITRES TO IX-CRIT.                                           
008753     IF CRR-PASO (IX-CRITRES) AND NOT CRR-ES-VOID (IX-CRITRES)            
008754        PERFORM 2316-ANCESTRO-OK-I THRU 2316-ANCESTRO-OK-F                
008755        SET IX-CRITRES TO IX-CRIT                                         
008756        IF WS-ANCESTRO-TODO-OK                                            
008757           IF CRR-CAP-OK (IX-CRITRES)                                     
008758              AND TR-CR-VARBLE (IX-REGLA, IX-CRIT) NOT = SPACES           
008759              MOVE TR-CR-VARBLE (IX-REGLA, IX-CRIT) TO                    
008760                  WS-NOMBRE-BUSCADO                                       
008761              MOVE CRR-CAP-VALOR (IX-CRITRES) TO                          
008762                  WS-VAR-VALOR-HALLADO                                    
008763              PERFORM 2317-FIJAR-VARIABLE-I THRU                          
008764                  2317-FIJAR-VARIABLE-F                                   
008765           END-IF                                                         
008766        END-IF                                                            
008767     END-IF.                                                              
008768                                                                          
008769 2316-JUNTAR-UNA-F. EXIT.                                                 
008770                                                                          
008771*----------------------------------------------------------------         
008772*    ANCESTRO-OK - SUBE POR TR-CR-PADRE DESDE IX-CRIT; SI ALGUN           
008773*    ANTEPASADO (ALL/ANY) NO PASO, ESTA CAPTURA QUEDA SIN USO             
008774*----------------------------------------------------------------         
008775 2316-ANCESTRO-OK-I.                                                      
008776                                                                          
008777     MOVE TR-CR-PADRE (IX-REGLA, IX-CRIT) TO WS-ANCESTRO-ACTUAL.          
008778     MOVE 'Y' TO WS-ANCESTRO-OK.                                          
008779     MOVE ZERO TO WS-ANCESTRO-CNT.                                        
008780     PERFORM 2316-SUBIR-PADRE-I THRU 2316-SUBIR-PADRE-F                   
008781         UNTIL WS-ANCESTRO-ACTUAL = ZERO                                  
008782            OR NOT WS-ANCESTRO-TODO-OK                                    
008783            OR WS-ANCESTRO-CNT > 5.                                       
008784                                                                          
008785 2316-ANCESTRO-OK-F. EXIT.                                                
008786                                                                          
008787 2316-SUBIR-PADRE-I.                                                      
008788                                                                          
008789     ADD 1 TO WS-ANCESTRO-CNT.                                            
008790     MOVE ZERO TO WS-ANCESTRO-POS.                                        
008791     PERFORM 2316-BUSCAR-SEQ-I THRU 2316-BUSCAR-SEQ-F                     
008792         VARYING IX-CRITRES FROM 1 BY 1                                   
008793         UNTIL IX-CRITRES > TR-CANT-CRIT (IX-REGLA).                      
008794     IF WS-ANCESTRO-POS > ZERO                                            
008795        SET IX-CRITRES TO WS-ANCESTRO-POS                                 
008796        IF NOT CRR-PASO (IX-CRITRES)                                      
008797           MOVE 'N' TO WS-ANCESTRO-OK                                     
008798        END-IF                                                            
008799        MOVE TR-CR-PADRE (IX-REGLA, IX-CRITRES) TO                        
008800            WS-ANCESTRO-ACTUAL                                            
008801     ELSE                                                                 
008802        MOVE ZERO TO WS-ANCESTRO-ACTUAL                                   
008803     END-IF.                                                              
008804                                                                          
008805 2316-SUBIR-PADRE-F. EXIT.                                                
008806                                                                          
008807 2316-BUSCAR-SEQ-I.                                                       
008808                                                                          
008809     IF TR-CR-SEQ (IX-REGLA, IX-CRITRES) = WS-ANCESTRO-ACTUAL             
008810        SET WS-ANCESTRO-POS TO IX-CRITRES                                 
008811     END-IF.                                                              
008812                                                                          
008813 2316-BUSCAR-SEQ-F. EXIT.                                                 
008814                                                                          
008920*----------------------------------------------------------------         
008930*    FIJAR-VARIABLE - ALTA O ACTUALIZACION POR NOMBRE EN EL               
008940*    JUEGO DE VARIABLES DEL DOCUMENTO ACTUAL (WS-JUEGO-VARIABLES)         
008950*----------------------------------------------------------------         
008960 2317-FIJAR-VARIABLE-I.                                                   
008970                                                                          
008980     MOVE 'N' TO WS-VAR-ENCONTRADA.                                       
008990     PERFORM 2317-ACTUALIZAR-UNA-I THRU 2317-ACTUALIZAR-UNA-F             
009000         VARYING IX-VARSET FROM 1 BY 1                                    
009010         UNTIL IX-VARSET > VS-CANTIDAD.                                   
009020                                                                          
009030     IF NOT WS-VAR-HALLADA                                                
009040        IF VS-CANTIDAD < 60                                               
009050           ADD 1 TO VS-CANTIDAD                                           
009060           SET IX-VARSET TO VS-CANTIDAD                                   
009070           MOVE WS-NOMBRE-BUSCADO    TO VS-NOMBRE (IX-VARSET)             
009080           MOVE WS-VAR-VALOR-HALLADO TO VS-VALOR  (IX-VARSET)             
009090           SET VS-TIENE-VALOR (IX-VARSET) TO TRUE                         
009100        END-IF                                                            
009110     END-IF.                                                              
009120                                                                          
009130 2317-FIJAR-VARIABLE-F. EXIT.                                             
009140                                                                          
009150 2317-ACTUALIZAR-UNA-I.                                                   
009160                                                                          
009170     IF VS-NOMBRE (IX-VARSET) = WS-NOMBRE-BUSCADO                         
009180        MOVE WS-VAR-VALOR-HALLADO TO VS-VALOR (IX-VARSET)                 
009190        SET VS-TIENE-VALOR (IX-VARSET) TO TRUE                            
009200        SET WS-VAR-HALLADA TO TRUE                                        
009210     END-IF.                                                              
009220                                                                          
009230 2317-ACTUALIZAR-UNA-F. EXIT.                                             
009240                                                                          
009250*----------------------------------------------------------------         
009260*    BUSCAR-VARIABLE - CONSULTA POR NOMBRE EN EL JUEGO ACTUAL             
009270*----------------------------------------------------------------         
009280 2318-BUSCAR-VARIABLE-I.                                                  
009290                                                                          
009300     MOVE 'N' TO WS-VAR-ENCONTRADA.                                       
009310     MOVE SPACES TO WS-VAR-VALOR-HALLADO.                                 
009320     PERFORM 2318-COMPARAR-UNA-I THRU 2318-COMPARAR-UNA-F                 
009330         VARYING IX-VARSET FROM 1 BY 1                                    
009340         UNTIL IX-VARSET > VS-CANTIDAD.                                   
009350                                                                          
009360 2318-BUSCAR-VARIABLE-F. EXIT.                                            
009370                                                                          
009380 2318-COMPARAR-UNA-I.                                                     
009390                                                                          
009400     IF VS-NOMBRE (IX-VARSET) = WS-NOMBRE-BUSCADO                         
009410        MOVE VS-VALOR (IX-VARSET) TO WS-VAR-VALOR-HALLADO                 
009420        SET WS-VAR-HALLADA TO TRUE                                        
009430     END-IF.                                                              
009440                                                                          
009450 2318-COMPARAR-UNA-F. EXIT.                                               
009460                                                                          
009470*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
009480*    RUTINAS GENERICAS DE CADENAS (SIN FUNCIONES INTRINSECAS)             
009490*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
009500*----------------------------------------------------------------         
009510*    NOOP - PARRAFO VACIO PARA LAZOS DE BUSQUEDA DONDE TODA LA            
009520*    CONDICION DE PARADA VA EN EL UNTIL (SIN CUERPO POR ITEM)             
009530*----------------------------------------------------------------         
009540 9900-NOOP-I.                                                             
009550                                                                          
009560     CONTINUE.                                                            
009570                                                                          
009580 9900-NOOP-F. EXIT.                                                       
009590                                                                          
009600*----------------------------------------------------------------         
009610*    LARGO80 - LARGO REAL DE WS-GEN-CAMPO80 SIN BLANCOS FINALES           
009620*----------------------------------------------------------------         
009630 2906-LARGO80-I.                                                          
009640                                                                          
009650     MOVE ZERO TO WS-GEN-LARGOCALC.                                       
009660     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
009670         VARYING WS-GEN-I FROM 80 BY -1                                   
009680         UNTIL WS-GEN-I < 1                                               
009690            OR WS-GEN-CAMPO80 (WS-GEN-I : 1) NOT = SPACE.                 
009700     IF WS-GEN-I >= 1                                                     
009710        MOVE WS-GEN-I TO WS-GEN-LARGOCALC                                 
009720     END-IF.                                                              
009730                                                                          
009740 2906-LARGO80-F. EXIT.                                                    
009750                                                                          
009760*----------------------------------------------------------------         
009770*    ES-ALNUM - EL CARACTER WS-GEN-CHAR1 ES LETRA O DIGITO ?              
009780*----------------------------------------------------------------         
009790 2908-ES-ALNUM-I.                                                         
009800                                                                          
009810     MOVE 'N' TO WS-GEN-ES-ALNUM.                                         
009820     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
009830         VARYING IX-DIG FROM 1 BY 1                                       
009840         UNTIL IX-DIG > 10 OR WS-GEN-CHAR1 = WS-DIG-CHAR (IX-DIG).        
009850     IF IX-DIG <= 10                                                      
009860        MOVE 'Y' TO WS-GEN-ES-ALNUM                                       
009870     END-IF.                                                              
009880     IF WS-GEN-ES-ALNUM = 'N'                                             
009890        PERFORM 9900-NOOP-I THRU 9900-NOOP-F                              
009900            VARYING IX-ALFA FROM 1 BY 1                                   
009910            UNTIL IX-ALFA > 26                                            
009920               OR WS-GEN-CHAR1 = WS-AM-CHAR (IX-ALFA)                     
009930               OR WS-GEN-CHAR1 = WS-AY-CHAR (IX-ALFA)                     
009940        IF IX-ALFA <= 26                                                  
009950           MOVE 'Y' TO WS-GEN-ES-ALNUM                                    
009960        END-IF                                                            
009970     END-IF.                                                              
009980                                                                          
009990 2908-ES-ALNUM-F. EXIT.                                                   
010000                                                                          
010010*----------------------------------------------------------------         
010020*    CONV-MAYUS - PASA WS-GEN-BUFFER (WS-GEN-CONV-LARGO BYTES)            
010030*    A MAYUSCULAS USANDO LAS TABLAS DE ALFABETO (SIN FUNCIONES)           
010040*----------------------------------------------------------------         
010050 2910-CONV-MAYUS-I.                                                       
010060                                                                          
010070     PERFORM 2912-CONV-MAYUS-UNO-I THRU 2912-CONV-MAYUS-UNO-F             
010080         VARYING WS-GEN-I FROM 1 BY 1                                     
010090         UNTIL WS-GEN-I > WS-GEN-CONV-LARGO.                              
010100                                                                          
010110 2910-CONV-MAYUS-F. EXIT.                                                 
010120                                                                          
010130 2912-CONV-MAYUS-UNO-I.                                                   
010140                                                                          
010150     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
010160         VARYING IX-ALFA FROM 1 BY 1                                      
010170         UNTIL IX-ALFA > 26 OR                                            
010180            WS-GEN-BUFFER (WS-GEN-I : 1) = WS-AM-CHAR (IX-ALFA).          
010190     IF IX-ALFA <= 26                                                     
010200        MOVE WS-AY-CHAR (IX-ALFA) TO WS-GEN-BUFFER (WS-GEN-I : 1)         
010210     END-IF.                                                              
010220                                                                          
010230 2912-CONV-MAYUS-UNO-F. EXIT.                                             
010240                                                                          
010250*----------------------------------------------------------------         
010260*    CONV-MINUS - PASA WS-GEN-BUFFER (WS-GEN-CONV-LARGO BYTES)            
010270*    A MINUSCULAS USANDO LAS TABLAS DE ALFABETO (SIN FUNCIONES)           
010280*----------------------------------------------------------------         
010290 2911-CONV-MINUS-I.                                                       
010300                                                                          
010310     PERFORM 2913-CONV-MINUS-UNO-I THRU 2913-CONV-MINUS-UNO-F             
010320         VARYING WS-GEN-I FROM 1 BY 1                                     
010330         UNTIL WS-GEN-I > WS-GEN-CONV-LARGO.                              
010340                                                                          
010350 2911-CONV-MINUS-F. EXIT.                                                 
010360                                                                          
010370 2913-CONV-MINUS-UNO-I.                                                   
010380                                                                          
010390     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
010400         VARYING IX-ALFA FROM 1 BY 1                                      
010410         UNTIL IX-ALFA > 26 OR                                            
010420            WS-GEN-BUFFER (WS-GEN-I : 1) = WS-AY-CHAR (IX-ALFA).          
010430     IF IX-ALFA <= 26                                                     
010440        MOVE WS-AM-CHAR (IX-ALFA) TO WS-GEN-BUFFER (WS-GEN-I : 1)         
010450     END-IF.                                                              
010460                                                                          
010470 2913-CONV-MINUS-UNO-F. EXIT.                                             
010480                                                                          
010490*----------------------------------------------------------------         
010500*    BUSCAR-SUBCAD - PRIMER POSICION DE WS-GEN-PATRON (LARGO              
010510*    WS-GEN-NEEDLEN) DENTRO DE WS-GEN-BUFFER (LARGO                       
010520*    WS-GEN-HAYLEN) A PARTIR DE WS-GEN-DESDE.  0 = NO HALLADA.            
010530*----------------------------------------------------------------         
010540 2920-BUSCAR-SUBCAD-I.                                                    
010550                                                                          
010560     MOVE ZERO TO WS-GEN-POS-HALLADA.                                     
010570     IF WS-GEN-NEEDLEN > ZERO AND WS-GEN-NEEDLEN NOT >                    
010580         WS-GEN-HAYLEN                                                    
010590        COMPUTE WS-GEN-MAXPOS = WS-GEN-HAYLEN - WS-GEN-NEEDLEN + 1        
010600        PERFORM 2921-COMPARAR-POS-I THRU 2921-COMPARAR-POS-F              
010610            VARYING WS-GEN-P FROM WS-GEN-DESDE BY 1                       
010620            UNTIL WS-GEN-P > WS-GEN-MAXPOS                                
010630               OR WS-GEN-POS-HALLADA > ZERO                               
010640     END-IF.                                                              
010650                                                                          
010660 2920-BUSCAR-SUBCAD-F. EXIT.                                              
010670                                                                          
010680 2921-COMPARAR-POS-I.                                                     
010690                                                                          
010700     IF WS-GEN-BUFFER (WS-GEN-P : WS-GEN-NEEDLEN)                         
010710           = WS-GEN-PATRON (1 : WS-GEN-NEEDLEN)                           
010720        MOVE WS-GEN-P TO WS-GEN-POS-HALLADA                               
010730     END-IF.                                                              
010740                                                                          
010750 2921-COMPARAR-POS-F. EXIT.                                               
010760                                                                          
010770*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
010780*    MOTOR DE PATRONES RESTRINGIDO A LITERALES, \d{n} Y \b,               
010790*    CON UN GRUPO DE CAPTURA (...).  NO HACE BACKTRACKING NI              
010800*    ALTERNANCIAS; SOLO RECONOCE ESAS CUATRO CLASES DE TOKEN.             
010810*    SE USA TANTO PARA EL CRITERIO PATTERN COMO PARA LA                   
010820*    ACCION REGEX-EXTRACT (MISMO TOKENIZADOR Y BUSQUEDA).                 
010830*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
010840 2340-PATTERN-MATCH-I.                                                    
010850                                                                          
010860     PERFORM 2341-PARSE-PATRON-I THRU 2341-PARSE-PATRON-F.                
010870                                                                          
010880     MOVE 'N' TO WS-PATRON-HALLADO.                                       
010890     MOVE ZERO TO WS-PATRON-INICIO WS-PATRON-FIN.                         
010900     MOVE ZERO TO WS-GRUPO1-INICIO WS-GRUPO1-FIN.                         
010910                                                                          
010920     PERFORM 2345-TRY-AT-POS-I THRU 2345-TRY-AT-POS-F                     
010930         VARYING WS-GEN-P FROM 1 BY 1                                     
010940         UNTIL WS-GEN-P > 2000 OR WS-PAT-OK-HALLADO.                      
010950                                                                          
010960 2340-PATTERN-MATCH-F. EXIT.                                              
010970                                                                          
010980*----------------------------------------------------------------         
010990*    PARSE-PATRON - TOKENIZA WS-PATRON-VALOR (80 BYTES) EN LA             
011000*    TABLA WS-TABLA-TOKENS.  MARCA EL RANGO DE TOKENS DENTRO DEL          
011010*    UNICO GRUPO DE CAPTURA, SI LO HAY, EN WS-CAP-TOK-INI/FIN.            
011020*----------------------------------------------------------------         
011030 2341-PARSE-PATRON-I.                                                     
011040                                                                          
011050     MOVE ZERO TO TK-CANTIDAD.                                            
011060     MOVE 'N'  TO WS-EN-GRUPO.                                            
011070     MOVE ZERO TO WS-CAP-TOK-INI WS-CAP-TOK-FIN.                          
011080     MOVE WS-PATRON-VALOR TO WS-GEN-CAMPO80.                              
011090     PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F.                          
011100     MOVE WS-GEN-LARGOCALC TO WS-PAT-LARGO.                               
011110     MOVE 1 TO WS-PAT-POS.                                                
011120                                                                          
011130     PERFORM 2342-TOKEN-UNO-I THRU 2342-TOKEN-UNO-F                       
011140         UNTIL WS-PAT-POS > WS-PAT-LARGO OR TK-CANTIDAD > 19.             
011150                                                                          
011160     IF WS-CAP-TOK-INI > ZERO                                             
011170        MOVE 'Y' TO WS-PATRON-TIENE-CAPTURA                               
011180     ELSE                                                                 
011190        MOVE 'N' TO WS-PATRON-TIENE-CAPTURA                               
011200     END-IF.                                                              
011210                                                                          
011220 2341-PARSE-PATRON-F. EXIT.                                               
011230                                                                          
011240*----------------------------------------------------------------         
011250*    TOKEN-UNO - RECONOCE EL PROXIMO TOKEN A PARTIR DE WS-PAT-POS         
011260*----------------------------------------------------------------         
011270 2342-TOKEN-UNO-I.                                                        
011280                                                                          
011290     EVALUATE TRUE                                                        
011300        WHEN WS-PATRON-CHAR (WS-PAT-POS) = '\'                            
011310             AND WS-PAT-POS < WS-PAT-LARGO                                
011320             AND WS-PATRON-CHAR (WS-PAT-POS + 1) = 'b'                    
011330           ADD 1 TO TK-CANTIDAD                                           
011340           SET IX-TOKEN TO TK-CANTIDAD                                    
011350           MOVE 'WORDB'    TO TK-TIPO (IX-TOKEN)                          
011360           MOVE WS-EN-GRUPO TO TK-CAPTURA (IX-TOKEN)                      
011370           ADD 2 TO WS-PAT-POS                                            
011380                                                                          
011390        WHEN WS-PATRON-CHAR (WS-PAT-POS) = '\'                            
011400             AND WS-PAT-POS < WS-PAT-LARGO                                
011410             AND WS-PATRON-CHAR (WS-PAT-POS + 1) = 'd'                    
011420           ADD 2 TO WS-PAT-POS                                            
011430           MOVE ZERO TO WS-PAT-DIGITO-N                                   
011440           IF WS-PAT-POS <= WS-PAT-LARGO                                  
011450              AND WS-PATRON-CHAR (WS-PAT-POS) = '{'                       
011460              ADD 1 TO WS-PAT-POS                                         
011470              PERFORM 2343-DIGITO-BRACE-I THRU                            
011480                      2343-DIGITO-BRACE-F                                 
011490                  UNTIL WS-PAT-POS > WS-PAT-LARGO                         
011500                     OR WS-PATRON-CHAR (WS-PAT-POS) = '}'                 
011510              ADD 1 TO WS-PAT-POS                                         
011520           END-IF                                                         
011530           ADD 1 TO TK-CANTIDAD                                           
011540           SET IX-TOKEN TO TK-CANTIDAD                                    
011550           MOVE 'DIGITRUN'     TO TK-TIPO  (IX-TOKEN)                     
011560           MOVE WS-PAT-DIGITO-N TO TK-LARGO (IX-TOKEN)                    
011570           MOVE WS-EN-GRUPO    TO TK-CAPTURA (IX-TOKEN)                   
011580                                                                          
011590        WHEN WS-PATRON-CHAR (WS-PAT-POS) = '('                            
011600           MOVE 'Y' TO WS-EN-GRUPO                                        
011610           COMPUTE WS-CAP-TOK-INI = TK-CANTIDAD + 1                       
011620           ADD 1 TO WS-PAT-POS                                            
011630                                                                          
011640        WHEN WS-PATRON-CHAR (WS-PAT-POS) = ')'                            
011650           MOVE 'N' TO WS-EN-GRUPO                                        
011660           MOVE TK-CANTIDAD TO WS-CAP-TOK-FIN                             
011670           ADD 1 TO WS-PAT-POS                                            
011680                                                                          
011690        WHEN OTHER                                                        
011700           ADD 1 TO TK-CANTIDAD                                           
011710           SET IX-TOKEN TO TK-CANTIDAD                                    
011720           MOVE 'LITERAL'  TO TK-TIPO (IX-TOKEN)                          
011730           MOVE WS-PATRON-CHAR (WS-PAT-POS) TO TK-CHAR                    
011740               (IX-TOKEN)                                                 
011750           MOVE WS-EN-GRUPO TO TK-CAPTURA (IX-TOKEN)                      
011760           ADD 1 TO WS-PAT-POS                                            
011770     END-EVALUATE.                                                        
011780                                                                          
011790 2342-TOKEN-UNO-F. EXIT.                                                  
011800                                                                          
011810*----------------------------------------------------------------         
011820*    DIGITO-BRACE - ACUMULA UN DIGITO DE \d{n} Y AVANZA                   
011830*----------------------------------------------------------------         
011840 2343-DIGITO-BRACE-I.                                                     
011850                                                                          
011860     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
011870         VARYING IX-DIG FROM 1 BY 1                                       
011880         UNTIL IX-DIG > 10                                                
011890            OR WS-PATRON-CHAR (WS-PAT-POS) = WS-DIG-CHAR (IX-DIG).        
011900     IF IX-DIG <= 10                                                      
011910        COMPUTE WS-PAT-DIGITO-N =                                         
011920                WS-PAT-DIGITO-N * 10 + (IX-DIG - 1)                       
011930     END-IF.                                                              
011940     ADD 1 TO WS-PAT-POS.                                                 
011950                                                                          
011960 2343-DIGITO-BRACE-F. EXIT.                                               
011970                                                                          
011980*----------------------------------------------------------------         
011990*    TRY-AT-POS - INTENTA EMPAREJAR TODA LA LISTA DE TOKENS               
012000*    EMPEZANDO EXACTAMENTE EN WS-GEN-P.  SI COINCIDE, DEJA EN             
012010*    WS-PATRON-INICIO/FIN Y WS-GRUPO1-INICIO/FIN LAS POSICIONES.          
012020*----------------------------------------------------------------         
012030 2345-TRY-AT-POS-I.                                                       
012040                                                                          
012050     MOVE WS-GEN-P TO WS-TRY-CURSOR.                                      
012060     MOVE 'Y' TO WS-TRY-OK.                                               
012070     MOVE ZERO TO WS-GEN-J.                                               
012080                                                                          
012090     PERFORM 2346-TRY-TOKEN-I THRU 2346-TRY-TOKEN-F                       
012100         VARYING IX-TOKEN FROM 1 BY 1                                     
012110         UNTIL IX-TOKEN > TK-CANTIDAD OR NOT WS-TRY-PASO.                 
012120                                                                          
012130     IF WS-TRY-PASO                                                       
012140        MOVE 'Y' TO WS-PATRON-HALLADO                                     
012150        MOVE WS-GEN-P       TO WS-PATRON-INICIO                           
012160        MOVE WS-TRY-CURSOR  TO WS-PATRON-FIN                              
012170     END-IF.                                                              
012180                                                                          
012190 2345-TRY-AT-POS-F. EXIT.                                                 
012200                                                                          
012210*----------------------------------------------------------------         
012220*    TRY-TOKEN - INTENTA EMPAREJAR UN SOLO TOKEN IX-TOKEN CONTRA          
012230*    DC-DOC-TEXTO A PARTIR DE WS-TRY-CURSOR                               
012240*----------------------------------------------------------------         
012250 2346-TRY-TOKEN-I.                                                        
012260                                                                          
012270     IF IX-TOKEN = WS-CAP-TOK-INI                                         
012280        MOVE WS-TRY-CURSOR TO WS-GRUPO1-INICIO                            
012290     END-IF.                                                              
012300                                                                          
012310     EVALUATE TK-TIPO (IX-TOKEN)                                          
012320        WHEN 'LITERAL'                                                    
012330           IF WS-TRY-CURSOR > 2000                                        
012340              MOVE 'N' TO WS-TRY-OK                                       
012350           ELSE                                                           
012360              IF DC-DOC-TEXTO (WS-TRY-CURSOR : 1)                         
012370                    NOT = TK-CHAR (IX-TOKEN)                              
012380                 MOVE 'N' TO WS-TRY-OK                                    
012390              ELSE                                                        
012400                 ADD 1 TO WS-TRY-CURSOR                                   
012410              END-IF                                                      
012420           END-IF                                                         
012430        WHEN 'DIGITRUN'                                                   
012440           IF WS-TRY-CURSOR + TK-LARGO (IX-TOKEN) - 1 > 2000              
012450              MOVE 'N' TO WS-TRY-OK                                       
012460           ELSE                                                           
012470              PERFORM 2347-CHEQUEAR-DIGITO-I THRU                         
012480                      2347-CHEQUEAR-DIGITO-F                              
012490                  VARYING WS-GEN-J FROM 1 BY 1                            
012500                  UNTIL WS-GEN-J > TK-LARGO (IX-TOKEN)                    
012510                     OR NOT WS-TRY-PASO                                   
012520              IF WS-TRY-PASO                                              
012530                 ADD TK-LARGO (IX-TOKEN) TO WS-TRY-CURSOR                 
012540              END-IF                                                      
012550           END-IF                                                         
012560        WHEN 'WORDB'                                                      
012570           MOVE 'N' TO WS-GEN-ANTES-ALNUM                                 
012580           IF WS-TRY-CURSOR > 1                                           
012590              MOVE DC-DOC-TEXTO (WS-TRY-CURSOR - 1 : 1) TO                
012600                  WS-GEN-CHAR1                                            
012610              PERFORM 2908-ES-ALNUM-I THRU 2908-ES-ALNUM-F                
012620              MOVE WS-GEN-ES-ALNUM TO WS-GEN-ANTES-ALNUM                  
012630           END-IF                                                         
012640           MOVE 'N' TO WS-GEN-DESPU-ALNUM                                 
012650           IF WS-TRY-CURSOR <= 2000                                       
012660              MOVE DC-DOC-TEXTO (WS-TRY-CURSOR : 1) TO                    
012670                  WS-GEN-CHAR1                                            
012680              PERFORM 2908-ES-ALNUM-I THRU 2908-ES-ALNUM-F                
012690              MOVE WS-GEN-ES-ALNUM TO WS-GEN-DESPU-ALNUM                  
012700           END-IF                                                         
012710           IF WS-GEN-ANTES-ALNUM = WS-GEN-DESPU-ALNUM                     
012720              MOVE 'N' TO WS-TRY-OK                                       
012730           END-IF                                                         
012740     END-EVALUATE.                                                        
012750                                                                          
012760     IF IX-TOKEN = WS-CAP-TOK-FIN AND WS-TRY-PASO                         
012770        MOVE WS-TRY-CURSOR TO WS-GRUPO1-FIN                               
012780     END-IF.                                                              
012790                                                                          
012800 2346-TRY-TOKEN-F. EXIT.                                                  
012810                                                                          
012820*----------------------------------------------------------------         
012830*    CHEQUEAR-DIGITO - UN CARACTER DE LA CORRIDA \d{n} DEBE SER           
012840*    DIGITO; SI NO LO ES, LA CORRIDA NO EMPAREJA                          
012850*----------------------------------------------------------------         
012860 2347-CHEQUEAR-DIGITO-I.                                                  
012870                                                                          
012880     MOVE DC-DOC-TEXTO (WS-TRY-CURSOR + WS-GEN-J - 1 : 1)                 
012890                                                TO WS-GEN-CHAR1.          
012900     MOVE 'N' TO WS-GEN-ES-ALNUM.                                         
012910     PERFORM 9900-NOOP-I THRU 9900-NOOP-F                                 
012920         VARYING IX-DIG FROM 1 BY 1                                       
012930         UNTIL IX-DIG > 10 OR WS-GEN-CHAR1 = WS-DIG-CHAR (IX-DIG).        
012940     IF IX-DIG <= 10                                                      
012950        MOVE 'Y' TO WS-GEN-ES-ALNUM                                       
012960     END-IF.                                                              
012970     IF WS-GEN-ES-ALNUM = 'N'                                             
012980        MOVE 'N' TO WS-TRY-OK                                             
012990     END-IF.                                                              
013000                                                                          
013010 2347-CHEQUEAR-DIGITO-F. EXIT.                                            
013020                                                                          
013030*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
013040*    ACTION-ENGINE - FASE 1 (TODO MENOS DERIVE, EN ORDEN)                 
013050*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
013060 2350-ACCIONES-FASE1-I.                                                   
013070                                                                          
013080     PERFORM 2351-ACCION-UNO-FASE1-I THRU 2351-ACCION-UNO-FASE1-F         
013090         VARYING IX-ACC FROM 1 BY 1                                       
013100         UNTIL IX-ACC > TR-CANT-ACC (IX-REGLA).                           
013110                                                                          
013120 2350-ACCIONES-FASE1-F. EXIT.                                             
013130                                                                          
013140*----------------------------------------------------------------         
013150*    ACCION-UNO-FASE1 - EJECUTA UNA ACCION DE LA FASE 1 SI NO             
013160*    ES DERIVE (LAS DERIVE QUEDAN PARA LA FASE 2)                         
013170*----------------------------------------------------------------         
013180 2351-ACCION-UNO-FASE1-I.                                                 
013190                                                                          
013200     IF TR-AC-TIPO (IX-REGLA, IX-ACC) NOT = 'DERIVE'                      
013210        PERFORM 2355-EJECUTAR-ACCION-I THRU 2355-EJECUTAR-ACCION-F        
013220     END-IF.                                                              
013230                                                                          
013240 2351-ACCION-UNO-FASE1-F. EXIT.                                           
013250                                                                          
013260*----------------------------------------------------------------         
013270*    EJECUTAR-ACCION - DESPACHA SET / REGEX-EXTRACT / EXTRACT             
013280*    SOBRE LA ACCION TR-ACC (IX-REGLA, IX-ACC)                            
013290*----------------------------------------------------------------         
013300 2355-EJECUTAR-ACCION-I.                                                  
013310                                                                          
013320     EVALUATE TR-AC-TIPO (IX-REGLA, IX-ACC)                               
013330        WHEN 'SET'                                                        
013340           MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO                        
013350               WS-NOMBRE-BUSCADO                                          
013360           MOVE TR-AC-VALOR  (IX-REGLA, IX-ACC) TO                        
013370               WS-VAR-VALOR-HALLADO                                       
013380           PERFORM 2317-FIJAR-VARIABLE-I THRU                             
013390               2317-FIJAR-VARIABLE-F                                      
013400                                                                          
013410        WHEN 'REGEX-EXTRACT'                                              
013420           MOVE TR-AC-VALOR (IX-REGLA, IX-ACC) TO WS-PATRON-VALOR         
013430           PERFORM 2340-PATTERN-MATCH-I THRU 2340-PATTERN-MATCH-F         
013440           IF WS-PAT-OK-HALLADO                                           
013450              MOVE SPACES TO WS-VAR-VALOR-HALLADO                         
013460              IF TR-AC-GRUPO (IX-REGLA, IX-ACC) = ZERO                    
013470                 COMPUTE WS-GEN-CAPLEN =                                  
013480                         WS-PATRON-FIN - WS-PATRON-INICIO                 
013490                 MOVE DC-DOC-TEXTO (WS-PATRON-INICIO :                    
013500                     WS-GEN-CAPLEN) TO WS-VAR-VALOR-HALLADO               
013510              ELSE                                                        
013520                 IF WS-PATRON-TIENE-CAPTURA = 'Y'                         
013530                    COMPUTE WS-GEN-CAPLEN =                               
013540                            WS-GRUPO1-FIN - WS-GRUPO1-INICIO              
013550                    MOVE DC-DOC-TEXTO (WS-GRUPO1-INICIO :                 
013560                        WS-GEN-CAPLEN) TO WS-VAR-VALOR-HALLADO            
013570                 END-IF                                                   
013580              END-IF                                                      
013590              MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO                     
013600                  WS-NOMBRE-BUSCADO                                       
013610              PERFORM 2317-FIJAR-VARIABLE-I THRU                          
013620                  2317-FIJAR-VARIABLE-F                                   
013630           END-IF                                                         
013640                                                                          
013650        WHEN 'EXTRACT'                                                    
013660           PERFORM 2360-EJECUTAR-SPLIT-I THRU                             
013670               2360-EJECUTAR-SPLIT-F                                      
013680     END-EVALUATE.                                                        
013690                                                                          
013700 2355-EJECUTAR-ACCION-F. EXIT.                                            
013710                                                                          
013720*----------------------------------------------------------------         
013730*    EJECUTAR-SPLIT - PARTE EL VALOR DE LA VARIABLE TR-AC-                
013740*    DESDEVAR POR EL DELIMITADOR Y TOMA EL TOKEN TR-AC-ARG-IDX            
013750*----------------------------------------------------------------         
013760 2360-EJECUTAR-SPLIT-I.                                                   
013770                                                                          
013780     MOVE TR-AC-DESDEVAR (IX-REGLA, IX-ACC) TO WS-NOMBRE-BUSCADO.         
013790     PERFORM 2318-BUSCAR-VARIABLE-I THRU 2318-BUSCAR-VARIABLE-F.          
013800                                                                          
013810     IF WS-VAR-HALLADA                                                    
013820        MOVE WS-VAR-VALOR-HALLADO TO WS-SPLIT-FUENTE.                     
013830        MOVE WS-VAR-VALOR-HALLADO TO WS-GEN-CAMPO80.                      
013840        PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F.                       
013850        MOVE WS-GEN-LARGOCALC TO WS-SPLIT-LEN.                            
013860                                                                          
013870        MOVE TR-AC-ARG-DELIM (IX-REGLA, IX-ACC) TO WS-GEN-CAMPO80.        
013880        PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F.                       
013890        IF WS-GEN-LARGOCALC = ZERO                                        
013900           MOVE 1 TO WS-GEN-LARGOCALC                                     
013910        END-IF.                                                           
013920        MOVE TR-AC-ARG-DELIM (IX-REGLA, IX-ACC) TO WS-SPLIT-DELIM.        
013930        MOVE WS-GEN-LARGOCALC TO WS-SPLIT-DELIMLEN.                       
013940                                                                          
013950        MOVE ZERO TO WS-SPLIT-CANT.                                       
013960        MOVE 1    TO WS-SPLIT-PTR.                                        
013970        IF WS-SPLIT-LEN > ZERO                                            
013980           PERFORM 2361-SPLIT-TOKEN-I THRU 2361-SPLIT-TOKEN-F             
013990               UNTIL WS-SPLIT-PTR > WS-SPLIT-LEN                          
014000                        OR WS-SPLIT-CANT > 19                             
014010        END-IF.                                                           
014020                                                                          
014030        MOVE TR-AC-ARG-IDX (IX-REGLA, IX-ACC) TO                          
014040            WS-TOKEN-IDX-REAL.                                            
014050        IF WS-TOKEN-IDX-REAL > ZERO                                       
014060           AND WS-TOKEN-IDX-REAL NOT > WS-SPLIT-CANT                      
014070           SET IX-SPLIT TO WS-TOKEN-IDX-REAL                              
014080           MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO                        
014090               WS-NOMBRE-BUSCADO                                          
014100           MOVE ST-TOKEN (IX-SPLIT)             TO                        
014110               WS-VAR-VALOR-HALLADO                                       
014120           PERFORM 2317-FIJAR-VARIABLE-I THRU                             
014130               2317-FIJAR-VARIABLE-F                                      
014140        END-IF                                                            
014150     END-IF.                                                              
014160                                                                          
014170 2360-EJECUTAR-SPLIT-F. EXIT.                                             
014180                                                                          
014190*----------------------------------------------------------------         
014200*    SPLIT-TOKEN - DESPLIEGA UN TOKEN MAS DEL UNSTRING DE LA              
014210*    FUENTE POR EL DELIMITADOR, APILANDOLO EN ST-TOKEN                    
014220*----------------------------------------------------------------         
014230 2361-SPLIT-TOKEN-I.                                                      
014240                                                                          
014250     UNSTRING WS-SPLIT-FUENTE (1 : WS-SPLIT-LEN)                          
014260          DELIMITED BY WS-SPLIT-DELIM (1 : WS-SPLIT-DELIMLEN)             
014270          INTO WS-SPLIT-TOKEN                                             
014280          WITH POINTER WS-SPLIT-PTR                                       
014290     END-UNSTRING.                                                        
014300     ADD 1 TO WS-SPLIT-CANT.                                              
014310     SET IX-SPLIT TO WS-SPLIT-CANT.                                       
014320     MOVE WS-SPLIT-TOKEN TO ST-TOKEN (IX-SPLIT).                          
014330                                                                          
014340 2361-SPLIT-TOKEN-F. EXIT.                                                
014350                                                                          
014360*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
014370*    ACTION-ENGINE - FASE 2 (SOLO DERIVE, EN ORDEN, CON                   
014380*    GUARDA DE DESTINO YA PUESTO Y GUARDA DE ORIGEN AUSENTE)              
014390*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
014400 2380-ACCIONES-FASE2-I.                                                   
014410                                                                          
014420     PERFORM 2381-ACCION-UNO-FASE2-I THRU 2381-ACCION-UNO-FASE2-F         
014430         VARYING IX-ACC FROM 1 BY 1                                       
014440         UNTIL IX-ACC > TR-CANT-ACC (IX-REGLA).                           
014450                                                                          
014460 2380-ACCIONES-FASE2-F. EXIT.                                             
014470                                                                          
014480*----------------------------------------------------------------         
014490*    ACCION-UNO-FASE2 - EJECUTA UNA ACCION DE LA FASE 2 SI ES             
014500*    DERIVE (CORREN DESPUES DE TODAS LAS DEMAS DE LA REGLA)               
014510*----------------------------------------------------------------         
014520 2381-ACCION-UNO-FASE2-I.                                                 
014530                                                                          
014540     IF TR-AC-TIPO (IX-REGLA, IX-ACC) = 'DERIVE'                          
014550        PERFORM 2385-EJECUTAR-DERIVE-I THRU 2385-EJECUTAR-DERIVE-F        
014560     END-IF.                                                              
014570                                                                          
014580 2381-ACCION-UNO-FASE2-F. EXIT.                                           
014590                                                                          
014600 2385-EJECUTAR-DERIVE-I.                                                  
014610                                                                          
014620     MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO WS-NOMBRE-BUSCADO.           
014630     PERFORM 2318-BUSCAR-VARIABLE-I THRU 2318-BUSCAR-VARIABLE-F.          
014640                                                                          
014650     IF NOT WS-VAR-HALLADA                                                
014660        MOVE TR-AC-DESDEVAR (IX-REGLA, IX-ACC) TO                         
014670            WS-NOMBRE-BUSCADO                                             
014680        PERFORM 2318-BUSCAR-VARIABLE-I THRU 2318-BUSCAR-VARIABLE-F        
014690        IF WS-VAR-HALLADA                                                 
014700           MOVE WS-VAR-VALOR-HALLADO TO WS-GEN-CAMPO80                    
014710           PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F                     
014720           EVALUATE TR-AC-METODO (IX-REGLA, IX-ACC)                       
014730              WHEN 'SLICE'                                                
014740                 PERFORM 2386-DERIVE-SLICE-I THRU                         
014750                     2386-DERIVE-SLICE-F                                  
014760              WHEN 'UPPER'                                                
014770                 MOVE WS-GEN-CAMPO80 TO WS-GEN-BUFFER                     
014780                 MOVE WS-GEN-LARGOCALC TO WS-GEN-CONV-LARGO               
014790                 PERFORM 2910-CONV-MAYUS-I THRU 2910-CONV-MAYUS-F         
014800                 MOVE WS-GEN-BUFFER (1 : 80) TO                           
014810                     WS-VAR-VALOR-HALLADO                                 
014820              WHEN 'LOWER'                                                
014830                 MOVE WS-GEN-CAMPO80 TO WS-GEN-BUFFER                     
014840                 MOVE WS-GEN-LARGOCALC TO WS-GEN-CONV-LARGO               
014850                 PERFORM 2911-CONV-MINUS-I THRU 2911-CONV-MINUS-F         
014860                 MOVE WS-GEN-BUFFER (1 : 80) TO                           
014870                     WS-VAR-VALOR-HALLADO                                 
014880           END-EVALUATE                                                   
014890           MOVE TR-AC-VARBLE (IX-REGLA, IX-ACC) TO                        
014900               WS-NOMBRE-BUSCADO                                          
014910           PERFORM 2317-FIJAR-VARIABLE-I THRU                             
014920               2317-FIJAR-VARIABLE-F                                      
014930        END-IF                                                            
014940     END-IF.                                                              
014950                                                                          
014960 2385-EJECUTAR-DERIVE-F. EXIT.                                            
014970                                                                          
014980*----------------------------------------------------------------         
014990*    DERIVE-SLICE - RECORTE DE SUBCADENA CON INDICES 0-BASE Y             
015000*    OFFSETS NEGATIVOS CONTADOS DESDE EL FINAL, SOBRE CAMPO80             
015010*----------------------------------------------------------------         
015020 2386-DERIVE-SLICE-I.                                                     
015030                                                                          
015040     MOVE TR-AC-ARG-INI (IX-REGLA, IX-ACC) TO WS-SLICE-INI.               
015050     MOVE TR-AC-ARG-FIN (IX-REGLA, IX-ACC) TO WS-SLICE-FIN.               
015060                                                                          
015070     IF WS-SLICE-INI < ZERO                                               
015080        COMPUTE WS-SLICE-INI = WS-GEN-LARGOCALC + WS-SLICE-INI + 1        
015090     ELSE                                                                 
015100        ADD 1 TO WS-SLICE-INI                                             
015110     END-IF.                                                              
015120                                                                          
015130     IF WS-SLICE-FIN < ZERO                                               
015140        COMPUTE WS-SLICE-FIN = WS-GEN-LARGOCALC + WS-SLICE-FIN            
015150     END-IF.                                                              
015160                                                                          
015170     IF WS-SLICE-INI < 1                                                  
015180        MOVE 1 TO WS-SLICE-INI                                            
015190     END-IF.                                                              
015200     IF WS-SLICE-FIN > WS-GEN-LARGOCALC                                   
015210        MOVE WS-GEN-LARGOCALC TO WS-SLICE-FIN                             
015220     END-IF.                                                              
015230                                                                          
015240     MOVE SPACES TO WS-VAR-VALOR-HALLADO.                                 
015250     IF WS-SLICE-FIN >= WS-SLICE-INI                                      
015260        COMPUTE WS-GEN-CAPLEN = WS-SLICE-FIN - WS-SLICE-INI + 1           
015270        MOVE WS-GEN-CAMPO80 (WS-SLICE-INI : WS-GEN-CAPLEN)                
015280                                       TO WS-VAR-VALOR-HALLADO            
015290     END-IF.                                                              
015300                                                                          
015310 2386-DERIVE-SLICE-F. EXIT.                                               
015320                                                                          
015330*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
015340*    SEPARAR-SCOPE - LAS VARIABLES DECLARADAS CON SCOPE 'G'               
015350*    SE VUELCAN A LA TABLA DE GLOBALES DEL LOTE                           
015360*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
015370 2400-SEPARAR-SCOPE-I.                                                    
015380                                                                          
015390     SET IX-REGLA TO WS-REGLA-IX-GANA.                                    
015400     PERFORM 2401-SEPARAR-UNA-I THRU 2401-SEPARAR-UNA-F                   
015410         VARYING IX-VARDECL FROM 1 BY 1                                   
015420         UNTIL IX-VARDECL > TR-CANT-VARDECL (IX-REGLA).                   
015430                                                                          
015440 2400-SEPARAR-SCOPE-F. EXIT.                                              
015450                                                                          
015460*----------------------------------------------------------------         
015470*    SEPARAR-UNA - SI LA VARIABLE DECLARADA IX-VARDECL TIENE              
015480*    SCOPE 'G' Y ESTA PUESTA, LA VUELCA A LA TABLA DE GLOBALES            
015490*----------------------------------------------------------------         
015500 2401-SEPARAR-UNA-I.                                                      
015510                                                                          
015520     MOVE TR-VD-NOMBRE (IX-REGLA, IX-VARDECL) TO                          
015530         WS-NOMBRE-BUSCADO.                                               
015540     PERFORM 2318-BUSCAR-VARIABLE-I THRU 2318-BUSCAR-VARIABLE-F.          
015550     IF WS-VAR-HALLADA                                                    
015560        AND TR-VD-SCOPE (IX-REGLA, IX-VARDECL) = 'G'                      
015570        PERFORM 2410-FIJAR-GLOBAL-I THRU 2410-FIJAR-GLOBAL-F              
015580     END-IF.                                                              
015590                                                                          
015600 2401-SEPARAR-UNA-F. EXIT.                                                
015610                                                                          
015620*----------------------------------------------------------------         
015630*    FIJAR-GLOBAL - ALTA/ACTUALIZACION EN LA TABLA DE GLOBALES;           
015640*    SI ENFORCE-GLOBAL ESTA ACTIVO Y EL VALOR CAMBIA ENTRE                
015650*    DOCUMENTOS DEL MISMO LOTE, SE AVISA POR CONSOLA                      
015660*----------------------------------------------------------------         
015670 2410-FIJAR-GLOBAL-I.                                                     
015680                                                                          
015690     MOVE 'N' TO WS-VAR-ENCONTRADA.                                       
015700     PERFORM 2411-FIJAR-GLOBAL-UNO-I THRU 2411-FIJAR-GLOBAL-UNO-F         
015710         VARYING IX-GLOBAL FROM 1 BY 1                                    
015720         UNTIL IX-GLOBAL > GL-CANTIDAD.                                   
015730                                                                          
015740     IF NOT WS-VAR-HALLADA AND GL-CANTIDAD < 60                           
015750        ADD 1 TO GL-CANTIDAD                                              
015760        SET IX-GLOBAL TO GL-CANTIDAD                                      
015770        MOVE WS-NOMBRE-BUSCADO    TO GL-NOMBRE (IX-GLOBAL)                
015780        MOVE WS-VAR-VALOR-HALLADO TO GL-VALOR  (IX-GLOBAL)                
015790     END-IF.                                                              
015800                                                                          
015810 2410-FIJAR-GLOBAL-F. EXIT.                                               
015820                                                                          
015830*----------------------------------------------------------------         
015840*    FIJAR-GLOBAL-UNO - COMPARA EL NOMBRE BUSCADO CONTRA UN               
015850*    RENGLON DE LA TABLA DE GLOBALES Y ACTUALIZA SI COINCIDE              
015860*----------------------------------------------------------------         
015870 2411-FIJAR-GLOBAL-UNO-I.                                                 
015880                                                                          
015890     IF GL-NOMBRE (IX-GLOBAL) = WS-NOMBRE-BUSCADO                         
015900        SET WS-VAR-HALLADA TO TRUE                                        
015910        IF WS-EXIGIR-CONSISTENCIA                                         
015920           AND GL-VALOR (IX-GLOBAL) NOT = WS-VAR-VALOR-HALLADO            
015930           DISPLAY 'PGMNDOC - AVISO GLOBAL INCONSISTENTE '                
015940                    WS-NOMBRE-BUSCADO                                     
015950        ELSE MOVE WS-VAR-VALOR-HALLADO TO GL-VALOR (IX-GLOBAL)            
015960        END-IF                                                            
015970     END-IF.                                                              
015980                                                                          
015990 2411-FIJAR-GLOBAL-UNO-F. EXIT.                                           
016000                                                                          
016010*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
016020*    FILENAME-GENERATOR - REEMPLAZA {PLACEHOLDERS} DEL PATRON             
016030*    DE NOMBRE CONTRA EL JUEGO DE VARIABLES Y SANITIZA                    
016040*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
016050 2600-GENERAR-NOMBRE-I.                                                   
016060                                                                          
016070     MOVE SPACES TO WS-NOMBRE-GENERADO.                                   
016080     MOVE WS-PATRON-NOMBRE TO WS-PATRON-VALOR.                            
016090     MOVE WS-PATRON-NOMBRE TO WS-GEN-CAMPO80.                             
016100     PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F.                          
016110     MOVE WS-GEN-LARGOCALC TO WS-PAT-LARGO.                               
016120     MOVE 1 TO WS-PAT-POS.                                                
016130     MOVE ZERO TO WS-GEN-J.                                               
016140                                                                          
016150     PERFORM 2601-GENERAR-UN-CHAR-I THRU 2601-GENERAR-UN-CHAR-F           
016160         UNTIL WS-PAT-POS > WS-PAT-LARGO.                                 
016170                                                                          
016180     PERFORM 2610-SANITIZAR-NOMBRE-I THRU 2610-SANITIZAR-NOMBRE-F.        
016190     PERFORM 2620-APLICAR-DEDUP-I THRU 2620-APLICAR-DEDUP-F.              
016200                                                                          
016210 2600-GENERAR-NOMBRE-F. EXIT.                                             
016220                                                                          
016230*----------------------------------------------------------------         
016240*    GENERAR-UN-CHAR - PROCESA LA POSICION WS-PAT-POS DEL PATRON:         
016250*    SI ABRE UN {PLACEHOLDER} LO RESUELVE CONTRA LAS VARIABLES,           
016260*    SI NO, COPIA EL LITERAL TAL CUAL                                     
016270*----------------------------------------------------------------         
016280 2601-GENERAR-UN-CHAR-I.                                                  
016290                                                                          
016300     IF WS-PATRON-CHAR (WS-PAT-POS) = '{'                                 
016310        MOVE SPACES TO WS-NOMBRE-BUSCADO                                  
016320        MOVE ZERO TO WS-GEN-I                                             
016330        ADD 1 TO WS-PAT-POS                                               
016340        PERFORM 2602-COPIAR-NOMBRE-VAR-I THRU                             
016350                2602-COPIAR-NOMBRE-VAR-F                                  
016360            UNTIL WS-PAT-POS > WS-PAT-LARGO                               
016370                     OR WS-PATRON-CHAR (WS-PAT-POS) = '}'                 
016380        ADD 1 TO WS-PAT-POS                                               
016390        MOVE 'N' TO WS-VAR-ENCONTRADA                                     
016400        IF WS-NOMBRE-BUSCADO (1 : 7) = 'rule_id'                          
016410           MOVE WS-REGLA-ID-GANA TO WS-VAR-VALOR-HALLADO                  
016420           SET WS-VAR-HALLADA TO TRUE                                     
016430        ELSE                                                              
016440           PERFORM 2318-BUSCAR-VARIABLE-I THRU                            
016450               2318-BUSCAR-VARIABLE-F                                     
016460        END-IF                                                            
016470        IF WS-VAR-HALLADA                                                 
016471           MOVE WS-VAR-VALOR-HALLADO TO WS-GEN-CAMPO80                    
016472           PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F                     
016473           IF WS-GEN-J + WS-GEN-LARGOCALC NOT > 80                        
016474              AND WS-GEN-LARGOCALC > ZERO                                 
016475              MOVE WS-VAR-VALOR-HALLADO (1 : WS-GEN-LARGOCALC)            
016476                   TO WS-NOMBRE-GENERADO                                  
016477                        (WS-GEN-J + 1 : WS-GEN-LARGOCALC)                 
016478              ADD WS-GEN-LARGOCALC TO WS-GEN-J                            
016479           END-IF                                                         
016480        ELSE                                                              
016481           MOVE 'UNKNOWN' TO WS-GEN-CAMPO80                               
016482           PERFORM 2906-LARGO80-I THRU 2906-LARGO80-F                     
016483           IF WS-GEN-J + WS-GEN-LARGOCALC NOT > 80                        
016484              MOVE WS-GEN-CAMPO80 (1 : WS-GEN-LARGOCALC)                  
016485                   TO WS-NOMBRE-GENERADO                                  
016486                        (WS-GEN-J + 1 : WS-GEN-LARGOCALC)                 
016487              ADD WS-GEN-LARGOCALC TO WS-GEN-J                            
016488           END-IF                                                         
016489        END-IF                                                            
016580     ELSE                                                                 
016590        ADD 1 TO WS-GEN-J                                                 
016600        IF WS-GEN-J NOT > 80                                              
016610           MOVE WS-PATRON-CHAR (WS-PAT-POS)                               
016620                        TO WS-NOMBRE-GENERADO (WS-GEN-J : 1)              
016630        END-IF                                                            
016640        ADD 1 TO WS-PAT-POS                                               
016650     END-IF.                                                              
016660                                                                          
016670 2601-GENERAR-UN-CHAR-F. EXIT.                                            
016680                                                                          
016690*----------------------------------------------------------------         
016700*    COPIAR-NOMBRE-VAR - COPIA UN CARACTER DEL NOMBRE DE                  
016710*    VARIABLE DENTRO DE LAS LLAVES {...} DEL PATRON DE NOMBRE             
016720*----------------------------------------------------------------         
016730 2602-COPIAR-NOMBRE-VAR-I.                                                
016740                                                                          
016750     ADD 1 TO WS-GEN-I.                                                   
016760     IF WS-GEN-I NOT > 30                                                 
016770        MOVE WS-PATRON-CHAR (WS-PAT-POS)                                  
016780                  TO WS-NOMBRE-BUSCADO (WS-GEN-I : 1)                     
016790     END-IF.                                                              
016800     ADD 1 TO WS-PAT-POS.                                                 
016810                                                                          
016820 2602-COPIAR-NOMBRE-VAR-F. EXIT.                                          
016830                                                                          
016840*----------------------------------------------------------------         
016850*    SANITIZAR-NOMBRE - TODO CARACTER NO ALFANUMERICO (SALVO EL           
016860*    GUION BAJO) SE REEMPLAZA POR '_' PARA QUE SIRVA DE NOMBRE            
016870*    DE ARCHIVO EN CUALQUIER SISTEMA OPERATIVO RECEPTOR                   
016880*----------------------------------------------------------------         
016890 2610-SANITIZAR-NOMBRE-I.                                                 
016900                                                                          
016910     MOVE WS-NOMBRE-GENERADO TO WS-SCRATCH-VALOR.                         
016920     PERFORM 2611-SANITIZAR-UN-CHAR-I THRU                                
016930         2611-SANITIZAR-UN-CHAR-F                                         
016940         VARYING WS-GEN-I FROM 1 BY 1                                     
016950         UNTIL WS-GEN-I > 80.                                             
016960     MOVE WS-SCRATCH-VALOR TO WS-NOMBRE-GENERADO.                         
016961                                                                          
016962     MOVE 'N' TO WS-NOMBRE-TIENE-ALNUM.                                   
016963     PERFORM 2612-CHECK-ALNUM-I THRU 2612-CHECK-ALNUM-F                   
016964         VARYING WS-GEN-I FROM 1 BY 1                                     
016965         UNTIL WS-GEN-I > WS-GEN-J.                                       
016966                                                                          
016967     IF WS-NOMBRE-ALNUM-OK                                                
016968        PERFORM 2613-BLANCO-A-GUION-I THRU                                
016969            2613-BLANCO-A-GUION-F                                         
016970            VARYING WS-GEN-I FROM 1 BY 1                                  
016971            UNTIL WS-GEN-I > WS-GEN-J                                     
016972     ELSE                                                                 
016973        MOVE 'UNKNOWN' TO WS-NOMBRE-GENERADO                              
016974     END-IF.                                                              
016978                                                                          
016980 2610-SANITIZAR-NOMBRE-F. EXIT.                                           
016990                                                                          
017000*----------------------------------------------------------------         
017010*    SANITIZAR-UN-CHAR - REEMPLAZA POR '_' EL CARACTER WS-GEN-I           
017020*    SI NO ES ALFANUMERICO, ESPACIO NI GUION BAJO                         
017030*----------------------------------------------------------------         
017040 2611-SANITIZAR-UN-CHAR-I.                                                
017050                                                                          
017060     MOVE WS-SCRATCH-CHAR (WS-GEN-I) TO WS-GEN-CHAR1.                     
017070     IF WS-GEN-CHAR1 NOT = SPACE AND WS-GEN-CHAR1 NOT = '_'               
017080        PERFORM 2908-ES-ALNUM-I THRU 2908-ES-ALNUM-F                      
017090        IF WS-GEN-ES-ALNUM = 'N'                                          
017100           MOVE '_' TO WS-SCRATCH-CHAR (WS-GEN-I)                         
017110        END-IF                                                            
017120     END-IF.                                                              
017130                                                                          
017140 2611-SANITIZAR-UN-CHAR-F. EXIT.                                          
017150                                                                          
017151*----------------------------------------------------------------         
017152*    CHECK-ALNUM - VERIFICA SI QUEDO ALGUN CARACTER ALFANUMERICO          
017153*    EN EL NOMBRE GENERADO, LUEGO DE SANITIZAR                            
017154*----------------------------------------------------------------         
017155 2612-CHECK-ALNUM-I.                                                      
017156                                                                          
017157     MOVE WS-NOMBRE-GENERADO (WS-GEN-I : 1) TO WS-GEN-CHAR1.              
017158     PERFORM 2908-ES-ALNUM-I THRU 2908-ES-ALNUM-F.                        
017159     IF WS-GEN-ES-ALNUM = 'Y'                                             
017160        MOVE 'Y' TO WS-NOMBRE-TIENE-ALNUM                                 
017161     END-IF.                                                              
017162                                                                          
017163 2612-CHECK-ALNUM-F. EXIT.                                                
017164                                                                          
017165*----------------------------------------------------------------         
017166*    BLANCO-A-GUION - CONVIERTE CADA ESPACIO DEL NOMBRE YA                
017167*    GENERADO (COLS 1 A WS-GEN-J) EN GUION BAJO '_'                       
017168*----------------------------------------------------------------         
017169 2613-BLANCO-A-GUION-I.                                                   
017170                                                                          
017171     IF WS-NOMBRE-GENERADO (WS-GEN-I : 1) = SPACE                         
017172        MOVE '_' TO WS-NOMBRE-GENERADO (WS-GEN-I : 1)                     
017173     END-IF.                                                              
017174                                                                          
017175 2613-BLANCO-A-GUION-F. EXIT.                                             
017176                                                                          
017200 2620-APLICAR-DEDUP-I.                                                    
017210                                                                          
017220     MOVE ZERO TO WS-SUFIJO-N.                                            
017230     MOVE WS-NOMBRE-GENERADO TO WS-NOMBRE-SUFIJADO.                       
017240     PERFORM 2625-BUSCAR-NOMBRE-USADO-I THRU                              
017250         2625-BUSCAR-NOMBRE-USADO-F.                                      
017260     PERFORM 2621-PROBAR-SUFIJO-I THRU 2621-PROBAR-SUFIJO-F               
017270         UNTIL NOT WS-NOMBRE-ES-DUP.                                      
017280                                                                          
017290     IF NU-CANTIDAD < 2000                                                
017300        ADD 1 TO NU-CANTIDAD                                              
017310        SET IX-NOMUSADO TO NU-CANTIDAD                                    
017320        MOVE WS-NOMBRE-SUFIJADO TO NU-NOMBRE (IX-NOMUSADO)                
017330     END-IF.                                                              
017340                                                                          
017350 2620-APLICAR-DEDUP-F. EXIT.                                              
017360                                                                          
017370*----------------------------------------------------------------         
017380*    PROBAR-SUFIJO - PRUEBA EL SIGUIENTE SUFIJO _N CANDIDATO Y            
017390*    REVISA SI SIGUE CHOCANDO CON UN NOMBRE YA USADO                      
017400*----------------------------------------------------------------         
017410 2621-PROBAR-SUFIJO-I.                                                    
017420                                                                          
017430     ADD 1 TO WS-SUFIJO-N.                                                
017440     PERFORM 2630-ARMAR-SUFIJO-I THRU 2630-ARMAR-SUFIJO-F.                
017450     PERFORM 2625-BUSCAR-NOMBRE-USADO-I THRU                              
017460         2625-BUSCAR-NOMBRE-USADO-F.                                      
017470                                                                          
017480 2621-PROBAR-SUFIJO-F. EXIT.                                              
017490                                                                          
017500 2625-BUSCAR-NOMBRE-USADO-I.                                              
017510                                                                          
017520     MOVE 'N' TO WS-NOMBRE-DUPLICADO.                                     
017530     PERFORM 2626-COMPARAR-NOMBRE-I THRU 2626-COMPARAR-NOMBRE-F           
017540         VARYING IX-NOMUSADO FROM 1 BY 1                                  
017550         UNTIL IX-NOMUSADO > NU-CANTIDAD.                                 
017560                                                                          
017570 2625-BUSCAR-NOMBRE-USADO-F. EXIT.                                        
017580                                                                          
017590*----------------------------------------------------------------         
017600*    COMPARAR-NOMBRE - COMPARA EL NOMBRE SUFIJADO CANDIDATO               
017610*    CONTRA UN RENGLON DE LA TABLA DE NOMBRES YA USADOS                   
017620*----------------------------------------------------------------         
017630 2626-COMPARAR-NOMBRE-I.                                                  
017640                                                                          
017650     IF NU-NOMBRE (IX-NOMUSADO) = WS-NOMBRE-SUFIJADO                      
017660        SET WS-NOMBRE-ES-DUP TO TRUE                                      
017670     END-IF.                                                              
017680                                                                          
017690 2626-COMPARAR-NOMBRE-F. EXIT.                                            
017700                                                                          
017710 2630-ARMAR-SUFIJO-I.                                                     
017720                                                                          
017730     MOVE WS-SUFIJO-N TO WS-SUFIJO-EDIT.                                  
017740     MOVE SPACES TO WS-GEN-CAMPO80.                                       
017750     MOVE WS-SUFIJO-EDIT TO WS-GEN-CAMPO80 (1 : 4).                       
017760     MOVE 1 TO WS-GEN-I.                                                  
017770     PERFORM 2631-SALTAR-ESPACIO-I THRU 2631-SALTAR-ESPACIO-F             
017780         UNTIL WS-GEN-I > 4                                               
017790                  OR WS-GEN-CAMPO80 (WS-GEN-I : 1) NOT = SPACE.           
017800     MOVE SPACES TO WS-NOMBRE-SUFIJADO.                                   
017810     STRING WS-NOMBRE-GENERADO DELIMITED BY SPACE                         
017820            '_'                DELIMITED BY SIZE                          
017830            WS-GEN-CAMPO80 (WS-GEN-I : 5 - WS-GEN-I) DELIMITED BY         
017840                SIZE                                                      
017850            INTO WS-NOMBRE-SUFIJADO                                       
017860     END-STRING.                                                          
017870                                                                          
017880 2630-ARMAR-SUFIJO-F. EXIT.                                               
017890                                                                          
017900*----------------------------------------------------------------         
017910*    SALTAR-ESPACIO - AVANZA EL CURSOR MIENTRAS HAYA ESPACIOS AL          
017920*    FRENTE DEL SUFIJO EDITADO, PARA RECORTAR LOS BLANCOS A LA            
017930*    IZQUIERDA ANTES DE ARMAR EL NOMBRE FINAL                             
017940*----------------------------------------------------------------         
017950 2631-SALTAR-ESPACIO-I.                                                   
017960                                                                          
017970     ADD 1 TO WS-GEN-I.                                                   
017980                                                                          
017990 2631-SALTAR-ESPACIO-F. EXIT.                                             
018000                                                                          
018010*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018020*    GRABACION DE DISPOSICION, RECHAZO Y VARIABLES EXTRAIDAS              
018030*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018040 2700-ESCRIBIR-DISPO-I.                                                   
018050                                                                          
018060     MOVE DC-DOC-ID TO DS-DOC-ID.                                         
018070     WRITE REG-SALE-DISPO FROM WS-REG-DISPO.                              
018080                                                                          
018090 2700-ESCRIBIR-DISPO-F. EXIT.                                             
018100                                                                          
018110 2750-ESCRIBIR-XVARS-I.                                                   
018120                                                                          
018130     PERFORM 2751-ESCRIBIR-UNA-VAR-I THRU 2751-ESCRIBIR-UNA-VAR-F         
018140         VARYING IX-VARSET FROM 1 BY 1                                    
018150         UNTIL IX-VARSET > VS-CANTIDAD.                                   
018160                                                                          
018170 2750-ESCRIBIR-XVARS-F. EXIT.                                             
018180                                                                          
018190*----------------------------------------------------------------         
018200*    ESCRIBIR-UNA-VAR - ARMA Y GRABA UN RENGLON DEL ARCHIVO DE            
018210*    VARIABLES EXTRAIDAS (XVARS) PARA LA VARIABLE IX-VARSET               
018220*----------------------------------------------------------------         
018230 2751-ESCRIBIR-UNA-VAR-I.                                                 
018240                                                                          
018250     MOVE DC-DOC-ID             TO XV-DOC-ID.                             
018260     MOVE WS-REGLA-ID-GANA      TO XV-REGLA-ID.                           
018270     MOVE VS-NOMBRE (IX-VARSET) TO XV-NOMBRE.                             
018280     MOVE VS-VALOR  (IX-VARSET) TO XV-VALOR.                              
018290     PERFORM 2760-SCOPE-DE-VAR-I THRU 2760-SCOPE-DE-VAR-F.                
018300     WRITE REG-SALE-XVARS FROM WS-REG-XVARS.                              
018310                                                                          
018320 2751-ESCRIBIR-UNA-VAR-F. EXIT.                                           
018330                                                                          
018340*----------------------------------------------------------------         
018350*    SCOPE-DE-VAR - MARCA LA VARIABLE CON SU SCOPE DECLARADO;             
018360*    'C' SI FUE CAPTURADA PERO NO FIGURA EN UN VD DE LA REGLA             
018370*----------------------------------------------------------------         
018380 2760-SCOPE-DE-VAR-I.                                                     
018390                                                                          
018400     MOVE 'C' TO XV-SCOPE.                                                
018410     SET IX-REGLA TO WS-REGLA-IX-GANA.                                    
018420     PERFORM 2761-SCOPE-CHEQUEAR-I THRU 2761-SCOPE-CHEQUEAR-F             
018430         VARYING IX-VARDECL FROM 1 BY 1                                   
018440         UNTIL IX-VARDECL > TR-CANT-VARDECL (IX-REGLA).                   
018450                                                                          
018460 2760-SCOPE-DE-VAR-F. EXIT.                                               
018470                                                                          
018480*----------------------------------------------------------------         
018490*    SCOPE-CHEQUEAR - SI LA VARIABLE DECLARADA IX-VARDECL ES LA           
018500*    MISMA QUE XV-NOMBRE, ADOPTA SU SCOPE DECLARADO                       
018510*----------------------------------------------------------------         
018520 2761-SCOPE-CHEQUEAR-I.                                                   
018530                                                                          
018540     IF TR-VD-NOMBRE (IX-REGLA, IX-VARDECL) = XV-NOMBRE                   
018550        MOVE TR-VD-SCOPE (IX-REGLA, IX-VARDECL) TO XV-SCOPE               
018560     END-IF.                                                              
018570                                                                          
018580 2761-SCOPE-CHEQUEAR-F. EXIT.                                             
018590                                                                          
018600 2800-ESCRIBIR-RECHAZ-I.                                                  
018610                                                                          
018620     WRITE REG-SALE-RECHAZ FROM WS-REG-DISPO.                             
018630                                                                          
018640 2800-ESCRIBIR-RECHAZ-F. EXIT.                                            
018650                                                                          
018660*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018670*    LISTADO RESUMEN - ENCABEZADO, DETALLE Y TOTALES                      
018680*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018690 8100-ENCABEZADO-I.                                                       
018700                                                                          
018710     WRITE REG-SALE-LISTADO FROM WS-TITULO-RPT  AFTER ADVANCING           
018720         C01.                                                             
018730     WRITE REG-SALE-LISTADO FROM WS-LINE        AFTER ADVANCING 1.        
018740     WRITE REG-SALE-LISTADO FROM WS-SUBTIT-RPT  AFTER ADVANCING 1.        
018750     WRITE REG-SALE-LISTADO FROM WS-LINE        AFTER ADVANCING 1.        
018760     MOVE 4 TO WS-CUENTA-LINEA.                                           
018770                                                                          
018780 8100-ENCABEZADO-F. EXIT.                                                 
018790                                                                          
018800 8200-RENGLON-I.                                                          
018810                                                                          
018820     IF WS-CUENTA-LINEA > 55                                              
018830        ADD 1 TO WS-CUENTA-PAGINA                                         
018840        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F                  
018850     END-IF.                                                              
018860     WRITE REG-SALE-LISTADO FROM WS-DETALLE-RPT AFTER ADVANCING 1.        
018870     ADD 1 TO WS-CUENTA-LINEA.                                            
018880                                                                          
018890 8200-RENGLON-F. EXIT.                                                    
018900                                                                          
018910*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018920*    CIERRE DEL LOTE - TOTALES, CIERRE DE ARCHIVOS Y CODIGO               
018930*    DE RETORNO SEGUN ERRORES/NO COINCIDENTES DETECTADOS                  
018940*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
018950 9999-FINAL-I.                                                            
018960                                                                          
018970     MOVE WS-CNT-TOTAL     TO WT-TOTAL-IMP.                               
018980     MOVE WS-CNT-MATCHED   TO WT-MATCH-IMP.                               
018990     MOVE WS-CNT-UNMATCHED TO WT-UNMAT-IMP.                               
019000     MOVE WS-CNT-ERRORS    TO WT-ERROR-IMP.                               
019010                                                                          
019020     WRITE REG-SALE-LISTADO FROM WS-LINE      AFTER ADVANCING 1.          
019030     WRITE REG-SALE-LISTADO FROM WS-TOTALES-RPT AFTER ADVANCING 2.        
019040     WRITE REG-SALE-LISTADO FROM WS-MATCH-RPT AFTER ADVANCING 1.          
019050     WRITE REG-SALE-LISTADO FROM WS-UNMAT-RPT AFTER ADVANCING 1.          
019060     WRITE REG-SALE-LISTADO FROM WS-ERROR-RPT AFTER ADVANCING 1.          
019070                                                                          
019080     CLOSE REGLAS ENTRADA DISPOSIC XVARS RECHAZO LISTADO.                 
019090                                                                          
019100     IF RETURN-CODE = ZERO                                                
019110        IF WS-CNT-ERRORS > ZERO                                           
019120           MOVE 8 TO RETURN-CODE                                          
019130        ELSE                                                              
019140           IF WS-CNT-UNMATCHED > ZERO                                     
019150              MOVE 4 TO RETURN-CODE                                       
019160           END-IF                                                         
019170        END-IF                                                            
019180     END-IF.                                                              
019190                                                                          
019200 9999-FINAL-F. EXIT.                                                      
