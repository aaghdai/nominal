000100 *////////////////// (CPRULEDF) /////////////////////////////////         
000110 **************************************************                       
000120 *     LAYOUT ARCHIVO DE REGLAS (NOMINAL)         *                       
000130 *     KC02787.NOMINAL.REGLAS                     *                       
000140 *     LARGO REGISTRO = 250 BYTES                 *                       
000150 *     DISCRIMINADO POR RG-TIPO-REG:              *                       
000160 *     RH=ENCABEZADO REGLA  VD=DECL. VARIABLE     *                       
000170 *     CR=CRITERIO          AC=ACCION             *                       
000180 **************************************************                       
000190  01  WS-REG-REGLA.                                                       
000200      03  RG-TIPO-REG          PIC X(02)  VALUE SPACES.                   
000210      03  RG-REGLA-ID          PIC X(20)  VALUE SPACES.                   
000220      03  RG-DATOS.                                                       
000230          05  RG-DATOS-RH.                                                
000240              07  RG-REGLA-DESC    PIC X(60) VALUE SPACES.                
000250              07  FILLER           PIC X(168) VALUE SPACES.               
000260          05  RG-DATOS-VD REDEFINES RG-DATOS-RH.                          
000270              07  RG-VAR-SCOPE     PIC X(01) VALUE SPACES.                
000280 *             G=GLOBAL L=LOCAL D=DERIVADA                                
000290              07  RG-VAR-NOMBRE    PIC X(30) VALUE SPACES.                
000300              07  FILLER           PIC X(197) VALUE SPACES.               
000310          05  RG-DATOS-CR REDEFINES RG-DATOS-RH.                          
000320              07  RG-CRIT-SEQ      PIC 9(03) VALUE ZEROS.                 
000330              07  RG-CRIT-TIPO     PIC X(08) VALUE SPACES.                
000340 *             CONTAINS PATTERN ALL ANY                                   
000350              07  RG-CRIT-PADRE    PIC 9(03) VALUE ZEROS.                 
000360 *             0 = NIVEL SUPERIOR; SI NO, SEQ DEL ALL/ANY DUENO           
000370              07  RG-CRIT-CASES    PIC X(01) VALUE SPACES.                
000380              07  RG-CRIT-VALOR    PIC X(80) VALUE SPACES.                
000390              07  RG-CRIT-CAPTURA  PIC X(01) VALUE SPACES.                
000400              07  RG-CRIT-VARBLE   PIC X(30) VALUE SPACES.                
000410              07  FILLER           PIC X(102) VALUE SPACES.               
000420          05  RG-DATOS-AC REDEFINES RG-DATOS-RH.                          
000430              07  RG-ACT-SEQ       PIC 9(03) VALUE ZEROS.                 
000440              07  RG-ACT-TIPO      PIC X(13) VALUE SPACES.                
000450 *             SET REGEX-EXTRACT EXTRACT DERIVE                           
000460              07  RG-ACT-VARBLE    PIC X(30) VALUE SPACES.                
000470              07  RG-ACT-VALOR     PIC X(80) VALUE SPACES.                
000480              07  RG-ACT-GRUPO     PIC 9(02) VALUE ZEROS.                 
000490              07  RG-ACT-DESDEVAR  PIC X(30) VALUE SPACES.                
000500              07  RG-ACT-METODO    PIC X(10) VALUE SPACES.                
000510 *             SLICE UPPER LOWER SPLIT                                    
000520              07  RG-ACT-ARG-INI   PIC S9(4) VALUE ZEROS.                 
000530              07  RG-ACT-ARG-FIN   PIC S9(4) VALUE ZEROS.                 
000540              07  RG-ACT-ARG-IDX   PIC S9(3) VALUE ZEROS.                 
000550              07  RG-ACT-ARG-DELIM PIC X(10) VALUE SPACES.                
000560              07  FILLER           PIC X(39) VALUE SPACES.                
000570 *////////////////////////////////////////////////////////////////        
