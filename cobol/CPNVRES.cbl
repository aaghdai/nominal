000100 *////////////////// (CPNVRES) //////////////////////////////////         
000110 **************************************************                       
000120 *     AREA DE COMUNICACION PGMNVAL (CALL)        *                       
000130 *     VALIDADOR DE NOMBRE DE PERSONA             *                       
000140 **************************************************                       
000150  01  LK-NV-AREA.                                                         
000160      03  LK-NV-NOMBRE-COMPL   PIC X(62)  VALUE SPACES.                   
000170 *         NOMBRE COMPLETO A VALIDAR (ENTRADA)                            
000180      03  LK-NV-ES-VALIDO      PIC X(01)  VALUE 'N'.                      
000190 *         Y/N (SALIDA)                                                   
000200      03  LK-NV-PRIMER-NOM     PIC X(30)  VALUE SPACES.                   
000210      03  LK-NV-APELLIDO       PIC X(30)  VALUE SPACES.                   
000220      03  LK-NV-CONFIANZA      PIC 9V99   VALUE ZEROS.                    
000230      03  LK-NV-RAZON          PIC X(120) VALUE SPACES.                   
000240 *////////////////////////////////////////////////////////////////        
