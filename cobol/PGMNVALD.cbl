000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. PGMNVALD.                                                    
000120 AUTHOR. R.A. LUNA.                                                       
000130 INSTALLATION. GERENCIA DE SISTEMAS - PROCESOS BATCH.                     
000140 DATE-WRITTEN. 14/11/1995.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY. CONFIDENCIAL - USO INTERNO DEL DEPARTAMENTO.                   
000170*                                                                         
000180***************************************************************           
000190*   PGMNVALD - DRIVER DE VALIDACION DE NOMBRES DEL MOTOR       *          
000200*   NOMINAL.  LEE UN LOTE DE NOMBRES CANDIDATOS, LLAMA A        *         
000210*   PGMNVAL (CALL) PARA VALIDAR CADA UNO CONTRA LOS             *         
000220*   DICCIONARIOS DE NOMBRES DE PILA Y APELLIDOS, Y EMITE UN     *         
000230*   LISTADO DE LOS CANDIDATOS ORDENADO DESCENDENTE POR          *         
000240*   CONFIANZA (EL DE MAYOR CONFIANZA PRIMERO).                  *         
000250***************************************************************           
000260*    HISTORIA DE MODIFICACIONES                                           
000270*    ==========================                                           
000280* 14/11/1995 RAL TKT-0442 VERSION INICIAL.  CALL A PGMNVAL POR            
000290*                         CANDIDATO, LISTADO EN ORDEN DE LECTURA.         
000300* 02/09/1997 JCL TKT-0467 AGREGADO RANKING DESCENDENTE POR                
000310*                         CONFIANZA (INSERTION SORT ESTABLE).             
000320* 11/11/1998 SBE Y2K      REVISION Y2K - FECHA DE PROCESO A 6             
000330*                         POSICIONES, SIN IMPACTO.                        
000340* 25/01/1999 SBE Y2K      VERIFICACION FINAL Y2K - SIN NOVEDAD.           
000350* 14/03/2003 RAL TKT-0544 TOPE DE 500 CANDIDATOS POR CORRIDA;             
000360*                         SE AVISA POR CONSOLA SI SE EXCEDE.              
000370* 09/07/2009 MFE TKT-0705 SALTEO DE RENGLONES EN BLANCO DEL               
000380*                         ARCHIVO DE CANDIDATOS.                          
000390* 21/11/2013 SBE TKT-0793 REVISION GENERAL - SIN CAMBIOS                  
000400*                         FUNCIONALES.                                    
000410*                                                                         
000420*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000430 ENVIRONMENT DIVISION.                                                    
000440 CONFIGURATION SECTION.                                                   
000450 SPECIAL-NAMES.                                                           
000460     C01 IS TOP-OF-FORM.                                                  
000470                                                                          
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT CANDIDAT ASSIGN TO DDCANDID                                   
000510     FILE STATUS IS FS-CANDIDAT.                                          
000520                                                                          
000530     SELECT LISTADO  ASSIGN TO DDLISTA                                    
000540     FILE STATUS IS FS-LISTADO.                                           
000550                                                                          
000560*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
000570 DATA DIVISION.                                                           
000580 FILE SECTION.                                                            
000590                                                                          
000600 FD  CANDIDAT                                                             
000610     BLOCK CONTAINS 0 RECORDS                                             
000620     RECORDING MODE IS F.                                                 
000630 01  REG-ENTRA-CANDIDATO    PIC X(62).                                    
000640                                                                          
000650 FD  LISTADO                                                              
000660     BLOCK CONTAINS 0 RECORDS                                             
000670     RECORDING MODE IS F.                                                 
000680 01  REG-SALE-LISTADO       PIC X(132).                                   
000690                                                                          
000700                                                                          
000710 WORKING-STORAGE SECTION.                                                 
000720*=======================*                                                 
000730                                                                          
000740 77  FS-CANDIDAT             PIC XX VALUE SPACES.                         
000750 77  FS-LISTADO              PIC XX VALUE SPACES.                         
000760                                                                          
000770 77  WS-CNT-BLANCOS          PIC 9(05) COMP VALUE ZERO.                   
000780 77  WS-CNT-DESCARTADOS      PIC 9(05) COMP VALUE ZERO.                   
000790                                                                          
000800*----------- FECHA DE PROCESO, VISTA EN DOS FORMAS (1/3) --------         
000810 01  WS-FECHA-PROCESO.                                                    
000820     03  WS-FEC-AA           PIC 9(02).                                   
000830     03  WS-FEC-MM           PIC 9(02).                                   
000840     03  WS-FEC-DD           PIC 9(02).                                   
000850 01  WS-FECHA-ALT REDEFINES WS-FECHA-PROCESO.                             
000860     03  WS-FEC-NUM          PIC 9(06).                                   
000870                                                                          
000880*----------- CONTADORES VISTOS COMO TABLA PARA EL RESET (2/3) ---         
000890 01  WS-CONTADORES-GRUPO.                                                 
000900     03  WS-CNT-LEIDOS        PIC 9(05) COMP VALUE ZERO.                  
000910     03  WS-CNT-VALIDOS       PIC 9(05) COMP VALUE ZERO.                  
000920     03  WS-CNT-INVALIDOS     PIC 9(05) COMP VALUE ZERO.                  
000930 01  WS-CONTADORES-TBL REDEFINES WS-CONTADORES-GRUPO.                     
000940     03  WS-CNT-ITEM OCCURS 3 TIMES INDEXED BY IX-CNTTOT                  
000950                              PIC 9(05) COMP.                             
000960                                                                          
000970*----------- CANDIDATO ENTRANTE, VISTO CHAR A CHAR (3/3) -------          
000980 01  WS-CAND-ENTRA-AREA.                                                  
000990     03  WS-CAND-ENTRA-VALOR  PIC X(62) VALUE SPACES.                     
001000 01  WS-CAND-ENTRA-TBL REDEFINES WS-CAND-ENTRA-AREA.                      
001010     03  WS-CAND-ENTRA-CHAR   PIC X OCCURS 62 TIMES.                      
001020 77  WS-CAND-LARGO            PIC 9(02) COMP VALUE ZERO.                  
001030                                                                          
001040*----------- AREA DE COMUNICACION CON PGMNVAL --------------------        
001050     COPY CPNVRES.                                                        
001060                                                                          
001070*----------- TABLA DE CANDIDATOS YA VALIDADOS -------------------         
001080 01  WS-TABLA-CANDIDATOS.                                                 
001090     03  CD-CANTIDAD          PIC 9(03) COMP VALUE ZERO.                  
001100     03  CD-ITEM OCCURS 500 TIMES INDEXED BY IX-CAND.                     
001110         05  CD-NOMBRE-COMPL   PIC X(62)  VALUE SPACES.                   
001120         05  CD-ES-VALIDO      PIC X(01)  VALUE 'N'.                      
001130         05  CD-PRIMER-NOM     PIC X(30)  VALUE SPACES.                   
001140         05  CD-APELLIDO       PIC X(30)  VALUE SPACES.                   
001150         05  CD-CONFIANZA      PIC 9V99   VALUE ZERO.                     
001160         05  CD-RAZON          PIC X(120) VALUE SPACES.                   
001170         05  FILLER            PIC X(04)  VALUE SPACES.                   
001180     03  FILLER               PIC X(04) VALUE SPACES.                     
001190                                                                          
001200*----------- CAMPOS AUXILIARES DEL INSERTION SORT ---------------         
001210 01  WS-CAND-TEMP.                                                        
001220     03  WT-NOMBRE-COMPL       PIC X(62)  VALUE SPACES.                   
001230     03  WT-ES-VALIDO          PIC X(01)  VALUE 'N'.                      
001240     03  WT-PRIMER-NOM         PIC X(30)  VALUE SPACES.                   
001250     03  WT-APELLIDO           PIC X(30)  VALUE SPACES.                   
001260     03  WT-CONFIANZA          PIC 9V99   VALUE ZERO.                     
001270     03  WT-RAZON              PIC X(120) VALUE SPACES.                   
001280 77  WS-IX-CAND               PIC 9(03) COMP VALUE ZERO.                  
001290 77  WS-IX-J                  PIC 9(03) COMP VALUE ZERO.                  
001300 77  WS-IX-OUT                PIC 9(03) COMP VALUE ZERO.                  
001310                                                                          
001320*----------- LINEAS DE IMPRESION DEL LISTADO ---------------------        
001330 77  WS-LINE                  PIC X(132) VALUE ALL '='.                   
001340 77  WS-CUENTA-LINEA           PIC 9(03) COMP VALUE ZERO.                 
001350 77  WS-CUENTA-PAGINA          PIC 9(03) COMP VALUE ZERO.                 
001360                                                                          
001370 01  WS-TITULO-RPT.                                                       
001380     03  FILLER          PIC X(01) VALUE SPACE.                           
001390     03  FILLER          PIC X(42) VALUE                                  
001400                    'NOMINAL NAME VALIDATOR - RANKING'.                   
001410     03  FILLER          PIC X(18) VALUE SPACES.                          
001420     03  FILLER          PIC X(07) VALUE 'FECHA: '.                       
001430     03  WT-FEC-AA-O      PIC 9(02).                                      
001440     03  FILLER          PIC X(01) VALUE '/'.                             
001450     03  WT-FEC-MM-O      PIC 9(02).                                      
001460     03  FILLER          PIC X(01) VALUE '/'.                             
001470     03  WT-FEC-DD-O      PIC 9(02).                                      
001480     03  FILLER          PIC X(05) VALUE SPACES.                          
001490     03  FILLER          PIC X(06) VALUE 'PAG.  '.                        
001500     03  WT-PAGINA-O      PIC ZZ9.                                        
001510     03  FILLER          PIC X(48) VALUE SPACES.                          
001520                                                                          
001530 01  WS-SUBTIT-RPT.                                                       
001540     03  FILLER          PIC X(01) VALUE SPACE.                           
001550     03  FILLER          PIC X(07) VALUE 'ORDEN'.                         
001560     03  FILLER          PIC X(03) VALUE SPACES.                          
001570     03  FILLER          PIC X(22) VALUE 'NOMBRE COMPLETO'.               
001580     03  FILLER          PIC X(10) VALUE 'CONFIANZA'.                     
001590     03  FILLER          PIC X(08) VALUE 'VALIDO'.                        
001600     03  FILLER          PIC X(22) VALUE 'PRIMER NOMBRE'.                 
001610     03  FILLER          PIC X(22) VALUE 'APELLIDO'.                      
001620     03  FILLER          PIC X(37) VALUE SPACES.                          
001630                                                                          
001640 01  WS-DETALLE-RPT.                                                      
001650     03  FILLER          PIC X(01) VALUE SPACE.                           
001660     03  WD-ORDEN         PIC ZZZ9.                                       
001670     03  FILLER          PIC X(06) VALUE SPACES.                          
001680     03  WD-NOMBRE        PIC X(22).                                      
001690     03  WD-CONFIANZA     PIC 9.99.                                       
001700     03  FILLER          PIC X(07) VALUE SPACES.                          
001710     03  WD-VALIDO        PIC X(08).                                      
001720     03  WD-PRIMER        PIC X(22).                                      
001730     03  WD-APELLIDO      PIC X(22).                                      
001740     03  FILLER          PIC X(15) VALUE SPACES.                          
001750                                                                          
001760 01  WS-RAZON-RPT.                                                        
001770     03  FILLER          PIC X(09) VALUE SPACES.                          
001780     03  FILLER          PIC X(08) VALUE 'MOTIVO: '.                      
001790     03  WR-RAZON         PIC X(115).                                     
001800                                                                          
001810 01  WS-MSG-VACIO-RPT.                                                    
001820     03  FILLER          PIC X(09) VALUE SPACES.                          
001830     03  FILLER          PIC X(27) VALUE                                  
001840                    'NO SE RECIBIERON CANDIDATOS'.                        
001850     03  FILLER          PIC X(96) VALUE SPACES.                          
001860                                                                          
001870 01  WS-TOTALES-RPT.                                                      
001880     03  FILLER          PIC X(02) VALUE SPACES.                          
001890     03  FILLER          PIC X(20) VALUE 'TOTAL LEIDOS.......:'.          
001900     03  WT-LEIDOS-O      PIC ZZZZ9.                                      
001910     03  FILLER          PIC X(105) VALUE SPACES.                         
001920                                                                          
001930 01  WS-VALIDOS-RPT.                                                      
001940     03  FILLER          PIC X(02) VALUE SPACES.                          
001950     03  FILLER          PIC X(20) VALUE 'TOTAL VALIDOS......:'.          
001960     03  WV-VALIDOS-O     PIC ZZZZ9.                                      
001970     03  FILLER          PIC X(105) VALUE SPACES.                         
001980                                                                          
001990 01  WS-INVALID-RPT.                                                      
002000     03  FILLER          PIC X(02) VALUE SPACES.                          
002010     03  FILLER          PIC X(20) VALUE 'TOTAL INVALIDOS....:'.          
002020     03  WI-INVALID-O     PIC ZZZZ9.                                      
002030     03  FILLER          PIC X(105) VALUE SPACES.                         
002040                                                                          
002050 01  WS-BLANCOS-RPT.                                                      
002060     03  FILLER          PIC X(02) VALUE SPACES.                          
002070     03  FILLER          PIC X(20) VALUE 'RENGLONES BLANCOS..:'.          
002080     03  WB-BLANCOS-O     PIC ZZZZ9.                                      
002090     03  FILLER          PIC X(105) VALUE SPACES.                         
002100                                                                          
002110*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
002120 PROCEDURE DIVISION.                                                      
002130                                                                          
002140 MAIN-PROGRAM-I.                                                          
002150                                                                          
002160     PERFORM 1000-INICIO-I      THRU 1000-INICIO-F.                       
002170     IF RETURN-CODE = ZERO                                                
002180        PERFORM 2000-PROCESO-TODOS-I THRU 2000-PROCESO-TODOS-F            
002190        PERFORM 3000-ORDENAR-I        THRU 3000-ORDENAR-F                 
002200        PERFORM 8200-DETALLE-I        THRU 8200-DETALLE-F                 
002210        PERFORM 9999-FINAL-I          THRU 9999-FINAL-F                   
002220     END-IF.                                                              
002230                                                                          
002240 MAIN-PROGRAM-F. GOBACK.                                                  
002250                                                                          
002260*----------------------------------------------------------------         
002270*    INICIO - ABRE ARCHIVOS E IMPRIME EL ENCABEZADO DEL LISTADO           
002280*----------------------------------------------------------------         
002290 1000-INICIO-I.                                                           
002300                                                                          
002310     PERFORM 1049-LIMPIAR-CNT-I THRU 1049-LIMPIAR-CNT-F                   
002320         VARYING IX-CNTTOT FROM 1 BY 1 UNTIL IX-CNTTOT > 3.               
002330     MOVE ZERO TO WS-CNT-BLANCOS WS-CNT-DESCARTADOS                       
002340                  WS-CUENTA-LINEA WS-CUENTA-PAGINA CD-CANTIDAD.           
002350     ACCEPT WS-FEC-NUM FROM DATE.                                         
002360                                                                          
002370     OPEN INPUT CANDIDAT OUTPUT LISTADO.                                  
002380     IF FS-CANDIDAT NOT = '00' OR FS-LISTADO NOT = '00'                   
002390        DISPLAY 'PGMNVALD - ERROR APERTURA ARCHIVOS ' FS-CANDIDAT         
002400            ' ' FS-LISTADO                                                
002410        MOVE 8 TO RETURN-CODE                                             
002420     ELSE                                                                 
002430        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F                  
002440     END-IF.                                                              
002450                                                                          
002460 1000-INICIO-F. EXIT.                                                     
002470                                                                          
002480 1049-LIMPIAR-CNT-I.                                                      
002490                                                                          
002500     MOVE ZERO TO WS-CNT-ITEM (IX-CNTTOT).                                
002510                                                                          
002520 1049-LIMPIAR-CNT-F. EXIT.                                                
002530                                                                          
002540*----------------------------------------------------------------         
002550*    PROCESO-TODOS - LEE CANDIDATOS HASTA FIN DE ARCHIVO                  
002560*----------------------------------------------------------------         
002570 2000-PROCESO-TODOS-I.                                                    
002580                                                                          
002590     MOVE SPACES TO FS-CANDIDAT.                                          
002600     PERFORM 2010-LEER-CANDIDATO-I THRU 2010-LEER-CANDIDATO-F             
002610         UNTIL FS-CANDIDAT = '10'.                                        
002620                                                                          
002630 2000-PROCESO-TODOS-F. EXIT.                                              
002640                                                                          
002650 2010-LEER-CANDIDATO-I.                                                   
002660                                                                          
002670     READ CANDIDAT INTO WS-CAND-ENTRA-VALOR                               
002680        AT END MOVE '10' TO FS-CANDIDAT                                   
002690        NOT AT END                                                        
002700           ADD 1 TO WS-CNT-LEIDOS                                         
002710           PERFORM 2050-VALIDAR-UNO-I THRU 2050-VALIDAR-UNO-F             
002720     END-READ.                                                            
002730                                                                          
002740 2010-LEER-CANDIDATO-F. EXIT.                                             
002750                                                                          
002760*----------------------------------------------------------------         
002770*    VALIDAR-UNO - SALTEA RENGLONES EN BLANCO, LLAMA A PGMNVAL            
002780*    Y GUARDA EL RESULTADO EN LA TABLA DE CANDIDATOS SI HAY               
002790*    LUGAR (TOPE 500 POR CORRIDA)                                         
002800*----------------------------------------------------------------         
002810 2050-VALIDAR-UNO-I.                                                      
002820                                                                          
002830     PERFORM 2905-NOOP-I THRU 2905-NOOP-F                                 
002840         VARYING WS-CAND-LARGO FROM 62 BY -1                              
002850         UNTIL WS-CAND-LARGO < 1                                          
002860            OR WS-CAND-ENTRA-CHAR (WS-CAND-LARGO) NOT = SPACE.            
002870                                                                          
002880     IF WS-CAND-LARGO = ZERO                                              
002890        ADD 1 TO WS-CNT-BLANCOS                                           
002900     ELSE                                                                 
002910        IF CD-CANTIDAD >= 500                                             
002920           ADD 1 TO WS-CNT-DESCARTADOS                                    
002930           DISPLAY 'PGMNVALD - TOPE DE 500 CANDIDATOS ALCANZADO'          
002940        ELSE                                                              
002950           MOVE WS-CAND-ENTRA-VALOR TO LK-NV-NOMBRE-COMPL                 
002960           CALL 'PGMNVAL' USING LK-NV-AREA                                
002970           ADD 1 TO CD-CANTIDAD                                           
002980           SET IX-CAND TO CD-CANTIDAD                                     
002990           MOVE WS-CAND-ENTRA-VALOR TO CD-NOMBRE-COMPL (IX-CAND)          
003000           MOVE LK-NV-ES-VALIDO     TO CD-ES-VALIDO    (IX-CAND)          
003010           MOVE LK-NV-PRIMER-NOM    TO CD-PRIMER-NOM   (IX-CAND)          
003020           MOVE LK-NV-APELLIDO      TO CD-APELLIDO     (IX-CAND)          
003030           MOVE LK-NV-CONFIANZA     TO CD-CONFIANZA    (IX-CAND)          
003040           MOVE LK-NV-RAZON         TO CD-RAZON        (IX-CAND)          
003050           IF LK-NV-ES-VALIDO = 'Y'                                       
003060              ADD 1 TO WS-CNT-VALIDOS                                     
003070           ELSE                                                           
003080              ADD 1 TO WS-CNT-INVALIDOS                                   
003090           END-IF                                                         
003100        END-IF                                                            
003110     END-IF.                                                              
003120                                                                          
003130 2050-VALIDAR-UNO-F. EXIT.                                                
003140                                                                          
003150*----------------------------------------------------------------         
003160*    ORDENAR - INSERTION SORT ESTABLE, DESCENDENTE POR                    
003170*    CD-CONFIANZA (EL CANDIDATO DE MAYOR CONFIANZA PRIMERO)               
003180*----------------------------------------------------------------         
003190 3000-ORDENAR-I.                                                          
003200                                                                          
003210     PERFORM 3010-INSERTAR-UNO-I THRU 3010-INSERTAR-UNO-F                 
003220         VARYING WS-IX-CAND FROM 2 BY 1                                   
003230         UNTIL WS-IX-CAND > CD-CANTIDAD.                                  
003240                                                                          
003250 3000-ORDENAR-F. EXIT.                                                    
003260                                                                          
003270 3010-INSERTAR-UNO-I.                                                     
003280                                                                          
003290     MOVE CD-ITEM (WS-IX-CAND) TO WS-CAND-TEMP.                           
003300     COMPUTE WS-IX-J = WS-IX-CAND - 1.                                    
003310     PERFORM 3020-DESPLAZAR-I THRU 3020-DESPLAZAR-F                       
003320         UNTIL WS-IX-J < 1                                                
003330            OR CD-CONFIANZA (WS-IX-J) >= WT-CONFIANZA.                    
003340     COMPUTE WS-IX-OUT = WS-IX-J + 1.                                     
003350     MOVE WS-CAND-TEMP TO CD-ITEM (WS-IX-OUT).                            
003360                                                                          
003370 3010-INSERTAR-UNO-F. EXIT.                                               
003380                                                                          
003390 3020-DESPLAZAR-I.                                                        
003400                                                                          
003410     MOVE CD-ITEM (WS-IX-J) TO CD-ITEM (WS-IX-J + 1).                     
003420     COMPUTE WS-IX-J = WS-IX-J - 1.                                       
003430                                                                          
003440 3020-DESPLAZAR-F. EXIT.                                                  
003450                                                                          
003460*----------------------------------------------------------------         
003470*    NOOP - CUERPO VACIO PARA EL BARRIDO DE LARGO DE CAMPO                
003480*----------------------------------------------------------------         
003490 2905-NOOP-I.                                                             
003500                                                                          
003510     CONTINUE.                                                            
003520                                                                          
003530 2905-NOOP-F. EXIT.                                                       
003540                                                                          
003550*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003560*    PARRAFOS DE IMPRESION DEL LISTADO                                    
003570*||||||||||||||||||||||||||||||||||||||||||||||||||||||||||||             
003580 8100-ENCABEZADO-I.                                                       
003590                                                                          
003600     ADD 1 TO WS-CUENTA-PAGINA.                                           
003610     MOVE WS-FEC-AA TO WT-FEC-AA-O.                                       
003620     MOVE WS-FEC-MM TO WT-FEC-MM-O.                                       
003630     MOVE WS-FEC-DD TO WT-FEC-DD-O.                                       
003640     MOVE WS-CUENTA-PAGINA TO WT-PAGINA-O.                                
003650     WRITE REG-SALE-LISTADO FROM WS-LINE AFTER ADVANCING C01.             
003660     WRITE REG-SALE-LISTADO FROM WS-TITULO-RPT AFTER ADVANCING 1.         
003670     WRITE REG-SALE-LISTADO FROM WS-LINE AFTER ADVANCING 1.               
003680     WRITE REG-SALE-LISTADO FROM WS-SUBTIT-RPT AFTER ADVANCING 2.         
003690     WRITE REG-SALE-LISTADO FROM WS-LINE AFTER ADVANCING 1.               
003700     MOVE 6 TO WS-CUENTA-LINEA.                                           
003710                                                                          
003720 8100-ENCABEZADO-F. EXIT.                                                 
003730                                                                          
003740*----------------------------------------------------------------         
003750*    DETALLE - IMPRIME LA TABLA YA ORDENADA, UNA LINEA POR                
003760*    CANDIDATO MAS SU LINEA DE MOTIVO; SALTO DE PAGINA CADA 50            
003770*----------------------------------------------------------------         
003780 8200-DETALLE-I.                                                          
003790                                                                          
003800     IF CD-CANTIDAD = ZERO                                                
003810        WRITE REG-SALE-LISTADO FROM WS-MSG-VACIO-RPT                      
003820            AFTER ADVANCING 1                                             
003830        ADD 1 TO WS-CUENTA-LINEA                                          
003840     ELSE                                                                 
003850        PERFORM 8210-IMPRIMIR-UNO-I THRU 8210-IMPRIMIR-UNO-F              
003860            VARYING IX-CAND FROM 1 BY 1                                   
003870            UNTIL IX-CAND > CD-CANTIDAD                                   
003880     END-IF.                                                              
003890                                                                          
003900 8200-DETALLE-F. EXIT.                                                    
003910                                                                          
003920 8210-IMPRIMIR-UNO-I.                                                     
003930                                                                          
003940     IF WS-CUENTA-LINEA > 50                                              
003950        PERFORM 8100-ENCABEZADO-I THRU 8100-ENCABEZADO-F                  
003960     END-IF.                                                              
003970                                                                          
003980     MOVE IX-CAND             TO WD-ORDEN.                                
003990     MOVE CD-NOMBRE-COMPL (IX-CAND) TO WD-NOMBRE.                         
004000     MOVE CD-CONFIANZA (IX-CAND)    TO WD-CONFIANZA.                      
004010     IF CD-ES-VALIDO (IX-CAND) = 'Y'                                      
004020        MOVE 'SI' TO WD-VALIDO                                            
004030     ELSE                                                                 
004040        MOVE 'NO' TO WD-VALIDO                                            
004050     END-IF.                                                              
004060     MOVE CD-PRIMER-NOM (IX-CAND)   TO WD-PRIMER.                         
004070     MOVE CD-APELLIDO (IX-CAND)     TO WD-APELLIDO.                       
004080     WRITE REG-SALE-LISTADO FROM WS-DETALLE-RPT AFTER ADVANCING 1.        
004090     MOVE CD-RAZON (IX-CAND) TO WR-RAZON.                                 
004100     WRITE REG-SALE-LISTADO FROM WS-RAZON-RPT AFTER ADVANCING 1.          
004110     ADD 2 TO WS-CUENTA-LINEA.                                            
004120                                                                          
004130 8210-IMPRIMIR-UNO-F. EXIT.                                               
004140                                                                          
004150*----------------------------------------------------------------         
004160*    FINAL - TOTALES DEL LISTADO Y CIERRE DE ARCHIVOS                     
004170*----------------------------------------------------------------         
004180 9999-FINAL-I.                                                            
004190                                                                          
004200     WRITE REG-SALE-LISTADO FROM WS-LINE AFTER ADVANCING 2.               
004210     MOVE WS-CNT-LEIDOS    TO WT-LEIDOS-O.                                
004220     WRITE REG-SALE-LISTADO FROM WS-TOTALES-RPT AFTER ADVANCING 1.        
004230     MOVE WS-CNT-VALIDOS   TO WV-VALIDOS-O.                               
004240     WRITE REG-SALE-LISTADO FROM WS-VALIDOS-RPT AFTER ADVANCING 1.        
004250     MOVE WS-CNT-INVALIDOS TO WI-INVALID-O.                               
004260     WRITE REG-SALE-LISTADO FROM WS-INVALID-RPT AFTER ADVANCING 1.        
004270     MOVE WS-CNT-BLANCOS   TO WB-BLANCOS-O.                               
004280     WRITE REG-SALE-LISTADO FROM WS-BLANCOS-RPT AFTER ADVANCING 1.        
004290                                                                          
004300     CLOSE CANDIDAT LISTADO.                                              
004310     MOVE ZERO TO RETURN-CODE.                                            
004320                                                                          
004330 9999-FINAL-F. EXIT.                                                      
